000100******************************************************************
000200* FECHA       : 19/08/1993                                       *
000300* PROGRAMADOR : R. VEGA (RVEGA)                                  *
000400* APLICACION  : ATENCION / FLUJO DE PUBLICACIONES                *
000500* PROGRAMA    : FLWMT01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE METRICAS.  CALCULA LA VELOCIDAD DE       *
000800*             : ENGAGEMENT DE CADA PUBLICACION RECIENTE, VUELVE  *
000900*             : A CALCULAR LAS LINEAS BASE ROBUSTAS POR ACTOR Y  *
001000*             : PRODUCE LOS PUNTAJES Z Y EL PUNTAJE DE FLUJO.    *
001100* ARCHIVOS    : FLWPST=E,FLWSNP=E,FLWACT=E,FLWDRM=A,FLWBLN=S,    *
001200*             : FLWSCR=S                                         *
001300* ACCION (ES) : A=ACTUALIZA, S=SALIDA                            *
001400* INSTALADO   : 01/09/1993                                       *
001500* BPM/RATIONAL: 241056                                           *
001600* NOMBRE      : MOTOR DE VELOCIDAD, LINEA BASE Y PUNTAJE         *
001700******************************************************************
001800*                                                                *
001900*   HISTORIAL DE CAMBIOS                                        *
002000*   --------------------------------------------------------    *
002100*   19/08/1993  RVEGA REQ-00502  VERSION INICIAL - VELOCIDAD     *
002200*                               POR DELTA DE FOTOGRAFIAS          *
002300*   04/01/1995  RVEGA REQ-00640  SE AGREGA MOTOR DE LINEA BASE   *
002400*                               (MEDIANA Y MAD POR CUBETA DE     *
002500*                               EDAD)                             *
002600*   30/09/1998  PEDR  REQ-00811  REVISION Y2K - FECHAS A 4        *
002700*                               DIGITOS DE ANIO EN TODAS LAS      *
002800*                               CONVERSIONES A HORAS              *
002900*   14/01/1999  PEDR  REQ-00822  PRUEBAS DE CIERRE DE SIGLO OK   *
003000*   22/06/2004  EEDR  REQ-01201  SE AGREGA MOTOR DE PUNTAJE      *
003100*                               (Z-SCORE Y FLUJO COMPUESTO)       *
003200*   10/03/2011  EEDR  REQ-01755  SE AMPLIA LA VENTANA DE 24H A    *
003300*                               28H..20H PARA TOLERAR CORRIDAS    *
003400*                               TARDIAS DEL INGESTOR              *
003500*   02/04/2024  PEDR  REQ-31150  SE REESCRIBE PARA EL MESON DE   *
003600*                               ATENCION (FLW); SE ELIMINA EL     *
003700*                               BONO DE CLUSTER (NUNCA SE APLICA) *
003800*   19/09/2024  EEDR  REQ-31420  SE AGREGA RESUMEN FLWSCR PARA    *
003900*                               EL NUEVO REPORTE DE CORRIDA       *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.                     FLWMT01.
004300 AUTHOR.                         R. VEGA.
004400 INSTALLATION.                   BANCO INDUSTRIAL, S.A. -
004500                                  DEPARTAMENTO DE SISTEMAS.
004600 DATE-WRITTEN.                   19/08/1993.
004700 DATE-COMPILED.                  02/04/2024.
004800 SECURITY.                       USO INTERNO - CONFIDENCIAL.
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS DIGITOS-VALIDOS IS '0' THRU '9'.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT FLWPST ASSIGN TO FLWPST
005900            ORGANIZATION   IS INDEXED
006000            ACCESS MODE    IS DYNAMIC
006100            RECORD KEY     IS PST-ID
006200            FILE STATUS    IS FS-FLWPST
006300                              FSE-FLWPST.
006400
006500     SELECT FLWSNP ASSIGN TO FLWSNP
006600            ORGANIZATION   IS INDEXED
006700            ACCESS MODE    IS DYNAMIC
006800            RECORD KEY     IS SNP-LLAVE
006900            FILE STATUS    IS FS-FLWSNP
007000                              FSE-FLWSNP.
007100
007200     SELECT FLWACT ASSIGN TO FLWACT
007300            ORGANIZATION   IS INDEXED
007400            ACCESS MODE    IS DYNAMIC
007500            RECORD KEY     IS ACT-ID
007600            FILE STATUS    IS FS-FLWACT
007700                              FSE-FLWACT.
007800
007900     SELECT FLWDRM ASSIGN TO FLWDRM
008000            ORGANIZATION   IS INDEXED
008100            ACCESS MODE    IS DYNAMIC
008200            RECORD KEY     IS DM-POST-ID
008300            FILE STATUS    IS FS-FLWDRM
008400                              FSE-FLWDRM.
008500
008600     SELECT FLWBLN ASSIGN TO FLWBLN
008700            ORGANIZATION   IS SEQUENTIAL
008800            FILE STATUS    IS FS-FLWBLN.
008900
009000     SELECT FLWSCR ASSIGN TO FLWSCR
009100            ORGANIZATION   IS SEQUENTIAL
009200            FILE STATUS    IS FS-FLWSCR.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  FLWPST.
009700     COPY FLPST01.
009800 FD  FLWSNP.
009900     COPY FLSNP01.
010000 FD  FLWACT.
010100     COPY FLACT01.
010200 FD  FLWDRM.
010300     COPY FLDRM01.
010400 FD  FLWBLN.
010500     COPY FLBLN01.
010600 FD  FLWSCR.
010700     COPY FLWSC01.
010800
010900 WORKING-STORAGE SECTION.
011000******************************************************************
011100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011200******************************************************************
011300 01  WKS-FS-STATUS.
011400     02  FSE-FLWPST.
011500         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
011600         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
011700         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
011800     02  FSE-FLWSNP.
011900         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
012000         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
012100         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
012200     02  FSE-FLWACT.
012300         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
012400         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
012500         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
012600     02  FSE-FLWDRM.
012700         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
012800         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
012900         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
013000     02  PROGRAMA                   PIC X(08) VALUE SPACES.
013100     02  ARCHIVO                    PIC X(08) VALUE SPACES.
013200     02  ACCION                     PIC X(10) VALUE SPACES.
013300     02  LLAVE                      PIC X(32) VALUE SPACES.
013400
013500 01  FS-FLWBLN                      PIC 9(02) VALUE ZEROES.
013600 01  FS-FLWSCR                      PIC 9(02) VALUE ZEROES.
013700 01  WKS-RUN-ID                     PIC X(08) VALUE SPACES.
013800
013900******************************************************************
014000*        SWITCHES Y CONTADORES AUTONOMOS (NIVEL 77)              *
014100******************************************************************
014200 77  WKS-FIN-PST                    PIC 9     COMP VALUE 0.
014300 77  WKS-FIN-SNP-LOCAL              PIC 9     COMP VALUE 0.
014400 77  WKS-FIN-DRM                    PIC 9     COMP VALUE 0.
014500 77  WKS-FIN-ACT                    PIC 9     COMP VALUE 0.
014600 77  WKS-I                          PIC 9(4)  COMP VALUE 0.
014700 77  WKS-J                          PIC 9(4)  COMP VALUE 0.
014800 77  WKS-K                          PIC 9(4)  COMP VALUE 0.
014900
015000******************************************************************
015100*      CONVERSION GENERICA DE MARCA DE TIEMPO A HORAS DECIMALES  *
015200******************************************************************
015300 01  WKS-TS-CONV                    PIC X(19) VALUE SPACES.
015400 01  WKS-TS-CONV-R REDEFINES WKS-TS-CONV.
015500     02  WKS-TC-ANIO                PIC 9(04).
015600     02  FILLER                     PIC X(01).
015700     02  WKS-TC-MES                 PIC 9(02).
015800     02  FILLER                     PIC X(01).
015900     02  WKS-TC-DIA                 PIC 9(02).
016000     02  FILLER                     PIC X(01).
016100     02  WKS-TC-HORA                PIC 9(02).
016200     02  FILLER                     PIC X(01).
016300     02  WKS-TC-MINUTO              PIC 9(02).
016400     02  FILLER                     PIC X(01).
016500     02  WKS-TC-SEGUNDO             PIC 9(02).
016600 01  WKS-FECHA-JULIANA              PIC 9(08) VALUE ZEROES.
016700 01  WKS-FECHA-JULIANA-R REDEFINES WKS-FECHA-JULIANA.
016800     02  WKS-FJ-ANIO                PIC 9(04).
016900     02  WKS-FJ-MES                 PIC 9(02).
017000     02  WKS-FJ-DIA                 PIC 9(02).
017100 01  WKS-DIAS-ENTEROS               PIC S9(9)       COMP VALUE 0.
017200 01  WKS-HORAS-CONV                 PIC S9(9)V9(4)  VALUE 0.
017300
017400******************************************************************
017500*                 FECHA Y HORA DE CORRIDA ("AHORA")               *
017600******************************************************************
017700 01  WKS-AHORA-FECHA-NUM            PIC 9(08) VALUE ZEROES.
017800 01  WKS-AHORA-FECHA-R REDEFINES WKS-AHORA-FECHA-NUM.
017900     02  WKS-F-ANIO                 PIC 9(04).
018000     02  WKS-F-MES                  PIC 9(02).
018100     02  WKS-F-DIA                  PIC 9(02).
018200 01  WKS-AHORA-HORA-NUM             PIC 9(08) VALUE ZEROES.
018300 01  WKS-AHORA-HORA-R REDEFINES WKS-AHORA-HORA-NUM.
018400     02  WKS-H-HORA                 PIC 9(02).
018500     02  WKS-H-MINUTO               PIC 9(02).
018600     02  WKS-H-SEGUNDO              PIC 9(02).
018700     02  WKS-H-CENT                 PIC 9(02).
018800 01  WKS-AHORA-HORAS                PIC S9(9)V9(4) VALUE 0.
018900 01  WKS-TS-CORRIDA-E.
019000     02  WKS-TCE-ANIO               PIC 9(04).
019100     02  FILLER                     PIC X(01) VALUE '-'.
019200     02  WKS-TCE-MES                PIC 9(02).
019300     02  FILLER                     PIC X(01) VALUE '-'.
019400     02  WKS-TCE-DIA                PIC 9(02).
019500     02  FILLER                     PIC X(01) VALUE '-'.
019600     02  WKS-TCE-HORA               PIC 9(02).
019700     02  FILLER                     PIC X(01) VALUE '.'.
019800     02  WKS-TCE-MINUTO             PIC 9(02).
019900     02  FILLER                     PIC X(01) VALUE '.'.
020000     02  WKS-TCE-SEGUNDO            PIC 9(02).
020100
020200******************************************************************
020300*       TABLA DE FOTOGRAFIAS DE LA PUBLICACION EN PROCESO        *
020400******************************************************************
020500 01  WKS-POST-ACTUAL                PIC X(30) VALUE SPACES.
020600 01  WKS-TABLA-SNAPSHOTS.
020700     02  WKS-SNAP-REGLON OCCURS 1 TO 500 TIMES
020800                          DEPENDING ON WKS-SNAP-TOTAL
020900                          INDEXED BY WKS-X-SNP.
021000         04  WKS-SNAP-HORAS         PIC S9(9)V9(4).
021100         04  WKS-SNAP-VIEW          PIC S9(09).
021200         04  WKS-SNAP-VIEW-IND      PIC X(01).
021300         04  WKS-SNAP-COMMENT       PIC S9(09).
021400         04  WKS-SNAP-COMMENT-IND   PIC X(01).
021500         04  WKS-SNAP-SCORE         PIC S9(09).
021600         04  WKS-SNAP-SCORE-IND     PIC X(01).
021700         04  WKS-SNAP-NUMCOM        PIC S9(09).
021800         04  WKS-SNAP-NUMCOM-IND    PIC X(01).
021900         04  WKS-SNAP-PRIM          PIC S9(09).
022000         04  WKS-SNAP-PRIM-IND      PIC X(01).
022100 01  WKS-SNAP-TOTAL                 PIC 9(4)  COMP VALUE 0.
022200
022300******************************************************************
022400*        TABLA DE OBSERVACIONES DE VELOCIDAD (LINEA BASE)        *
022500******************************************************************
022600 01  WKS-TABLA-OBS.
022700     02  WKS-OBS-REGLON OCCURS 1 TO 4000 TIMES
022800                         DEPENDING ON WKS-OBS-TOTAL
022900                         INDEXED BY WKS-X-OBS.
023000         04  WKS-OBS-ACTOR          PIC X(30).
023100         04  WKS-OBS-METRICA        PIC X(12).
023200         04  WKS-OBS-CUBETA         PIC X(08).
023300         04  WKS-OBS-VALOR          PIC S9(9)V9(4).
023400         04  WKS-OBS-FECHA          PIC X(19).
023500 01  WKS-OBS-TOTAL                  PIC 9(4)  COMP VALUE 0.
023600
023700******************************************************************
023800*     TABLA TEMPORAL DE UN GRUPO (ACTOR/GLOBAL X METRICA X EDAD) *
023900******************************************************************
024000 01  WKS-TABLA-GRUPO.
024100     02  WKS-GRUPO-REGLON OCCURS 1 TO 300 TIMES
024200                           DEPENDING ON WKS-GRUPO-TOTAL
024300                           INDEXED BY WKS-X-GRP.
024400         04  WKS-GRP-VALOR          PIC S9(9)V9(4).
024500         04  WKS-GRP-FECHA          PIC X(19).
024600         04  WKS-GRP-DESVIO         PIC S9(9)V9(4).
024700 01  WKS-GRUPO-TOTAL                PIC 9(4)  COMP VALUE 0.
024800 01  WKS-GRUPO-CAP                  PIC 9(4)  COMP VALUE 0.
024900 01  WKS-GRUPO-TEMP                 PIC S9(9)V9(4) VALUE 0.
025000 01  WKS-GRUPO-TEMP-X               PIC X(19) VALUE SPACES.
025100 01  WKS-VENT-OBJ                   PIC S9(5)V99 VALUE 0.
025200 01  WKS-VENT-LO                    PIC S9(5)V99 VALUE 0.
025300 01  WKS-VENT-HI                    PIC S9(5)V99 VALUE 0.
025400 01  WKS-DIFER                      PIC S9(5)V99 VALUE 0.
025500 01  WKS-MEDIANA                    PIC S9(9)V9(4) VALUE 0.
025600 01  WKS-MAD                        PIC S9(9)V9(4) VALUE 0.
025700 01  WKS-SWAP                       PIC 9     COMP VALUE 0.
025800     88  WKS-HUBO-CAMBIO                     VALUE 1.
025900
026000******************************************************************
026100*        TABLA DE LINEAS BASE CALCULADAS EN ESTA CORRIDA         *
026200******************************************************************
026300 01  WKS-TABLA-BASES.
026400     02  WKS-BASE-REGLON OCCURS 1 TO 2000 TIMES
026500                          DEPENDING ON WKS-BASE-TOTAL
026600                          INDEXED BY WKS-X-BAS.
026700         04  WKS-BASE-ACTOR         PIC X(30).
026800         04  WKS-BASE-METRICA       PIC X(12).
026900         04  WKS-BASE-CUBETA        PIC X(08).
027000         04  WKS-BASE-MEDIANA       PIC S9(9)V9(4).
027100         04  WKS-BASE-MAD           PIC S9(9)V9(4).
027200         04  WKS-BASE-VALIDA        PIC 9(01).
027300             88  WKS-BASE-ES-VALIDA          VALUE 1.
027400 01  WKS-BASE-TOTAL                 PIC 9(4)  COMP VALUE 0.
027500
027600******************************************************************
027700*              TABLA DE ACTORES (PARA RECORRER LINEA BASE)       *
027800******************************************************************
027900 01  WKS-TABLA-ACTORES.
028000     02  WKS-ACTOR-ID-TABLA OCCURS 1 TO 500 TIMES
028100                             DEPENDING ON WKS-ACTORES-TOTAL
028200                             INDEXED BY WKS-X-ACT
028300                             PIC X(30).
028400 01  WKS-ACTORES-TOTAL              PIC 9(4)  COMP VALUE 0.
028500
028600******************************************************************
028700*                 RESULTADOS INTERMEDIOS POR PUBLICACION         *
028800******************************************************************
028900 01  WKS-EDAD-HORAS                 PIC S9(5)V99   VALUE 0.
029000 01  WKS-CUBETA-SEL                 PIC X(08)      VALUE SPACES.
029100 01  WKS-FUENTE-ACTUAL               PIC X(08)      VALUE SPACES.
029200 01  WKS-ACTOR-ACTUAL                 PIC X(30)      VALUE SPACES.
029300
029400 01  WKS-BUSCA-ACTOR                PIC X(30) VALUE SPACES.
029500 01  WKS-BUSCA-METRICA              PIC X(12) VALUE SPACES.
029600 01  WKS-BUSCA-CUBETA               PIC X(08) VALUE SPACES.
029700 01  WKS-BASE-ENCONTRADA            PIC 9     VALUE 0.
029800     88  WKS-SE-ENCONTRO-BASE               VALUE 1.
029900 01  WKS-VALOR-MEDIANA              PIC S9(9)V9(4) VALUE 0.
030000 01  WKS-VALOR-MAD                  PIC S9(9)V9(4) VALUE 0.
030100
030200 01  WKS-Z-CALCULADO                PIC S9(2)V9(4) VALUE 0.
030300 01  WKS-Z-VALIDO                   PIC 9          VALUE 0.
030400     88  WKS-Z-ES-VALIDO                     VALUE 1.
030500
030600 01  WKS-MASCARA                    PIC Z,ZZZ,ZZ9.
030700
030800 PROCEDURE DIVISION.
030900******************************************************************
031000*               S E C C I O N    P R I N C I P A L               *
031100******************************************************************
031200 000-MAIN SECTION.
031300     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E
031400     MOVE ZEROES TO SC-POSTS-PROCESSED SC-WITH-6H-VEL
031500                     SC-WITH-24H-VEL  SC-BASELINES-STORED
031600                     SC-BASELINES-VALID SC-WITH-FLOW
031700
031800     ACCEPT WKS-RUN-ID FROM SYSIN
031900     ACCEPT WKS-AHORA-FECHA-NUM FROM DATE YYYYMMDD
032000     ACCEPT WKS-AHORA-HORA-NUM  FROM TIME
032100     MOVE WKS-AHORA-FECHA-NUM TO WKS-FECHA-JULIANA
032200     MOVE WKS-FJ-ANIO  TO WKS-TC-ANIO    WKS-TCE-ANIO
032300     MOVE WKS-FJ-MES   TO WKS-TC-MES     WKS-TCE-MES
032400     MOVE WKS-FJ-DIA   TO WKS-TC-DIA     WKS-TCE-DIA
032500     MOVE WKS-H-HORA   TO WKS-TC-HORA    WKS-TCE-HORA
032600     MOVE WKS-H-MINUTO TO WKS-TC-MINUTO  WKS-TCE-MINUTO
032700     MOVE WKS-H-SEGUNDO TO WKS-TC-SEGUNDO WKS-TCE-SEGUNDO
032800     PERFORM CONVIERTE-FECHA-HORAS THRU CONVIERTE-FECHA-HORAS-E
032900     MOVE WKS-HORAS-CONV TO WKS-AHORA-HORAS
033000
033100     PERFORM CALCULA-VELOCIDADES THRU CALCULA-VELOCIDADES-E
033200     PERFORM RECALCULA-BASES     THRU RECALCULA-BASES-E
033300     PERFORM CALCULA-PUNTAJES    THRU CALCULA-PUNTAJES-E
033400
033500     MOVE WKS-RUN-ID TO SC-RUN-ID
033600     WRITE SC-RENGLON
033700     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
033800     STOP RUN.
033900 000-MAIN-E. EXIT.
034000
034100 APERTURA-ARCHIVOS SECTION.
034200     OPEN INPUT  FLWPST FLWACT
034300          I-O    FLWSNP FLWDRM
034400          OUTPUT FLWBLN FLWSCR.
034500 APERTURA-ARCHIVOS-E. EXIT.
034600
034700 CIERRA-ARCHIVOS SECTION.
034800     CLOSE FLWPST FLWSNP FLWACT FLWDRM FLWBLN FLWSCR.
034900 CIERRA-ARCHIVOS-E. EXIT.
035000
035100******************************************************************
035200*  CONVIERTE WKS-TS-CONV (AAAA-MM-DD-HH.MM.SS) EN WKS-HORAS-CONV *
035300*  (HORAS DECIMALES DESDE UN ORIGEN FIJO), USANDO EL DIA JULIANO *
035400*  DE LA FUNCION INTRINSECA YA EMPLEADA POR ESTE APLICATIVO.     *
035500******************************************************************
035600 CONVIERTE-FECHA-HORAS SECTION.
035700     MOVE WKS-TC-ANIO TO WKS-FJ-ANIO
035800     MOVE WKS-TC-MES  TO WKS-FJ-MES
035900     MOVE WKS-TC-DIA  TO WKS-FJ-DIA
036000     COMPUTE WKS-DIAS-ENTEROS =
036100             FUNCTION INTEGER-OF-DATE (WKS-FECHA-JULIANA)
036200     COMPUTE WKS-HORAS-CONV ROUNDED =
036300             (WKS-DIAS-ENTEROS * 24) + WKS-TC-HORA
036400             + (WKS-TC-MINUTO / 60) + (WKS-TC-SEGUNDO / 3600).
036500 CONVIERTE-FECHA-HORAS-E. EXIT.
036600
036700******************************************************************
036800*                  M O T O R   D E   V E L O C I D A D            *
036900******************************************************************
037000 CALCULA-VELOCIDADES SECTION.
037100     MOVE 0 TO WKS-FIN-PST
037200     MOVE LOW-VALUES TO PST-ID
037300     START FLWPST KEY NOT LESS THAN PST-ID
037400       INVALID KEY MOVE 1 TO WKS-FIN-PST
037500     END-START
037600
037700     PERFORM PROCESA-UN-PST THRU PROCESA-UN-PST-E
037800             UNTIL WKS-FIN-PST = 1.
037900 CALCULA-VELOCIDADES-E. EXIT.
038000
038100*--> UN RENGLON DE LA LECTURA SECUENCIAL DE FLWPST.              *
038200 PROCESA-UN-PST SECTION.
038300     READ FLWPST NEXT RECORD
038400       AT END
038500          MOVE 1 TO WKS-FIN-PST
038600          GO TO PROCESA-UN-PST-E
038700     END-READ
038800
038900     MOVE PST-PUBLISHED-TS TO WKS-TS-CONV
039000     PERFORM CONVIERTE-FECHA-HORAS THRU CONVIERTE-FECHA-HORAS-E
039100     COMPUTE WKS-EDAD-HORAS = WKS-AHORA-HORAS - WKS-HORAS-CONV
039200     IF WKS-EDAD-HORAS < 0 OR WKS-EDAD-HORAS NOT < 72
039300        GO TO PROCESA-UN-PST-E
039400     END-IF
039500
039600     ADD 1 TO SC-POSTS-PROCESSED
039700     MOVE PST-ID     TO WKS-POST-ACTUAL
039800     MOVE PST-SOURCE TO WKS-FUENTE-ACTUAL
039900     PERFORM CARGA-SNAPSHOTS-POST    THRU CARGA-SNAPSHOTS-POST-E
040000     PERFORM MARCA-METRICA-PRIMARIA  THRU MARCA-METRICA-PRIMARIA-E
040100     IF WKS-SNAP-TOTAL >= 2
040200        PERFORM CALCULA-VELOCIDAD-6H  THRU CALCULA-VELOCIDAD-6H-E
040300        PERFORM CALCULA-VELOCIDAD-24H THRU CALCULA-VELOCIDAD-24H-E
040400     ELSE
040500        MOVE 0   TO DM-VELOCITY-6H  DM-VELOCITY-24H
040600        MOVE 'N' TO DM-VELOCITY-6H-IND DM-VELOCITY-24H-IND
040700     END-IF
040800     PERFORM ACTUALIZA-METRICAS-DERIVADAS
040900             THRU ACTUALIZA-METRICAS-DERIVADAS-E.
041000 PROCESA-UN-PST-E. EXIT.
041100
041200*--> CARGA, EN ORDEN ASCENDENTE DE FECHA-HORA (COMO QUEDAN        *
041300*    GRABADAS), TODAS LAS FOTOGRAFIAS DE LA PUBLICACION ACTUAL.  *
041400 CARGA-SNAPSHOTS-POST SECTION.
041500     MOVE 0          TO WKS-SNAP-TOTAL WKS-FIN-SNP-LOCAL
041600     MOVE WKS-POST-ACTUAL TO SNP-POST-ID
041700     MOVE LOW-VALUES      TO SNP-TS
041800     START FLWSNP KEY NOT LESS THAN SNP-LLAVE
041900       INVALID KEY MOVE 1 TO WKS-FIN-SNP-LOCAL
042000     END-START
042100
042200     PERFORM LEE-UNA-SNAPSHOT THRU LEE-UNA-SNAPSHOT-E
042300             UNTIL WKS-FIN-SNP-LOCAL = 1.
042400 CARGA-SNAPSHOTS-POST-E. EXIT.
042500
042600*--> UN RENGLON DE LA LECTURA SECUENCIAL DE FLWSNP PARA EL POST  *
042700*    ACTUAL; SE DETIENE AL CAMBIAR DE PUBLICACION.               *
042800 LEE-UNA-SNAPSHOT SECTION.
042900     READ FLWSNP NEXT RECORD
043000       AT END
043100          MOVE 1 TO WKS-FIN-SNP-LOCAL
043200          GO TO LEE-UNA-SNAPSHOT-E
043300     END-READ
043400
043500     IF SNP-POST-ID NOT = WKS-POST-ACTUAL
043600        MOVE 1 TO WKS-FIN-SNP-LOCAL
043700        GO TO LEE-UNA-SNAPSHOT-E
043800     END-IF
043900
044000     ADD 1 TO WKS-SNAP-TOTAL
044100     MOVE SNP-TS TO WKS-TS-CONV
044200     PERFORM CONVIERTE-FECHA-HORAS THRU CONVIERTE-FECHA-HORAS-E
044300     MOVE WKS-HORAS-CONV        TO WKS-SNAP-HORAS   (WKS-SNAP-TOTAL)
044400     MOVE SNP-VIEW-COUNT        TO WKS-SNAP-VIEW    (WKS-SNAP-TOTAL)
044500     MOVE SNP-VIEW-IND          TO WKS-SNAP-VIEW-IND
044600                                                    (WKS-SNAP-TOTAL)
044700     MOVE SNP-COMMENT-COUNT     TO WKS-SNAP-COMMENT (WKS-SNAP-TOTAL)
044800     MOVE SNP-COMMENT-IND       TO WKS-SNAP-COMMENT-IND
044900                                                    (WKS-SNAP-TOTAL)
045000     MOVE SNP-SCORE             TO WKS-SNAP-SCORE   (WKS-SNAP-TOTAL)
045100     MOVE SNP-SCORE-IND         TO WKS-SNAP-SCORE-IND
045200                                                    (WKS-SNAP-TOTAL)
045300     MOVE SNP-NUM-COMMENTS      TO WKS-SNAP-NUMCOM  (WKS-SNAP-TOTAL)
045400     MOVE SNP-NUM-COMMENTS-IND  TO WKS-SNAP-NUMCOM-IND
045500                                                    (WKS-SNAP-TOTAL).
045600 LEE-UNA-SNAPSHOT-E. EXIT.
045700
045800*--> FIJA, PARA TODAS LAS FOTOGRAFIAS CARGADAS, CUAL ES EL VALOR  *
045900*    DE LA METRICA PRIMARIA SEGUN LA FUENTE Y LA PRESENCIA EN LA *
046000*    FOTOGRAFIA MAS RECIENTE (LA ULTIMA DEL RENGLON).            *
046100 MARCA-METRICA-PRIMARIA SECTION.
046200     IF WKS-SNAP-TOTAL = 0
046300        GO TO MARCA-METRICA-PRIMARIA-E
046400     END-IF
046500
046600     IF WKS-FUENTE-ACTUAL = 'VIDEO'
046700        PERFORM MARCA-PRIM-VISTAS-PASO
046800                VARYING WKS-I FROM 1 BY 1
046900                UNTIL WKS-I > WKS-SNAP-TOTAL
047000     ELSE
047100        IF WKS-SNAP-SCORE-IND (WKS-SNAP-TOTAL) = 'Y'
047200           PERFORM MARCA-PRIM-SCORE-PASO
047300                   VARYING WKS-I FROM 1 BY 1
047400                   UNTIL WKS-I > WKS-SNAP-TOTAL
047500        ELSE
047600           PERFORM MARCA-PRIM-NUMCOM-PASO
047700                   VARYING WKS-I FROM 1 BY 1
047800                   UNTIL WKS-I > WKS-SNAP-TOTAL
047900        END-IF
048000     END-IF.
048100 MARCA-METRICA-PRIMARIA-E. EXIT.
048200
048300 MARCA-PRIM-VISTAS-PASO SECTION.
048400     MOVE WKS-SNAP-VIEW     (WKS-I) TO WKS-SNAP-PRIM     (WKS-I)
048500     MOVE WKS-SNAP-VIEW-IND (WKS-I) TO WKS-SNAP-PRIM-IND (WKS-I).
048600 MARCA-PRIM-VISTAS-PASO-E. EXIT.
048700
048800 MARCA-PRIM-SCORE-PASO SECTION.
048900     MOVE WKS-SNAP-SCORE     (WKS-I) TO WKS-SNAP-PRIM     (WKS-I)
049000     MOVE WKS-SNAP-SCORE-IND (WKS-I) TO WKS-SNAP-PRIM-IND (WKS-I).
049100 MARCA-PRIM-SCORE-PASO-E. EXIT.
049200
049300 MARCA-PRIM-NUMCOM-PASO SECTION.
049400     MOVE WKS-SNAP-NUMCOM     (WKS-I) TO WKS-SNAP-PRIM     (WKS-I)
049500     MOVE WKS-SNAP-NUMCOM-IND (WKS-I) TO WKS-SNAP-PRIM-IND (WKS-I).
049600 MARCA-PRIM-NUMCOM-PASO-E. EXIT.
049700
049800*--> VENTANA 6H: [MAS RECIENTE-8, MAS RECIENTE-4], OBJETIVO -6   *
049900 CALCULA-VELOCIDAD-6H SECTION.
050000     MOVE 0 TO WKS-Z-VALIDO
050100     MOVE 0 TO DM-VELOCITY-6H
050200     MOVE 'N' TO DM-VELOCITY-6H-IND
050300
050400     IF WKS-SNAP-PRIM-IND (WKS-SNAP-TOTAL) = 'Y'
050500        MOVE 6 TO WKS-VENT-OBJ
050600        MOVE 4 TO WKS-VENT-LO
050700        MOVE 8 TO WKS-VENT-HI
050800        PERFORM BUSCA-COMPARACION-VENTANA
050900                THRU BUSCA-COMPARACION-VENTANA-E
051000        IF WKS-Z-VALIDO = 1
051100           COMPUTE WKS-EDAD-HORAS =
051200                   WKS-SNAP-HORAS (WKS-SNAP-TOTAL)
051300                 - WKS-SNAP-HORAS (WKS-K)
051400           IF WKS-EDAD-HORAS > 0
051500              COMPUTE DM-VELOCITY-6H ROUNDED =
051600                 (WKS-SNAP-PRIM (WKS-SNAP-TOTAL)
051700                      - WKS-SNAP-PRIM (WKS-K)) / WKS-EDAD-HORAS
051800              MOVE 'Y' TO DM-VELOCITY-6H-IND
051900              ADD 1 TO SC-WITH-6H-VEL
052000           END-IF
052100        END-IF
052200     END-IF.
052300 CALCULA-VELOCIDAD-6H-E. EXIT.
052400
052500*--> VENTANA 24H: [MAS RECIENTE-28, MAS RECIENTE-20], OBJETIVO -24
052600 CALCULA-VELOCIDAD-24H SECTION.
052700     MOVE 0 TO WKS-Z-VALIDO
052800     MOVE 0 TO DM-VELOCITY-24H
052900     MOVE 'N' TO DM-VELOCITY-24H-IND
053000
053100     IF WKS-SNAP-PRIM-IND (WKS-SNAP-TOTAL) = 'Y'
053200        MOVE 24 TO WKS-VENT-OBJ
053300        MOVE 20 TO WKS-VENT-LO
053400        MOVE 28 TO WKS-VENT-HI
053500        PERFORM BUSCA-COMPARACION-VENTANA
053600                THRU BUSCA-COMPARACION-VENTANA-E
053700        IF WKS-Z-VALIDO = 1
053800           COMPUTE WKS-EDAD-HORAS =
053900                   WKS-SNAP-HORAS (WKS-SNAP-TOTAL)
054000                 - WKS-SNAP-HORAS (WKS-K)
054100           IF WKS-EDAD-HORAS > 0
054200              COMPUTE DM-VELOCITY-24H ROUNDED =
054300                 (WKS-SNAP-PRIM (WKS-SNAP-TOTAL)
054400                      - WKS-SNAP-PRIM (WKS-K)) / WKS-EDAD-HORAS
054500              MOVE 'Y' TO DM-VELOCITY-24H-IND
054600              ADD 1 TO SC-WITH-24H-VEL
054700           END-IF
054800        END-IF
054900     END-IF.
055000 CALCULA-VELOCIDAD-24H-E. EXIT.
055100
055200*--> BUSCA, ENTRE LAS FOTOGRAFIAS ANTERIORES A LA MAS RECIENTE,  *
055300*    LA QUE CAE DENTRO DE LA VENTANA Y MAS SE ACERCA AL OBJETIVO.*
055400*    WKS-K QUEDA CON EL INDICE ENCONTRADO (0 SI NINGUNO).        *
055500 BUSCA-COMPARACION-VENTANA SECTION.
055600     MOVE 0 TO WKS-K
055700     MOVE 999999 TO WKS-GRUPO-TEMP
055800     PERFORM EVALUA-CANDIDATO-VENTANA
055900             VARYING WKS-I FROM 1 BY 1
056000             UNTIL WKS-I > WKS-SNAP-TOTAL - 1
056100     IF WKS-K > 0
056200        MOVE 1 TO WKS-Z-VALIDO
056300     ELSE
056400        MOVE 0 TO WKS-Z-VALIDO
056500     END-IF.
056600 BUSCA-COMPARACION-VENTANA-E. EXIT.
056700
056800 EVALUA-CANDIDATO-VENTANA SECTION.
056900     IF WKS-SNAP-PRIM-IND (WKS-I) NOT = 'Y'
057000        GO TO EVALUA-CANDIDATO-VENTANA-E
057100     END-IF
057200     COMPUTE WKS-EDAD-HORAS =
057300        WKS-SNAP-HORAS (WKS-SNAP-TOTAL) - WKS-SNAP-HORAS (WKS-I)
057400     IF WKS-EDAD-HORAS < WKS-VENT-LO OR WKS-EDAD-HORAS >
057500                                                  WKS-VENT-HI
057600        GO TO EVALUA-CANDIDATO-VENTANA-E
057700     END-IF
057800     COMPUTE WKS-DIFER = WKS-EDAD-HORAS - WKS-VENT-OBJ
057900     IF WKS-DIFER < 0
058000        COMPUTE WKS-DIFER = 0 - WKS-DIFER
058100     END-IF
058200     IF WKS-DIFER < WKS-GRUPO-TEMP
058300        MOVE WKS-DIFER TO WKS-GRUPO-TEMP
058400        MOVE WKS-I     TO WKS-K
058500     END-IF.
058600 EVALUA-CANDIDATO-VENTANA-E. EXIT.
058700
058800*--> INSERTA O ACTUALIZA EL REGISTRO DE METRICAS DERIVADAS,      *
058900*    CONSERVANDO LOS PUNTAJES Z Y DE FLUJO SI YA EXISTIAN.       *
059000 ACTUALIZA-METRICAS-DERIVADAS SECTION.
059100     MOVE WKS-POST-ACTUAL TO DM-POST-ID
059200     READ FLWDRM
059300       INVALID KEY
059400          MOVE WKS-POST-ACTUAL TO DM-POST-ID
059500          MOVE 0   TO DM-Z-VIEWS-6H DM-Z-COMMENTS-6H
059600                      DM-Z-VIEWS-24H DM-FLOW-SCORE
059700          MOVE 'N' TO DM-Z-VIEWS-6H-IND DM-Z-COMMENTS-6H-IND
059800                      DM-Z-VIEWS-24H-IND DM-FLOW-SCORE-IND
059900          MOVE WKS-TS-CORRIDA-E TO DM-TS
060000          MOVE WKS-SNAP-TOTAL  TO DM-SNAPSHOT-COUNT
060100          MOVE WKS-EDAD-HORAS  TO DM-POST-AGE-HOURS
060200          WRITE REG-FLWDRM
060300       NOT INVALID KEY
060400          MOVE WKS-TS-CORRIDA-E TO DM-TS
060500          MOVE WKS-SNAP-TOTAL  TO DM-SNAPSHOT-COUNT
060600          MOVE WKS-EDAD-HORAS  TO DM-POST-AGE-HOURS
060700          REWRITE REG-FLWDRM
060800     END-READ.
060900 ACTUALIZA-METRICAS-DERIVADAS-E. EXIT.
061000
061100******************************************************************
061200*                  M O T O R   D E   L I N E A   B A S E          *
061300******************************************************************
061400 RECALCULA-BASES SECTION.
061500     MOVE 0 TO WKS-OBS-TOTAL WKS-BASE-TOTAL WKS-ACTORES-TOTAL
061600     PERFORM CARGA-TABLA-OBSERVACIONES
061700     PERFORM CARGA-TABLA-ACTORES-BASE
061800
061900     PERFORM PROCESA-ACTOR-BASELINE VARYING WKS-I FROM 1 BY 1
062000             UNTIL WKS-I > WKS-ACTORES-TOTAL
062100
062200     MOVE SPACES          TO WKS-BUSCA-ACTOR
062300     MOVE 300 TO WKS-GRUPO-CAP
062400     MOVE 'VELOCITY-6H'   TO WKS-BUSCA-METRICA
062500     MOVE '0-6H    '      TO WKS-BUSCA-CUBETA
062600     PERFORM CALCULA-BASELINE-GRUPO
062700     MOVE '6-24H   '      TO WKS-BUSCA-CUBETA
062800     PERFORM CALCULA-BASELINE-GRUPO
062900     MOVE '24-72H  '      TO WKS-BUSCA-CUBETA
063000     PERFORM CALCULA-BASELINE-GRUPO
063100     MOVE 'VELOCITY-24H'  TO WKS-BUSCA-METRICA
063200     MOVE '0-6H    '      TO WKS-BUSCA-CUBETA
063300     PERFORM CALCULA-BASELINE-GRUPO
063400     MOVE '6-24H   '      TO WKS-BUSCA-CUBETA
063500     PERFORM CALCULA-BASELINE-GRUPO
063600     MOVE '24-72H  '      TO WKS-BUSCA-CUBETA
063700     PERFORM CALCULA-BASELINE-GRUPO.
063800 RECALCULA-BASES-E. EXIT.
063900
064000 PROCESA-ACTOR-BASELINE SECTION.
064100     MOVE WKS-ACTOR-ID-TABLA (WKS-I) TO WKS-BUSCA-ACTOR
064200     MOVE 'VELOCITY-6H'             TO WKS-BUSCA-METRICA
064300     MOVE '0-6H    '                TO WKS-BUSCA-CUBETA
064400     MOVE 30 TO WKS-GRUPO-CAP
064500     PERFORM CALCULA-BASELINE-GRUPO
064600
064700     MOVE '6-24H   '  TO WKS-BUSCA-CUBETA
064800     PERFORM CALCULA-BASELINE-GRUPO
064900
065000     MOVE '24-72H  '  TO WKS-BUSCA-CUBETA
065100     PERFORM CALCULA-BASELINE-GRUPO
065200
065300     MOVE 'VELOCITY-24H'           TO WKS-BUSCA-METRICA
065400     MOVE '0-6H    '                TO WKS-BUSCA-CUBETA
065500     PERFORM CALCULA-BASELINE-GRUPO
065600
065700     MOVE '6-24H   '  TO WKS-BUSCA-CUBETA
065800     PERFORM CALCULA-BASELINE-GRUPO
065900
066000     MOVE '24-72H  '  TO WKS-BUSCA-CUBETA
066100     PERFORM CALCULA-BASELINE-GRUPO.
066200 PROCESA-ACTOR-BASELINE-E. EXIT.
066300
066400*--> RECORRE FLWDRM COMPLETO; POR CADA VELOCIDAD PRESENTE CON    *
066500*    EDAD EN ALGUNA CUBETA, AGREGA UNA OBSERVACION.              *
066600 CARGA-TABLA-OBSERVACIONES SECTION.
066700     MOVE 0 TO WKS-FIN-DRM
066800     MOVE LOW-VALUES TO DM-POST-ID
066900     START FLWDRM KEY NOT LESS THAN DM-POST-ID
067000       INVALID KEY MOVE 1 TO WKS-FIN-DRM
067100     END-START
067200
067300     PERFORM LEE-UN-DRM-PARA-OBS UNTIL WKS-FIN-DRM = 1.
067400 CARGA-TABLA-OBSERVACIONES-E. EXIT.
067500
067600 LEE-UN-DRM-PARA-OBS SECTION.
067700     READ FLWDRM NEXT RECORD
067800       AT END
067900          MOVE 1 TO WKS-FIN-DRM
068000          GO TO LEE-UN-DRM-PARA-OBS-E
068100     END-READ
068200     PERFORM DETERMINA-CUBETA-EDAD
068300     IF WKS-CUBETA-SEL = SPACES
068400        GO TO LEE-UN-DRM-PARA-OBS-E
068500     END-IF
068600     MOVE DM-POST-ID TO PST-ID
068700     READ FLWPST
068800       NOT INVALID KEY
068900          IF DM-VELOCITY-6H-IND = 'Y'
069000             AND WKS-OBS-TOTAL < 4000
069100             ADD 1 TO WKS-OBS-TOTAL
069200             MOVE PST-ACTOR-ID TO
069300                  WKS-OBS-ACTOR  (WKS-OBS-TOTAL)
069400             MOVE 'VELOCITY-6H' TO
069500                  WKS-OBS-METRICA(WKS-OBS-TOTAL)
069600             MOVE WKS-CUBETA-SEL TO
069700                  WKS-OBS-CUBETA (WKS-OBS-TOTAL)
069800             MOVE DM-VELOCITY-6H TO
069900                  WKS-OBS-VALOR  (WKS-OBS-TOTAL)
070000             MOVE PST-PUBLISHED-TS TO
070100                  WKS-OBS-FECHA  (WKS-OBS-TOTAL)
070200          END-IF
070300          IF DM-VELOCITY-24H-IND = 'Y'
070400             AND WKS-OBS-TOTAL < 4000
070500             ADD 1 TO WKS-OBS-TOTAL
070600             MOVE PST-ACTOR-ID TO
070700                  WKS-OBS-ACTOR  (WKS-OBS-TOTAL)
070800             MOVE 'VELOCITY-24H' TO
070900                  WKS-OBS-METRICA(WKS-OBS-TOTAL)
071000             MOVE WKS-CUBETA-SEL TO
071100                  WKS-OBS-CUBETA (WKS-OBS-TOTAL)
071200             MOVE DM-VELOCITY-24H TO
071300                  WKS-OBS-VALOR  (WKS-OBS-TOTAL)
071400             MOVE PST-PUBLISHED-TS TO
071500                  WKS-OBS-FECHA  (WKS-OBS-TOTAL)
071600          END-IF
071700     END-READ.
071800 LEE-UN-DRM-PARA-OBS-E. EXIT.
071900
072000 DETERMINA-CUBETA-EDAD SECTION.
072100     IF DM-POST-AGE-HOURS < 6
072200        MOVE '0-6H    ' TO WKS-CUBETA-SEL
072300     ELSE
072400        IF DM-POST-AGE-HOURS < 24
072500           MOVE '6-24H   ' TO WKS-CUBETA-SEL
072600        ELSE
072700           IF DM-POST-AGE-HOURS < 72
072800              MOVE '24-72H  ' TO WKS-CUBETA-SEL
072900           ELSE
073000              MOVE SPACES TO WKS-CUBETA-SEL
073100           END-IF
073200        END-IF
073300     END-IF.
073400 DETERMINA-CUBETA-EDAD-E. EXIT.
073500
073600 CARGA-TABLA-ACTORES-BASE SECTION.
073700     MOVE 0 TO WKS-FIN-ACT
073800     MOVE LOW-VALUES TO ACT-ID
073900     START FLWACT KEY NOT LESS THAN ACT-ID
074000       INVALID KEY MOVE 1 TO WKS-FIN-ACT
074100     END-START
074200
074300     PERFORM LEE-UN-ACTOR UNTIL WKS-FIN-ACT = 1.
074400 CARGA-TABLA-ACTORES-BASE-E. EXIT.
074500
074600 LEE-UN-ACTOR SECTION.
074700     READ FLWACT NEXT RECORD
074800       AT END
074900          MOVE 1 TO WKS-FIN-ACT
075000          GO TO LEE-UN-ACTOR-E
075100     END-READ
075200     ADD 1 TO WKS-ACTORES-TOTAL
075300     MOVE ACT-ID TO WKS-ACTOR-ID-TABLA (WKS-ACTORES-TOTAL).
075400 LEE-UN-ACTOR-E. EXIT.
075500
075600*--> FILTRA LAS OBSERVACIONES DEL GRUPO PEDIDO (WKS-BUSCA-xxx),  *
075700*    LAS ORDENA POR FECHA DESCENDENTE, LAS RECORTA AL TOPE, Y SI *
075800*    QUEDAN AL MENOS 7 CALCULA MEDIANA Y MAD.                    *
075900 CALCULA-BASELINE-GRUPO SECTION.
076000     MOVE 0 TO WKS-GRUPO-TOTAL
076100     PERFORM FILTRA-OBS-PASO VARYING WKS-I FROM 1 BY 1
076200             UNTIL WKS-I > WKS-OBS-TOTAL
076300
076400     IF WKS-GRUPO-TOTAL = 0
076500        GO TO CALCULA-BASELINE-GRUPO-E
076600     END-IF
076700
076800     PERFORM ORDENA-GRUPO-POR-FECHA
076900     IF WKS-GRUPO-TOTAL > WKS-GRUPO-CAP
077000        MOVE WKS-GRUPO-CAP TO WKS-GRUPO-TOTAL
077100     END-IF
077200
077300     IF WKS-GRUPO-TOTAL < 7
077400        GO TO CALCULA-BASELINE-GRUPO-E
077500     END-IF
077600
077700     PERFORM ORDENA-GRUPO-POR-VALOR
077800     PERFORM CALCULA-MEDIANA-GRUPO
077900     MOVE WKS-MEDIANA TO WKS-VALOR-MEDIANA
078000
078100     PERFORM CALCULA-DESVIO-PASO VARYING WKS-I FROM 1 BY 1
078200             UNTIL WKS-I > WKS-GRUPO-TOTAL
078300     PERFORM ORDENA-GRUPO-POR-DESVIO
078400     PERFORM CALCULA-MEDIANA-DESVIOS
078500     MOVE WKS-MAD TO WKS-VALOR-MAD
078600
078700     ADD 1 TO SC-BASELINES-STORED
078800     ADD 1 TO WKS-BASE-TOTAL
078900     IF WKS-BUSCA-ACTOR = SPACES
079000        MOVE '__GLOBAL__' TO WKS-BASE-ACTOR (WKS-BASE-TOTAL)
079100        MOVE '__GLOBAL__' TO BL-ACTOR-ID
079200     ELSE
079300        MOVE WKS-BUSCA-ACTOR TO WKS-BASE-ACTOR (WKS-BASE-TOTAL)
079400        MOVE WKS-BUSCA-ACTOR TO BL-ACTOR-ID
079500     END-IF
079600     MOVE WKS-BUSCA-METRICA TO WKS-BASE-METRICA (WKS-BASE-TOTAL)
079700     MOVE WKS-BUSCA-CUBETA  TO WKS-BASE-CUBETA  (WKS-BASE-TOTAL)
079800     MOVE WKS-VALOR-MEDIANA TO WKS-BASE-MEDIANA (WKS-BASE-TOTAL)
079900     MOVE WKS-VALOR-MAD     TO WKS-BASE-MAD     (WKS-BASE-TOTAL)
080000     IF WKS-VALOR-MAD > 0
080100        MOVE 1 TO WKS-BASE-VALIDA (WKS-BASE-TOTAL)
080200        ADD 1 TO SC-BASELINES-VALID
080300     ELSE
080400        MOVE 0 TO WKS-BASE-VALIDA (WKS-BASE-TOTAL)
080500     END-IF
080600
080700     MOVE WKS-BUSCA-METRICA TO BL-METRIC
080800     MOVE WKS-BUSCA-CUBETA  TO BL-AGE-BUCKET
080900     MOVE WKS-VALOR-MEDIANA TO BL-MEDIAN
081000     MOVE WKS-VALOR-MAD     TO BL-MAD
081100     MOVE WKS-GRUPO-TOTAL   TO BL-SAMPLE-COUNT
081200     WRITE REG-FLWBLN.
081300 CALCULA-BASELINE-GRUPO-E. EXIT.
081400
081500 FILTRA-OBS-PASO SECTION.
081600     IF WKS-OBS-METRICA (WKS-I) = WKS-BUSCA-METRICA
081700        AND WKS-OBS-CUBETA (WKS-I) = WKS-BUSCA-CUBETA
081800        AND (WKS-BUSCA-ACTOR = SPACES OR
081900             WKS-OBS-ACTOR (WKS-I) = WKS-BUSCA-ACTOR)
082000        AND WKS-GRUPO-TOTAL < 300
082100        ADD 1 TO WKS-GRUPO-TOTAL
082200        MOVE WKS-OBS-VALOR (WKS-I) TO
082300             WKS-GRP-VALOR (WKS-GRUPO-TOTAL)
082400        MOVE WKS-OBS-FECHA (WKS-I) TO
082500             WKS-GRP-FECHA (WKS-GRUPO-TOTAL)
082600     END-IF.
082700 FILTRA-OBS-PASO-E. EXIT.
082800
082900 CALCULA-DESVIO-PASO SECTION.
083000     COMPUTE WKS-GRP-DESVIO (WKS-I) =
083100             WKS-GRP-VALOR (WKS-I) - WKS-MEDIANA
083200     IF WKS-GRP-DESVIO (WKS-I) < 0
083300        COMPUTE WKS-GRP-DESVIO (WKS-I) = 0 - WKS-GRP-DESVIO
083400                                                (WKS-I)
083500     END-IF.
083600 CALCULA-DESVIO-PASO-E. EXIT.
083700
083800*--> INTERCAMBIO (BUBBLE) DESCENDENTE POR FECHA - SIN SORT       *
083900 ORDENA-GRUPO-POR-FECHA SECTION.
084000     MOVE 1 TO WKS-SWAP
084100     PERFORM PASADA-POR-FECHA UNTIL WKS-SWAP = 0.
084200 ORDENA-GRUPO-POR-FECHA-E. EXIT.
084300
084400 PASADA-POR-FECHA SECTION.
084500     MOVE 0 TO WKS-SWAP
084600     PERFORM COMPARA-POR-FECHA VARYING WKS-I FROM 1 BY 1
084700             UNTIL WKS-I > WKS-GRUPO-TOTAL - 1.
084800 PASADA-POR-FECHA-E. EXIT.
084900
085000 COMPARA-POR-FECHA SECTION.
085100     IF WKS-GRP-FECHA (WKS-I) < WKS-GRP-FECHA (WKS-I + 1)
085200        MOVE WKS-GRP-VALOR (WKS-I)   TO WKS-GRUPO-TEMP
085300        MOVE WKS-GRP-FECHA (WKS-I)   TO WKS-GRUPO-TEMP-X
085400        MOVE WKS-GRP-VALOR (WKS-I+1) TO WKS-GRP-VALOR (WKS-I)
085500        MOVE WKS-GRP-FECHA (WKS-I+1) TO WKS-GRP-FECHA (WKS-I)
085600        MOVE WKS-GRUPO-TEMP          TO
085700                                   WKS-GRP-VALOR (WKS-I+1)
085800        MOVE WKS-GRUPO-TEMP-X        TO
085900                                   WKS-GRP-FECHA (WKS-I+1)
086000        MOVE 1 TO WKS-SWAP
086100     END-IF.
086200 COMPARA-POR-FECHA-E. EXIT.
086300
086400*--> INTERCAMBIO (BUBBLE) ASCENDENTE POR VALOR - SIN SORT        *
086500 ORDENA-GRUPO-POR-VALOR SECTION.
086600     MOVE 1 TO WKS-SWAP
086700     PERFORM PASADA-POR-VALOR UNTIL WKS-SWAP = 0.
086800 ORDENA-GRUPO-POR-VALOR-E. EXIT.
086900
087000 PASADA-POR-VALOR SECTION.
087100     MOVE 0 TO WKS-SWAP
087200     PERFORM COMPARA-POR-VALOR VARYING WKS-I FROM 1 BY 1
087300             UNTIL WKS-I > WKS-GRUPO-TOTAL - 1.
087400 PASADA-POR-VALOR-E. EXIT.
087500
087600 COMPARA-POR-VALOR SECTION.
087700     IF WKS-GRP-VALOR (WKS-I) > WKS-GRP-VALOR (WKS-I + 1)
087800        MOVE WKS-GRP-VALOR (WKS-I)   TO WKS-GRUPO-TEMP
087900        MOVE WKS-GRP-VALOR (WKS-I+1) TO WKS-GRP-VALOR (WKS-I)
088000        MOVE WKS-GRUPO-TEMP          TO
088100                                   WKS-GRP-VALOR (WKS-I+1)
088200        MOVE 1 TO WKS-SWAP
088300     END-IF.
088400 COMPARA-POR-VALOR-E. EXIT.
088500
088600*--> INTERCAMBIO (BUBBLE) ASCENDENTE POR DESVIO ABSOLUTO         *
088700 ORDENA-GRUPO-POR-DESVIO SECTION.
088800     MOVE 1 TO WKS-SWAP
088900     PERFORM PASADA-POR-DESVIO UNTIL WKS-SWAP = 0.
089000 ORDENA-GRUPO-POR-DESVIO-E. EXIT.
089100
089200 PASADA-POR-DESVIO SECTION.
089300     MOVE 0 TO WKS-SWAP
089400     PERFORM COMPARA-POR-DESVIO VARYING WKS-I FROM 1 BY 1
089500             UNTIL WKS-I > WKS-GRUPO-TOTAL - 1.
089600 PASADA-POR-DESVIO-E. EXIT.
089700
089800 COMPARA-POR-DESVIO SECTION.
089900     IF WKS-GRP-DESVIO (WKS-I) > WKS-GRP-DESVIO (WKS-I + 1)
090000        MOVE WKS-GRP-DESVIO (WKS-I)   TO WKS-GRUPO-TEMP
090100        MOVE WKS-GRP-DESVIO (WKS-I+1) TO
090200                                   WKS-GRP-DESVIO (WKS-I)
090300        MOVE WKS-GRUPO-TEMP           TO
090400                                   WKS-GRP-DESVIO (WKS-I+1)
090500        MOVE 1 TO WKS-SWAP
090600     END-IF.
090700 COMPARA-POR-DESVIO-E. EXIT.
090800
090900 CALCULA-MEDIANA-GRUPO SECTION.
091000     DIVIDE WKS-GRUPO-TOTAL BY 2 GIVING WKS-J
091100                                 REMAINDER WKS-K
091200     IF WKS-K = 1
091300        COMPUTE WKS-K = WKS-J + 1
091400        MOVE WKS-GRP-VALOR (WKS-K) TO WKS-MEDIANA
091500     ELSE
091600        COMPUTE WKS-MEDIANA ROUNDED =
091700           (WKS-GRP-VALOR (WKS-J) + WKS-GRP-VALOR (WKS-J + 1)) / 2
091800     END-IF.
091900 CALCULA-MEDIANA-GRUPO-E. EXIT.
092000
092100 CALCULA-MEDIANA-DESVIOS SECTION.
092200     DIVIDE WKS-GRUPO-TOTAL BY 2 GIVING WKS-J
092300                                 REMAINDER WKS-K
092400     IF WKS-K = 1
092500        COMPUTE WKS-K = WKS-J + 1
092600        MOVE WKS-GRP-DESVIO (WKS-K) TO WKS-MAD
092700     ELSE
092800        COMPUTE WKS-MAD ROUNDED =
092900         (WKS-GRP-DESVIO (WKS-J) + WKS-GRP-DESVIO (WKS-J + 1)) / 2
093000     END-IF.
093100 CALCULA-MEDIANA-DESVIOS-E. EXIT.
093200
093300******************************************************************
093400*                   M O T O R   D E   P U N T A J E               *
093500******************************************************************
093600 CALCULA-PUNTAJES SECTION.
093700     MOVE 0 TO WKS-FIN-DRM
093800     MOVE LOW-VALUES TO DM-POST-ID
093900     START FLWDRM KEY NOT LESS THAN DM-POST-ID
094000       INVALID KEY MOVE 1 TO WKS-FIN-DRM
094100     END-START
094200
094300     PERFORM PROCESA-UN-DRM-PUNTAJE UNTIL WKS-FIN-DRM = 1.
094400 CALCULA-PUNTAJES-E. EXIT.
094500
094600 PROCESA-UN-DRM-PUNTAJE SECTION.
094700     READ FLWDRM NEXT RECORD
094800       AT END
094900          MOVE 1 TO WKS-FIN-DRM
095000          GO TO PROCESA-UN-DRM-PUNTAJE-E
095100     END-READ
095200     IF DM-POST-AGE-HOURS < 72
095300        MOVE DM-POST-ID TO PST-ID
095400        READ FLWPST
095500          NOT INVALID KEY
095600             PERFORM ASIGNA-PUNTAJES-POST
095700        END-READ
095800     END-IF.
095900 PROCESA-UN-DRM-PUNTAJE-E. EXIT.
096000
096100 ASIGNA-PUNTAJES-POST SECTION.
096200     MOVE 0   TO DM-Z-VIEWS-6H DM-Z-COMMENTS-6H DM-Z-VIEWS-24H
096300                 DM-FLOW-SCORE
096400     MOVE 'N' TO DM-Z-VIEWS-6H-IND DM-Z-COMMENTS-6H-IND
096500                 DM-Z-VIEWS-24H-IND DM-FLOW-SCORE-IND
096600
096700     IF DM-VELOCITY-6H-IND = 'Y'
096800        MOVE PST-ACTOR-ID   TO WKS-BUSCA-ACTOR
096900        MOVE 'VELOCITY-6H'  TO WKS-BUSCA-METRICA
097000        PERFORM DETERMINA-CUBETA-EDAD
097100        MOVE WKS-CUBETA-SEL TO WKS-BUSCA-CUBETA
097200        IF WKS-CUBETA-SEL NOT = SPACES
097300           PERFORM BUSCA-BASELINE
097400           IF WKS-SE-ENCONTRO-BASE
097500              COMPUTE WKS-Z-CALCULADO ROUNDED =
097600                 (DM-VELOCITY-6H - WKS-VALOR-MEDIANA) /
097700                 (1.4826 * WKS-VALOR-MAD)
097800              PERFORM LIMITA-Z-SCORE
097900              IF PST-SOURCE = 'VIDEO'
098000                 MOVE WKS-Z-CALCULADO TO DM-Z-VIEWS-6H
098100                 MOVE 'Y'              TO DM-Z-VIEWS-6H-IND
098200              ELSE
098300                 MOVE WKS-Z-CALCULADO TO DM-Z-COMMENTS-6H
098400                 MOVE 'Y'              TO DM-Z-COMMENTS-6H-IND
098500              END-IF
098600           END-IF
098700        END-IF
098800     END-IF
098900
099000     IF DM-VELOCITY-24H-IND = 'Y'
099100        MOVE PST-ACTOR-ID    TO WKS-BUSCA-ACTOR
099200        MOVE 'VELOCITY-24H'  TO WKS-BUSCA-METRICA
099300        PERFORM DETERMINA-CUBETA-EDAD
099400        MOVE WKS-CUBETA-SEL  TO WKS-BUSCA-CUBETA
099500        IF WKS-CUBETA-SEL NOT = SPACES
099600           PERFORM BUSCA-BASELINE
099700           IF WKS-SE-ENCONTRO-BASE
099800              COMPUTE WKS-Z-CALCULADO ROUNDED =
099900                 (DM-VELOCITY-24H - WKS-VALOR-MEDIANA) /
100000                 (1.4826 * WKS-VALOR-MAD)
100100              PERFORM LIMITA-Z-SCORE
100200              MOVE WKS-Z-CALCULADO TO DM-Z-VIEWS-24H
100300              MOVE 'Y'              TO DM-Z-VIEWS-24H-IND
100400           END-IF
100500        END-IF
100600     END-IF
100700
100800     IF DM-Z-VIEWS-6H-IND = 'Y' OR DM-Z-COMMENTS-6H-IND = 'Y'
100900        OR DM-Z-VIEWS-24H-IND = 'Y'
101000        COMPUTE DM-FLOW-SCORE ROUNDED =
101100            (0.5 * DM-Z-COMMENTS-6H) + (0.3 * DM-Z-VIEWS-6H)
101200            + (0.2 * DM-Z-VIEWS-24H)
101300        MOVE 'Y' TO DM-FLOW-SCORE-IND
101400        ADD 1 TO SC-WITH-FLOW
101500     END-IF
101600
101700     IF DM-Z-VIEWS-6H-IND = 'Y' OR DM-Z-COMMENTS-6H-IND = 'Y'
101800        OR DM-Z-VIEWS-24H-IND = 'Y' OR DM-FLOW-SCORE-IND = 'Y'
101900        REWRITE REG-FLWDRM
102000     END-IF.
102100 ASIGNA-PUNTAJES-POST-E. EXIT.
102200
102300*--> BUSCA PRIMERO LA LINEA BASE DEL ACTOR; SI NO ES VALIDA,     *
102400*    CAE A LA GLOBAL; SI TAMPOCO, NO HAY LINEA BASE.             *
102500 BUSCA-BASELINE SECTION.
102600     MOVE 0 TO WKS-BASE-ENCONTRADA
102700     PERFORM BUSCA-BASE-ACTOR-PASO VARYING WKS-I FROM 1 BY 1
102800             UNTIL WKS-I > WKS-BASE-TOTAL
102900
103000     IF WKS-BASE-ENCONTRADA = 0
103100        PERFORM BUSCA-BASE-GLOBAL-PASO VARYING WKS-I FROM 1 BY 1
103200                UNTIL WKS-I > WKS-BASE-TOTAL
103300     END-IF.
103400 BUSCA-BASELINE-E. EXIT.
103500
103600 BUSCA-BASE-ACTOR-PASO SECTION.
103700     IF WKS-BASE-ACTOR   (WKS-I) = WKS-BUSCA-ACTOR
103800        AND WKS-BASE-METRICA (WKS-I) = WKS-BUSCA-METRICA
103900        AND WKS-BASE-CUBETA  (WKS-I) = WKS-BUSCA-CUBETA
104000        AND WKS-BASE-VALIDA  (WKS-I) = 1
104100        MOVE 1 TO WKS-BASE-ENCONTRADA
104200        MOVE WKS-BASE-MEDIANA (WKS-I) TO WKS-VALOR-MEDIANA
104300        MOVE WKS-BASE-MAD     (WKS-I) TO WKS-VALOR-MAD
104400     END-IF.
104500 BUSCA-BASE-ACTOR-PASO-E. EXIT.
104600
104700 BUSCA-BASE-GLOBAL-PASO SECTION.
104800     IF WKS-BASE-ACTOR   (WKS-I) = '__GLOBAL__'
104900        AND WKS-BASE-METRICA (WKS-I) = WKS-BUSCA-METRICA
105000        AND WKS-BASE-CUBETA  (WKS-I) = WKS-BUSCA-CUBETA
105100        AND WKS-BASE-VALIDA  (WKS-I) = 1
105200        MOVE 1 TO WKS-BASE-ENCONTRADA
105300        MOVE WKS-BASE-MEDIANA (WKS-I) TO WKS-VALOR-MEDIANA
105400        MOVE WKS-BASE-MAD     (WKS-I) TO WKS-VALOR-MAD
105500     END-IF.
105600 BUSCA-BASE-GLOBAL-PASO-E. EXIT.
105700
105800 LIMITA-Z-SCORE SECTION.
105900     IF WKS-Z-CALCULADO > 10
106000        MOVE 10 TO WKS-Z-CALCULADO
106100     END-IF
106200     IF WKS-Z-CALCULADO < -10
106300        MOVE -10 TO WKS-Z-CALCULADO
106400     END-IF.
106500 LIMITA-Z-SCORE-E. EXIT.
