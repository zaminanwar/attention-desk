000100******************************************************************
000200*                                                                *
000300*   COPY       : FLRUN01                                        *
000400*   APLICACION : ATENCION / FLUJO DE PUBLICACIONES (FLW)        *
000500*   DESCRIPCION: BITACORA DE CORRIDAS DEL PROCESO BATCH          *
000600*                (INGESTA, METRICAS, AGRUPACION).  UN REGISTRO   *
000700*                POR CORRIDA, ESCRITO AL CIERRE DEL INGESTOR.    *
000800*   ARCHIVO    : FLWRUN  (SECUENCIAL, SALIDA, SOLO-AGREGADO)     *
000900*                                                                *
001000*   HISTORIAL DE CAMBIOS                                        *
001100*   --------------------------------------------------------    *
001200*   06/01/1995  PEDR  REQ-00640  VERSION INICIAL - BITACORA DE   *
001300*                               CORRIDA (RUN-ID, TOTALES,        *
001400*                               ESTADO)                          *
001500*   30/09/1998  PEDR  REQ-00811  REVISION Y2K - SIN CAMBIO DE    *
001600*                               LAYOUT                           *
001700*   10/03/2024  PEDR  REQ-31120  SE REESCRIBE PARA EL MESON DE   *
001800*                               ATENCION (FLW)                   *
001900******************************************************************
002000 01  REG-FLWRUN.
002100*--------------------------------------------------------------*
002200*    IDENTIFICADOR DE CORRIDA (FECHA JULIANA + CONSECUTIVO)     *
002300*--------------------------------------------------------------*
002400     05  RUN-ID                        PIC X(08).
002500*--------------------------------------------------------------*
002600*    LIMITES DE TIEMPO DE LA CORRIDA                            *
002700*--------------------------------------------------------------*
002800     05  RUN-STARTED-TS                PIC X(19).
002900     05  RUN-ENDED-TS                  PIC X(19).
003000*--------------------------------------------------------------*
003100*    ESTADO GLOBAL DE LA CORRIDA                                *
003200*--------------------------------------------------------------*
003300     05  RUN-STATUS                    PIC X(08).
003400         88  RUN-EXITOSA                         VALUE 'SUCCESS'.
003500         88  RUN-PARCIAL                         VALUE 'PARTIAL'.
003600         88  RUN-FALLIDA                         VALUE 'FAILED'.
003700*--------------------------------------------------------------*
003800*    TOTALES ACUMULADOS EN TODAS LAS FUENTES                    *
003900*--------------------------------------------------------------*
004000     05  RUN-TOTAL-POSTS               PIC 9(6)  COMP.
004100     05  RUN-TOTAL-SNAPS               PIC 9(6)  COMP.
004200*--------------------------------------------------------------*
004300*    RESERVA PARA CAMPOS FUTUROS                                *
004400*--------------------------------------------------------------*
004500     05  FILLER                        PIC X(20).
