000100******************************************************************
000200*                                                                *
000300*   COPY       : FLBLN01                                        *
000400*   APLICACION : ATENCION / FLUJO DE PUBLICACIONES (FLW)        *
000500*   DESCRIPCION: LINEA BASE ROBUSTA (MEDIANA/MAD) POR ACTOR,     *
000600*                METRICA Y RANGO DE EDAD DE LA PUBLICACION.      *
000700*                SE REESCRIBE POR COMPLETO EN CADA PASADA DE     *
000800*                PUNTAJE; NO ES ARCHIVO DE HISTORIA.              *
000900*   ARCHIVO    : FLWBLN  (SECUENCIAL, SALIDA)                    *
001000*                                                                *
001100*   EL ACTOR "__GLOBAL__" ES LA LINEA BASE DE RESPALDO CUANDO    *
001200*   EL ACTOR PROPIO NO TIENE SUFICIENTES OBSERVACIONES.          *
001300*                                                                *
001400*   HISTORIAL DE CAMBIOS                                        *
001500*   --------------------------------------------------------    *
001600*   19/08/1993  RVEGA REQ-00502  VERSION INICIAL - LINEA BASE    *
001700*                               ROBUSTA POR ACTOR Y METRICA      *
001800*   30/09/1998  PEDR  REQ-00811  REVISION Y2K - SIN CAMBIO DE    *
001900*                               LAYOUT                           *
002000*   08/04/2024  PEDR  REQ-31151  SE REESCRIBE PARA EL MESON DE   *
002100*                               ATENCION (FLW)                   *
002200******************************************************************
002300 01  REG-FLWBLN.
002400*--------------------------------------------------------------*
002500*    LLAVE: ACTOR + METRICA + RANGO DE EDAD                    *
002600*--------------------------------------------------------------*
002700     05  BL-LLAVE.
002800         10  BL-ACTOR-ID               PIC X(30).
002900         10  BL-METRIC                 PIC X(12).
003000         10  BL-AGE-BUCKET             PIC X(08).
003100*--------------------------------------------------------------*
003200*    ESTADISTICOS ROBUSTOS                                      *
003300*--------------------------------------------------------------*
003400     05  BL-MEDIAN                     PIC S9(9)V9(4).
003500     05  BL-MAD                        PIC S9(9)V9(4).
003600     05  BL-SAMPLE-COUNT               PIC 9(4)  COMP.
003700*--------------------------------------------------------------*
003800*    RESERVA PARA CAMPOS FUTUROS (DESVIACION ESTANDAR, ETC.)    *
003900*--------------------------------------------------------------*
004000     05  FILLER                        PIC X(20).
