000100******************************************************************
000200* FECHA       : 10/03/1987                                       *
000300* PROGRAMADOR : J. CASASOLA (JCAS)                               *
000400* APLICACION  : ATENCION / FLUJO DE PUBLICACIONES                *
000500* PROGRAMA    : FLWIN01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIDA DE INGESTA.  POR CADA FUENTE VIGILADA    *
000800*             : (VIDEO, FORO) DA DE ALTA LOS ACTORES NUEVOS,     *
000900*             : ACTUALIZA EL MAESTRO DE PUBLICACIONES Y AGREGA   *
001000*             : UNA FOTOGRAFIA DE ENGAGEMENT POR PUBLICACION.    *
001100*             : AL CIERRE ESCRIBE LA BITACORA DE LA CORRIDA Y    *
001200*             : EL DETALLE POR FUENTE QUE CONSUME EL REPORTE.    *
001300* ARCHIVOS    : FLWLST=E,FLWFET=E,FLWACT=A,FLWPST=A,FLWSNP=A,    *
001400*             : FLWRUN=A,FLWSRC=A                                *
001500* ACCION (ES) : A=ACTUALIZA                                      *
001600* INSTALADO   : 15/03/1987                                       *
001700* BPM/RATIONAL: 241055                                           *
001800* NOMBRE      : INGESTA DE PUBLICACIONES VIGILADAS               *
001900* DESCRIPCION : CORRIDA PRINCIPAL, DESPACHA POR FUENTE           *
002000******************************************************************
002100*                                                                *
002200*   HISTORIAL DE CAMBIOS                                        *
002300*   --------------------------------------------------------    *
002400*   10/03/1987  JCAS  REQ-00014  VERSION INICIAL - BOLETIN DE    *
002500*                               NOTICIAS UNICA FUENTE "WIRE"     *
002600*   22/11/1989  JCAS  REQ-00201  SE AGREGA SEGUNDA FUENTE Y      *
002700*                               LLAVE COMPUESTA FUENTE:HANDLE    *
002800*   04/02/1991  RVEGA REQ-00355  CONTROL DE DUPLICADOS POR       *
002900*                               FOTOGRAFIA (POST+FECHA-HORA)     *
003000*   19/08/1993  RVEGA REQ-00502  TOPES DE LECTURA POR ACTOR      *
003100*   06/01/1995  PEDR  REQ-00640  SE AGREGA BITACORA DE CORRIDA   *
003200*                               (RUN-ID, TOTALES, ESTADO)        *
003300*   30/09/1998  PEDR  REQ-00811  REVISION Y2K - CAMPOS DE FECHA  *
003400*                               AMPLIADOS A AAAA (4 DIGITOS)     *
003500*   14/01/1999  PEDR  REQ-00822  PRUEBAS DE CIERRE DE SIGLO OK   *
003600*   11/05/2003  EEDR  REQ-01140  SE RENOMBRAN FUENTES A VIDEO Y  *
003700*                               FORO (ANTES WIRE Y TELEX)        *
003800*   27/02/2009  EEDR  REQ-01602  SE AGREGA BITACORA FLWSRC POR   *
003900*                               FUENTE PARA EL NUEVO REPORTE     *
004000*   19/10/2015  MXIC  REQ-02210  SE SUBE TOPE DE FORO DE 25 A 50 *
004100*                               PUBLICACIONES POR ACTOR          *
004200*   08/06/2021  LTUN  REQ-02733  SE ESTANDARIZA MARCA DE TIEMPO  *
004300*                               A AAAA-MM-DD-HH.MM.SS            *
004400*   25/01/2024  PEDR  REQ-31120  REESCRITURA COMPLETA PARA EL    *
004500*                               MESON DE ATENCION (FLW); SE      *
004600*                               DEJA DE LEER VIVO DE API Y SE    *
004700*                               PASA A ARCHIVO PRE-EXTRAIDO      *
004800******************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.                     FLWIN01.
005100 AUTHOR.                         J. CASASOLA.
005200 INSTALLATION.                   BANCO INDUSTRIAL, S.A. -
005300                                  DEPARTAMENTO DE SISTEMAS.
005400 DATE-WRITTEN.                   10/03/1987.
005500 DATE-COMPILED.                  25/01/2024.
005600 SECURITY.                       USO INTERNO - CONFIDENCIAL.
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS MINUSCULAS IS 'a' THRU 'z'
006300     CLASS MAYUSCULAS IS 'A' THRU 'Z'.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT FLWLST ASSIGN TO FLWLST
006800            ORGANIZATION   IS LINE SEQUENTIAL
006900            FILE STATUS    IS FS-FLWLST.
007000
007100     SELECT FLWFET ASSIGN TO FLWFET
007200            ORGANIZATION   IS SEQUENTIAL
007300            FILE STATUS    IS FS-FLWFET.
007400
007500     SELECT FLWACT ASSIGN TO FLWACT
007600            ORGANIZATION   IS INDEXED
007700            ACCESS MODE    IS DYNAMIC
007800            RECORD KEY     IS ACT-ID
007900            FILE STATUS    IS FS-FLWACT
008000                              FSE-FLWACT.
008100
008200     SELECT FLWPST ASSIGN TO FLWPST
008300            ORGANIZATION   IS INDEXED
008400            ACCESS MODE    IS DYNAMIC
008500            RECORD KEY     IS PST-ID
008600            FILE STATUS    IS FS-FLWPST
008700                              FSE-FLWPST.
008800
008900     SELECT FLWSNP ASSIGN TO FLWSNP
009000            ORGANIZATION   IS INDEXED
009100            ACCESS MODE    IS DYNAMIC
009200            RECORD KEY     IS SNP-LLAVE
009300            FILE STATUS    IS FS-FLWSNP
009400                              FSE-FLWSNP.
009500
009600     SELECT FLWRUN ASSIGN TO FLWRUN
009700            ORGANIZATION   IS SEQUENTIAL
009800            FILE STATUS    IS FS-FLWRUN.
009900
010000     SELECT FLWSRC ASSIGN TO FLWSRC
010100            ORGANIZATION   IS SEQUENTIAL
010200            FILE STATUS    IS FS-FLWSRC.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600******************************************************************
010700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010800******************************************************************
010900*   LISTA DE VIGILANCIA (ACTORES Y TEMAS)                        *
011000*   PUBLICACIONES PRE-EXTRAIDAS POR ACTOR                        *
011100*   MAESTRO DE ACTORES                                           *
011200*   MAESTRO DE PUBLICACIONES                                     *
011300*   BITACORA DE FOTOGRAFIAS DE ENGAGEMENT                        *
011400*   BITACORA DE CORRIDAS                                         *
011500*   DETALLE DE CORRIDA POR FUENTE (INTERMEDIO PARA EL REPORTE)   *
011600 FD  FLWLST.
011700     COPY FLWLW01.
011800 FD  FLWFET.
011900     COPY FLWFP01.
012000 FD  FLWACT.
012100     COPY FLACT01.
012200 FD  FLWPST.
012300     COPY FLPST01.
012400 FD  FLWSNP.
012500     COPY FLSNP01.
012600 FD  FLWRUN.
012700     COPY FLRUN01.
012800 FD  FLWSRC.
012900     COPY FLWSR01.
013000
013100 WORKING-STORAGE SECTION.
013200******************************************************************
013300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
013400******************************************************************
013500 01  WKS-FS-STATUS.
013600*      MAESTRO DE ACTORES
013700     02  FSE-FLWACT.
013800         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
013900         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
014000         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
014100*      MAESTRO DE PUBLICACIONES
014200     02  FSE-FLWPST.
014300         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
014400         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
014500         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
014600*      BITACORA DE FOTOGRAFIAS
014700     02  FSE-FLWSNP.
014800         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
014900         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
015000         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
015100*      VARIABLES RUTINA DE FSE
015200     02  PROGRAMA                   PIC X(08) VALUE SPACES.
015300     02  ARCHIVO                    PIC X(08) VALUE SPACES.
015400     02  ACCION                     PIC X(10) VALUE SPACES.
015500     02  LLAVE                      PIC X(32) VALUE SPACES.
015600
015700 01  FS-FLWLST                      PIC 9(02) VALUE ZEROES.
015800 01  FS-FLWFET                      PIC 9(02) VALUE ZEROES.
015900 01  FS-FLWRUN                      PIC 9(02) VALUE ZEROES.
016000 01  FS-FLWSRC                      PIC 9(02) VALUE ZEROES.
016100
016200******************************************************************
016300*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
016400******************************************************************
016500 01  WKS-BANDERAS.
016600     02  WKS-FIN-FLWLST             PIC 9(01) VALUE ZEROES.
016700         88  FIN-FLWLST                       VALUE 1.
016800     02  WKS-FIN-FLWFET             PIC 9(01) VALUE ZEROES.
016900         88  FIN-FLWFET                       VALUE 1.
017000
017100 01  WKS-CONTADORES-TABLAS.
017200     02  WKS-ACTORES-TOTAL          PIC 9(4)  COMP VALUE 0.
017300     02  WKS-FETCH-TOTAL            PIC 9(4)  COMP VALUE 0.
017400     02  WKS-I-ACT                  PIC 9(4)  COMP VALUE 0.
017500     02  WKS-I-FET                  PIC 9(4)  COMP VALUE 0.
017600     02  WKS-CAP-FUENTE             PIC 9(4)  COMP VALUE 0.
017700     02  WKS-LEIDAS-ACTOR           PIC 9(4)  COMP VALUE 0.
017800
017900******************************************************************
018000*     TABLA DE ACTORES CARGADA DESDE LA LISTA DE VIGILANCIA      *
018100******************************************************************
018200 01  WKS-TABLA-ACTORES.
018300     02  WKS-ACTOR-REGLON OCCURS 1 TO 500 TIMES
018400                           DEPENDING ON WKS-ACTORES-TOTAL
018500                           INDEXED BY WKS-X-ACT.
018600         04  WKS-ACT-SOURCE         PIC X(08).
018700         04  WKS-ACT-HANDLE         PIC X(30).
018800         04  WKS-ACT-LABEL          PIC X(30).
018900
019000******************************************************************
019100*     TABLA DE PUBLICACIONES PRE-EXTRAIDAS (CARGADA UNA VEZ)     *
019200******************************************************************
019300 01  WKS-TABLA-FETCH.
019400     02  WKS-FET-REGLON OCCURS 1 TO 5000 TIMES
019500                          DEPENDING ON WKS-FETCH-TOTAL
019600                          INDEXED BY WKS-X-FET.
019700         04  WKS-FET-SOURCE         PIC X(08).
019800         04  WKS-FET-HANDLE         PIC X(30).
019900         04  WKS-FET-POST-ID        PIC X(30).
020000         04  WKS-FET-TITLE          PIC X(60).
020100         04  WKS-FET-PUBLISHED-TS   PIC X(19).
020200         04  WKS-FET-VIEW-COUNT     PIC S9(09).
020300         04  WKS-FET-VIEW-IND       PIC X(01).
020400         04  WKS-FET-LIKE-COUNT     PIC S9(09).
020500         04  WKS-FET-LIKE-IND       PIC X(01).
020600         04  WKS-FET-COMMENT-COUNT  PIC S9(09).
020700         04  WKS-FET-COMMENT-IND    PIC X(01).
020800         04  WKS-FET-SCORE          PIC S9(09).
020900         04  WKS-FET-SCORE-IND      PIC X(01).
021000         04  WKS-FET-NUM-COMM       PIC S9(09).
021100         04  WKS-FET-NUM-COMM-IND   PIC X(01).
021200
021300******************************************************************
021400*           MARCA DE TIEMPO DE LA CORRIDA (AAAA-MM-DD-HH.MM.SS)  *
021500******************************************************************
021600 01  WKS-AHORA-FECHA-NUM            PIC 9(08) VALUE ZEROES.
021700 01  WKS-AHORA-FECHA-R REDEFINES WKS-AHORA-FECHA-NUM.
021800     02  WKS-F-ANIO                 PIC 9(04).
021900     02  WKS-F-MES                  PIC 9(02).
022000     02  WKS-F-DIA                  PIC 9(02).
022100 01  WKS-AHORA-HORA-NUM             PIC 9(08) VALUE ZEROES.
022200 01  WKS-AHORA-HORA-R REDEFINES WKS-AHORA-HORA-NUM.
022300     02  WKS-H-HORA                 PIC 9(02).
022400     02  WKS-H-MINUTO               PIC 9(02).
022500     02  WKS-H-SEGUNDO              PIC 9(02).
022600     02  WKS-H-CENT                 PIC 9(02).
022700
022800 01  WKS-TS-CORRIDA.
022900     02  WKS-TS-ANIO                PIC 9(04).
023000     02  FILLER                     PIC X(01) VALUE '-'.
023100     02  WKS-TS-MES                 PIC 9(02).
023200     02  FILLER                     PIC X(01) VALUE '-'.
023300     02  WKS-TS-DIA                 PIC 9(02).
023400     02  FILLER                     PIC X(01) VALUE '-'.
023500     02  WKS-TS-HORA                PIC 9(02).
023600     02  FILLER                     PIC X(01) VALUE '.'.
023700     02  WKS-TS-MINUTO              PIC 9(02).
023800     02  FILLER                     PIC X(01) VALUE '.'.
023900     02  WKS-TS-SEGUNDO             PIC 9(02).
024000
024100 01  WKS-RUN-ID                     PIC X(08) VALUE SPACES.
024200
024300******************************************************************
024400*        ACUMULADORES POR FUENTE (REINICIADOS CADA FUENTE)       *
024500******************************************************************
024600 01  WKS-RESULTADO-FUENTE.
024700     02  WKS-RF-SOURCE              PIC X(08) VALUE SPACES.
024800     02  WKS-RF-ACTORS-TOTAL        PIC 9(4)  COMP VALUE 0.
024900     02  WKS-RF-ACTORS-OK           PIC 9(4)  COMP VALUE 0.
025000     02  WKS-RF-POSTS               PIC 9(6)  COMP VALUE 0.
025100     02  WKS-RF-SNAPS               PIC 9(6)  COMP VALUE 0.
025200     02  WKS-RF-PRIMER-ERROR        PIC X(50) VALUE SPACES.
025300     02  WKS-ACTOR-OK               PIC 9(01) COMP VALUE 0.
025400         88  ACTOR-PROCESO-OK                 VALUE 1.
025500
025600******************************************************************
025700*                TOTALES GLOBALES DE LA CORRIDA                  *
025800******************************************************************
025900 01  WKS-TOTALES-CORRIDA.
026000     02  WKS-TOT-POSTS              PIC 9(6)  COMP VALUE 0.
026100     02  WKS-TOT-SNAPS              PIC 9(6)  COMP VALUE 0.
026200     02  WKS-FUENTES-OK             PIC 9(2)  COMP VALUE 0.
026300     02  WKS-FUENTES-TOTAL          PIC 9(2)  COMP VALUE 0.
026400
026500 01  WKS-ACT-ID-NUEVO                PIC X(30) VALUE SPACES.
026600 01  WKS-HANDLE-MINUS                 PIC X(30) VALUE SPACES.
026700 01  WKS-MASCARA                      PIC Z,ZZZ,ZZ9.
026800
026900 PROCEDURE DIVISION.
027000******************************************************************
027100*               S E C C I O N    P R I N C I P A L               *
027200******************************************************************
027300 000-MAIN SECTION.
027400     PERFORM APERTURA-ARCHIVOS
027500     PERFORM ABRE-CORRIDA
027600     PERFORM CARGA-TABLA-WATCHLIST
027700     PERFORM CARGA-TABLA-FETCH
027800
027900     MOVE 'VIDEO'    TO WKS-RF-SOURCE
028000     MOVE 20         TO WKS-CAP-FUENTE
028100     PERFORM PROCESA-FUENTE
028200
028300     MOVE 'FORUM'    TO WKS-RF-SOURCE
028400     MOVE 50         TO WKS-CAP-FUENTE
028500     PERFORM PROCESA-FUENTE
028600
028700     PERFORM TOTALIZA-CORRIDA
028800     PERFORM CIERRA-ARCHIVOS
028900     STOP RUN.
029000 000-MAIN-E. EXIT.
029100
029200 APERTURA-ARCHIVOS SECTION.
029300     OPEN INPUT  FLWLST FLWFET
029400          I-O    FLWACT FLWPST FLWSNP
029500          OUTPUT FLWRUN FLWSRC
029600
029700     IF FS-FLWLST NOT = 0 AND NOT = 97
029800        DISPLAY '>>> ERROR AL ABRIR FLWLST, STATUS: ' FS-FLWLST
029900                 UPON CONSOLE
030000        MOVE 91 TO RETURN-CODE
030100        STOP RUN
030200     END-IF
030300
030400     IF FS-FLWFET NOT = 0 AND NOT = 97
030500        DISPLAY '>>> ERROR AL ABRIR FLWFET, STATUS: ' FS-FLWFET
030600                 UPON CONSOLE
030700        MOVE 91 TO RETURN-CODE
030800        STOP RUN
030900     END-IF
031000
031100     MOVE 'FLWIN01' TO PROGRAMA
031200
031300     IF FS-FLWACT NOT = 0 AND NOT = 97 AND NOT = 35
031400        MOVE 'OPEN'     TO ACCION
031500        MOVE SPACES     TO LLAVE
031600        MOVE 'FLWACT'   TO ARCHIVO
031700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
031800                              FS-FLWACT, FSE-FLWACT
031900        MOVE 91 TO RETURN-CODE
032000        STOP RUN
032100     END-IF
032200
032300     IF FS-FLWPST NOT = 0 AND NOT = 97 AND NOT = 35
032400        MOVE 'OPEN'     TO ACCION
032500        MOVE SPACES     TO LLAVE
032600        MOVE 'FLWPST'   TO ARCHIVO
032700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032800                              FS-FLWPST, FSE-FLWPST
032900        MOVE 91 TO RETURN-CODE
033000        STOP RUN
033100     END-IF
033200
033300     IF FS-FLWSNP NOT = 0 AND NOT = 97 AND NOT = 35
033400        MOVE 'OPEN'     TO ACCION
033500        MOVE SPACES     TO LLAVE
033600        MOVE 'FLWSNP'   TO ARCHIVO
033700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
033800                              FS-FLWSNP, FSE-FLWSNP
033900        MOVE 91 TO RETURN-CODE
034000        STOP RUN
034100     END-IF.
034200 APERTURA-ARCHIVOS-E. EXIT.
034300
034400*--> EL RUN-ID LO APORTA EL PASO DE JCL QUE LLAMA ESTA CORRIDA
034500 ABRE-CORRIDA SECTION.
034600     ACCEPT WKS-RUN-ID          FROM SYSIN
034700     ACCEPT WKS-AHORA-FECHA-NUM FROM DATE YYYYMMDD
034800     ACCEPT WKS-AHORA-HORA-NUM  FROM TIME
034900
035000     MOVE WKS-F-ANIO   TO WKS-TS-ANIO
035100     MOVE WKS-F-MES    TO WKS-TS-MES
035200     MOVE WKS-F-DIA    TO WKS-TS-DIA
035300     MOVE WKS-H-HORA   TO WKS-TS-HORA
035400     MOVE WKS-H-MINUTO TO WKS-TS-MINUTO
035500     MOVE WKS-H-SEGUNDO TO WKS-TS-SEGUNDO.
035600 ABRE-CORRIDA-E. EXIT.
035700
035800*--> CARGA TODOS LOS ACTORES DE LA LISTA DE VIGILANCIA A MEMORIA,
035900*    RESPETANDO EL ORDEN DEL ARCHIVO.  LOS RENGLONES DE TEMA
036000*    (WL-ES-TEMA) NO INTERESAN A LA INGESTA Y SE IGNORAN.
036100 CARGA-TABLA-WATCHLIST SECTION.
036200     PERFORM LEE-UN-RENGLON-WATCHLIST UNTIL FIN-FLWLST.
036300 CARGA-TABLA-WATCHLIST-E. EXIT.
036400
036500 LEE-UN-RENGLON-WATCHLIST SECTION.
036600     READ FLWLST
036700       AT END
036800          MOVE 1 TO WKS-FIN-FLWLST
036900          GO TO LEE-UN-RENGLON-WATCHLIST-E
037000     END-READ
037100     IF WL-ES-ACTOR
037200        ADD 1 TO WKS-ACTORES-TOTAL
037300        MOVE WL-ACTOR-SOURCE TO
037400             WKS-ACT-SOURCE (WKS-ACTORES-TOTAL)
037500        MOVE WL-ACTOR-HANDLE TO
037600             WKS-ACT-HANDLE (WKS-ACTORES-TOTAL)
037700        MOVE WL-ACTOR-LABEL  TO
037800             WKS-ACT-LABEL  (WKS-ACTORES-TOTAL)
037900     END-IF.
038000 LEE-UN-RENGLON-WATCHLIST-E. EXIT.
038100
038200*--> CARGA TODAS LAS PUBLICACIONES PRE-EXTRAIDAS A MEMORIA UNA
038300*    SOLA VEZ; CADA ACTOR BUSCARA AQUI SUS PROPIOS RENGLONES.
038400 CARGA-TABLA-FETCH SECTION.
038500     PERFORM LEE-UN-RENGLON-FETCH UNTIL FIN-FLWFET.
038600 CARGA-TABLA-FETCH-E. EXIT.
038700
038800 LEE-UN-RENGLON-FETCH SECTION.
038900     READ FLWFET
039000       AT END
039100          MOVE 1 TO WKS-FIN-FLWFET
039200          GO TO LEE-UN-RENGLON-FETCH-E
039300     END-READ
039400     ADD 1 TO WKS-FETCH-TOTAL
039500     MOVE FP-SOURCE          TO
039600          WKS-FET-SOURCE        (WKS-FETCH-TOTAL)
039700     MOVE FP-ACTOR-HANDLE    TO
039800          WKS-FET-HANDLE        (WKS-FETCH-TOTAL)
039900     MOVE FP-POST-ID         TO
040000          WKS-FET-POST-ID       (WKS-FETCH-TOTAL)
040100     MOVE FP-TITLE           TO
040200          WKS-FET-TITLE         (WKS-FETCH-TOTAL)
040300     MOVE FP-PUBLISHED-TS    TO
040400          WKS-FET-PUBLISHED-TS  (WKS-FETCH-TOTAL)
040500     MOVE FP-VIEW-COUNT      TO
040600          WKS-FET-VIEW-COUNT    (WKS-FETCH-TOTAL)
040700     MOVE FP-VIEW-IND        TO
040800          WKS-FET-VIEW-IND      (WKS-FETCH-TOTAL)
040900     MOVE FP-LIKE-COUNT      TO
041000          WKS-FET-LIKE-COUNT    (WKS-FETCH-TOTAL)
041100     MOVE FP-LIKE-IND        TO
041200          WKS-FET-LIKE-IND      (WKS-FETCH-TOTAL)
041300     MOVE FP-COMMENT-COUNT   TO
041400          WKS-FET-COMMENT-COUNT (WKS-FETCH-TOTAL)
041500     MOVE FP-COMMENT-IND     TO
041600          WKS-FET-COMMENT-IND   (WKS-FETCH-TOTAL)
041700     MOVE FP-SCORE           TO
041800          WKS-FET-SCORE         (WKS-FETCH-TOTAL)
041900     MOVE FP-SCORE-IND       TO
042000          WKS-FET-SCORE-IND     (WKS-FETCH-TOTAL)
042100     MOVE FP-NUM-COMMENTS    TO
042200          WKS-FET-NUM-COMM      (WKS-FETCH-TOTAL)
042300     MOVE FP-NUM-COMMENTS-IND TO
042400          WKS-FET-NUM-COMM-IND  (WKS-FETCH-TOTAL).
042500 LEE-UN-RENGLON-FETCH-E. EXIT.
042600
042700******************************************************************
042800*           I N G E S T O R   P O R   F U E N T E                *
042900*   WKS-RF-SOURCE Y WKS-CAP-FUENTE YA VIENEN ARMADOS POR QUIEN   *
043000*   INVOCA ESTA SECCION (VIDEO/20 O FORUM/50).                   *
043100******************************************************************
043200 PROCESA-FUENTE SECTION.
043300     MOVE 0      TO WKS-RF-ACTORS-TOTAL WKS-RF-ACTORS-OK
043400                    WKS-RF-POSTS        WKS-RF-SNAPS
043500     MOVE SPACES TO WKS-RF-PRIMER-ERROR
043600     ADD  1      TO WKS-FUENTES-TOTAL
043700
043800     PERFORM EVALUA-ACTOR-FUENTE VARYING WKS-I-ACT FROM 1 BY 1
043900             UNTIL WKS-I-ACT > WKS-ACTORES-TOTAL
044000
044100     IF WKS-RF-ACTORS-OK > 0
044200        ADD 1 TO WKS-FUENTES-OK
044300        MOVE 'OK'     TO SR-STATUS
044400     ELSE
044500        MOVE 'FAILED' TO SR-STATUS
044600     END-IF
044700
044800     MOVE WKS-RUN-ID           TO SR-RUN-ID
044900     MOVE WKS-RF-SOURCE        TO SR-SOURCE
045000     MOVE WKS-RF-ACTORS-TOTAL  TO SR-ACTORS-TOTAL
045100     MOVE WKS-RF-ACTORS-OK     TO SR-ACTORS-OK
045200     MOVE WKS-RF-POSTS         TO SR-POSTS
045300     MOVE WKS-RF-SNAPS         TO SR-SNAPS
045400     MOVE WKS-RF-PRIMER-ERROR  TO SR-FIRST-ERROR
045500     WRITE SR-RENGLON
045600
045700     ADD WKS-RF-POSTS TO WKS-TOT-POSTS
045800     ADD WKS-RF-SNAPS TO WKS-TOT-SNAPS.
045900 PROCESA-FUENTE-E. EXIT.
046000
046100 EVALUA-ACTOR-FUENTE SECTION.
046200     IF WKS-ACT-SOURCE (WKS-I-ACT) = WKS-RF-SOURCE
046300        ADD 1 TO WKS-RF-ACTORS-TOTAL
046400        PERFORM PROCESA-ACTOR
046500     END-IF.
046600 EVALUA-ACTOR-FUENTE-E. EXIT.
046700
046800*--> ALTA DEL ACTOR (SI ES NUEVO) Y LECTURA DE SUS PUBLICACIONES
046900*    PRE-EXTRAIDAS, HASTA EL TOPE DE LA FUENTE.
047000 PROCESA-ACTOR SECTION.
047100     MOVE 1 TO WKS-ACTOR-OK
047200     MOVE WKS-ACT-HANDLE (WKS-I-ACT) TO WKS-HANDLE-MINUS
047300
047400     IF WKS-RF-SOURCE = 'FORUM'
047500        INSPECT WKS-HANDLE-MINUS
047600                CONVERTING
047700                'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
047800                TO
047900                'abcdefghijklmnopqrstuvwxyz'
048000     END-IF
048100
048200     STRING WKS-RF-SOURCE    DELIMITED BY SPACE
048300            ':'               DELIMITED BY SIZE
048400            WKS-HANDLE-MINUS DELIMITED BY SPACE
048500            INTO WKS-ACT-ID-NUEVO
048600     END-STRING
048700
048800     MOVE WKS-ACT-ID-NUEVO TO ACT-ID
048900     READ FLWACT
049000       INVALID KEY
049100          MOVE WKS-ACT-ID-NUEVO         TO ACT-ID
049200          MOVE WKS-RF-SOURCE            TO ACT-SOURCE
049300          MOVE WKS-ACT-LABEL (WKS-I-ACT) TO ACT-LABEL
049400          WRITE REG-FLWACT
049500          IF FS-FLWACT NOT = 0
049600             MOVE 0 TO WKS-ACTOR-OK
049700             IF WKS-RF-PRIMER-ERROR = SPACES
049800                STRING 'NO SE PUDO DAR DE ALTA EL ACTOR '
049900                       DELIMITED BY SIZE
050000                       WKS-ACT-ID-NUEVO DELIMITED BY SPACE
050100                       INTO WKS-RF-PRIMER-ERROR
050200                END-STRING
050300             END-IF
050400          END-IF
050500     END-READ
050600
050700     MOVE 0 TO WKS-LEIDAS-ACTOR
050800     PERFORM EVALUA-FETCH-ACTOR VARYING WKS-I-FET FROM 1 BY 1
050900             UNTIL WKS-I-FET > WKS-FETCH-TOTAL
051000                OR WKS-LEIDAS-ACTOR >= WKS-CAP-FUENTE
051100
051200     IF ACTOR-PROCESO-OK
051300        ADD 1 TO WKS-RF-ACTORS-OK
051400     END-IF.
051500 PROCESA-ACTOR-E. EXIT.
051600
051700 EVALUA-FETCH-ACTOR SECTION.
051800     IF WKS-FET-SOURCE (WKS-I-FET) = WKS-RF-SOURCE AND
051900        WKS-FET-HANDLE (WKS-I-FET) = WKS-ACT-HANDLE (WKS-I-ACT)
052000        ADD 1 TO WKS-LEIDAS-ACTOR
052100        ADD 1 TO WKS-RF-POSTS
052200        PERFORM ACTUALIZA-POST
052300        PERFORM ESCRIBE-SNAPSHOT
052400     END-IF.
052500 EVALUA-FETCH-ACTOR-E. EXIT.
052600
052700*--> INSERTA LA PUBLICACION SI ES NUEVA; SI YA EXISTE, REFRESCA
052800*    TITULO Y FECHA DE PUBLICACION (PUEDEN HABER CAMBIADO).
052900 ACTUALIZA-POST SECTION.
053000     MOVE WKS-FET-POST-ID (WKS-I-FET) TO PST-ID
053100     READ FLWPST
053200       INVALID KEY
053300          MOVE WKS-FET-POST-ID      (WKS-I-FET) TO PST-ID
053400          MOVE WKS-FET-SOURCE       (WKS-I-FET) TO PST-SOURCE
053500          MOVE WKS-ACT-ID-NUEVO                 TO PST-ACTOR-ID
053600          MOVE WKS-FET-TITLE        (WKS-I-FET) TO PST-TITLE
053700          MOVE WKS-FET-PUBLISHED-TS (WKS-I-FET) TO
053800                                                   PST-PUBLISHED-TS
053900          WRITE REG-FLWPST
054000          IF FS-FLWPST NOT = 0
054100             MOVE 0 TO WKS-ACTOR-OK
054200          END-IF
054300       NOT INVALID KEY
054400          MOVE WKS-FET-TITLE        (WKS-I-FET) TO PST-TITLE
054500          MOVE WKS-FET-PUBLISHED-TS (WKS-I-FET) TO
054600                                                   PST-PUBLISHED-TS
054700          REWRITE REG-FLWPST
054800          IF FS-FLWPST NOT = 0
054900             MOVE 0 TO WKS-ACTOR-OK
055000          END-IF
055100     END-READ.
055200 ACTUALIZA-POST-E. EXIT.
055300
055400*--> INTENTA AGREGAR LA FOTOGRAFIA; SI YA EXISTE UNA CON LA
055500*    MISMA LLAVE (PUBLICACION+FECHA-HORA) SE OMITE SIN ERROR.
055600 ESCRIBE-SNAPSHOT SECTION.
055700     MOVE WKS-FET-POST-ID (WKS-I-FET) TO SNP-POST-ID
055800     MOVE WKS-TS-CORRIDA              TO SNP-TS
055900     READ FLWSNP
056000       NOT INVALID KEY
056100          CONTINUE
056200       INVALID KEY
056300          MOVE WKS-FET-POST-ID (WKS-I-FET) TO SNP-POST-ID
056400          MOVE WKS-TS-CORRIDA              TO SNP-TS
056500          MOVE WKS-RUN-ID                  TO SNP-RUN-ID
056600          IF WKS-RF-SOURCE = 'VIDEO'
056700             MOVE WKS-FET-VIEW-COUNT    (WKS-I-FET) TO
056800                                                  SNP-VIEW-COUNT
056900             MOVE WKS-FET-VIEW-IND      (WKS-I-FET) TO
057000                                                  SNP-VIEW-IND
057100             MOVE WKS-FET-LIKE-COUNT    (WKS-I-FET) TO
057200                                                  SNP-LIKE-COUNT
057300             MOVE WKS-FET-LIKE-IND      (WKS-I-FET) TO
057400                                                  SNP-LIKE-IND
057500             MOVE WKS-FET-COMMENT-COUNT (WKS-I-FET) TO
057600                                                  SNP-COMMENT-COUNT
057700             MOVE WKS-FET-COMMENT-IND   (WKS-I-FET) TO
057800                                                  SNP-COMMENT-IND
057900             MOVE 0   TO SNP-SCORE SNP-NUM-COMMENTS
058000             MOVE 'N' TO SNP-SCORE-IND SNP-NUM-COMMENTS-IND
058100          ELSE
058200             MOVE WKS-FET-SCORE       (WKS-I-FET) TO SNP-SCORE
058300             MOVE WKS-FET-SCORE-IND   (WKS-I-FET) TO
058400                                                  SNP-SCORE-IND
058500             MOVE WKS-FET-NUM-COMM    (WKS-I-FET) TO
058600                                               SNP-NUM-COMMENTS
058700             MOVE WKS-FET-NUM-COMM-IND (WKS-I-FET) TO
058800                                           SNP-NUM-COMMENTS-IND
058900             MOVE 0   TO SNP-VIEW-COUNT SNP-LIKE-COUNT
059000                         SNP-COMMENT-COUNT
059100             MOVE 'N' TO SNP-VIEW-IND SNP-LIKE-IND SNP-COMMENT-IND
059200          END-IF
059300          WRITE REG-FLWSNP
059400          IF FS-FLWSNP = 0
059500             ADD 1 TO WKS-RF-SNAPS
059600          ELSE
059700             MOVE 0 TO WKS-ACTOR-OK
059800          END-IF
059900     END-READ.
060000 ESCRIBE-SNAPSHOT-E. EXIT.
060100
060200*--> ESTADO GLOBAL: TODAS LAS FUENTES OK = SUCCESS; ALGUNA = OK
060300*    PARTIAL; NINGUNA = FAILED.
060400 TOTALIZA-CORRIDA SECTION.
060500     MOVE WKS-RUN-ID           TO RUN-ID
060600     MOVE WKS-TS-CORRIDA       TO RUN-STARTED-TS
060700     ACCEPT WKS-AHORA-FECHA-NUM FROM DATE YYYYMMDD
060800     ACCEPT WKS-AHORA-HORA-NUM  FROM TIME
060900     MOVE WKS-F-ANIO    TO WKS-TS-ANIO
061000     MOVE WKS-F-MES     TO WKS-TS-MES
061100     MOVE WKS-F-DIA     TO WKS-TS-DIA
061200     MOVE WKS-H-HORA    TO WKS-TS-HORA
061300     MOVE WKS-H-MINUTO  TO WKS-TS-MINUTO
061400     MOVE WKS-H-SEGUNDO TO WKS-TS-SEGUNDO
061500     MOVE WKS-TS-CORRIDA TO RUN-ENDED-TS
061600
061700     IF WKS-FUENTES-OK = WKS-FUENTES-TOTAL
061800        MOVE 'SUCCESS' TO RUN-STATUS
061900     ELSE
062000        IF WKS-FUENTES-OK > 0
062100           MOVE 'PARTIAL' TO RUN-STATUS
062200        ELSE
062300           MOVE 'FAILED' TO RUN-STATUS
062400        END-IF
062500     END-IF
062600
062700     MOVE WKS-TOT-POSTS TO RUN-TOTAL-POSTS
062800     MOVE WKS-TOT-SNAPS TO RUN-TOTAL-SNAPS
062900     WRITE REG-FLWRUN
063000
063100     MOVE ZEROES          TO WKS-MASCARA
063200     MOVE WKS-TOT-POSTS   TO WKS-MASCARA
063300     DISPLAY 'FLWIN01 - PUBLICACIONES PROCESADAS: ' WKS-MASCARA
063400     MOVE ZEROES          TO WKS-MASCARA
063500     MOVE WKS-TOT-SNAPS   TO WKS-MASCARA
063600     DISPLAY 'FLWIN01 - FOTOGRAFIAS AGREGADAS   : ' WKS-MASCARA
063700     DISPLAY 'FLWIN01 - ESTADO DE LA CORRIDA    : ' RUN-STATUS.
063800 TOTALIZA-CORRIDA-E. EXIT.
063900
064000 CIERRA-ARCHIVOS SECTION.
064100     CLOSE FLWLST FLWFET FLWACT FLWPST FLWSNP FLWRUN FLWSRC.
064200 CIERRA-ARCHIVOS-E. EXIT.
