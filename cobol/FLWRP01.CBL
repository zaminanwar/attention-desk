000100******************************************************************
000200* FECHA       : 06/01/1995                                       *
000300* PROGRAMADOR : P. EDREIRA (PEDR)                                *
000400* APLICACION  : ATENCION / FLUJO DE PUBLICACIONES                *
000500* PROGRAMA    : FLWRP01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE IMPRESO DE LA CORRIDA: INGESTA POR        *
000800*             : FUENTE CON QUIEBRE Y SUBTOTALES, TOTALES,         *
000900*             : RESULTADOS DEL MOTOR DE PUNTAJE, GRUPOS           *
001000*             : CALIENTES DETECTADOS Y LAS PUBLICACIONES EN       *
001100*             : MAYOR ASCENSO (TOP MOVERS) POR PUNTAJE DE FLUJO.  *
001200* ARCHIVOS    : FLWRUN=E,FLWSRC=E,FLWSCR=E,FLWCLU=E,FLWDRM=E,     *
001300*             : FLWPST=E,FLWACT=E,FLWRPT=S                        *
001400* ACCION (ES) : A=ACTUALIZA                                      *
001500* PROGRAMA(S) : (NINGUNO)                                        *
001600* CANAL       : BATCH                                            *
001700* INSTALADO   : 09/01/1995                                       *
001800* BPM/RATIONAL: 241058                                           *
001900* NOMBRE      : REPORTE DE CORRIDA DEL MESON DE ATENCION          *
002000* DESCRIPCION : IMPRESION FINAL DESPUES DE INGESTA/PUNTAJE/GRUPOS *
002100******************************************************************
002200*                                                                *
002300*   HISTORIAL DE CAMBIOS                                        *
002400*   --------------------------------------------------------    *
002500*   06/01/1995  PEDR  REQ-00640  VERSION INICIAL - REPORTE DE     *
002600*                               CORRIDA (INGESTA Y TOTALES)       *
002700*   30/09/1998  PEDR  REQ-00811  REVISION Y2K - CAMPOS DE FECHA   *
002800*                               AMPLIADOS A AAAA (4 DIGITOS)      *
002900*   14/01/1999  PEDR  REQ-00822  PRUEBAS DE CIERRE DE SIGLO OK    *
003000*   11/05/2003  EEDR  REQ-01141  SE RENOMBRAN FUENTES A VIDEO Y   *
003100*                               FORO (ANTES WIRE Y TELEX)         *
003200*   27/02/2009  EEDR  REQ-01604  SE AGREGA QUIEBRE POR FUENTE     *
003300*                               CON SUBTOTALES DE PUBLICACIONES   *
003400*                               Y FOTOGRAFIAS EN LA TABLA DE      *
003500*                               INGESTA                           *
003600*   19/10/2015  MXIC  REQ-02212  SE AGREGA SECCION DE PUNTAJE     *
003700*                               (RESUMEN DEL MOTOR DE METRICAS)   *
003800*   08/06/2021  LTUN  REQ-02735  SE ESTANDARIZA MARCA DE TIEMPO   *
003900*                               A AAAA-MM-DD-HH.MM.SS             *
004000*   22/04/2024  PEDR  REQ-31160  REESCRITURA COMPLETA PARA EL     *
004100*                               MESON DE ATENCION (FLW); SE       *
004200*                               AGREGA SECCION DE GRUPOS          *
004300*                               CALIENTES (CLUSTERS)              *
004400*   30/09/2024  EEDR  REQ-31430  SE AGREGA SECCION DE              *
004500*                               PUBLICACIONES EN ASCENSO (TOP      *
004600*                               MOVERS), TOP 20 POR PUNTAJE DE    *
004700*                               FLUJO DESCENDENTE                 *
004800******************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.                     FLWRP01.
005100 AUTHOR.                         P. EDREIRA.
005200 INSTALLATION.                   BANCO INDUSTRIAL, S.A. -
005300                                  DEPARTAMENTO DE SISTEMAS.
005400 DATE-WRITTEN.                   06/01/1995.
005500 DATE-COMPILED.                  30/09/2024.
005600 SECURITY.                       USO INTERNO - CONFIDENCIAL.
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS MINUSCULAS IS 'a' THRU 'z'
006300     CLASS MAYUSCULAS IS 'A' THRU 'Z'.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT FLWRUN ASSIGN TO FLWRUN
006800            ORGANIZATION   IS SEQUENTIAL
006900            FILE STATUS    IS FS-FLWRUN.
007000
007100     SELECT FLWSRC ASSIGN TO FLWSRC
007200            ORGANIZATION   IS SEQUENTIAL
007300            FILE STATUS    IS FS-FLWSRC.
007400
007500     SELECT FLWSCR ASSIGN TO FLWSCR
007600            ORGANIZATION   IS SEQUENTIAL
007700            FILE STATUS    IS FS-FLWSCR.
007800
007900     SELECT FLWCLU ASSIGN TO FLWCLU
008000            ORGANIZATION   IS SEQUENTIAL
008100            FILE STATUS    IS FS-FLWCLU.
008200
008300     SELECT FLWDRM ASSIGN TO FLWDRM
008400            ORGANIZATION   IS INDEXED
008500            ACCESS MODE    IS DYNAMIC
008600            RECORD KEY     IS DM-POST-ID
008700            FILE STATUS    IS FS-FLWDRM
008800                              FSE-FLWDRM.
008900
009000     SELECT FLWPST ASSIGN TO FLWPST
009100            ORGANIZATION   IS INDEXED
009200            ACCESS MODE    IS DYNAMIC
009300            RECORD KEY     IS PST-ID
009400            FILE STATUS    IS FS-FLWPST
009500                              FSE-FLWPST.
009600
009700     SELECT FLWACT ASSIGN TO FLWACT
009800            ORGANIZATION   IS INDEXED
009900            ACCESS MODE    IS DYNAMIC
010000            RECORD KEY     IS ACT-ID
010100            FILE STATUS    IS FS-FLWACT
010200                              FSE-FLWACT.
010300
010400     SELECT FLWRPT ASSIGN TO FLWRPT
010500            ORGANIZATION   IS LINE SEQUENTIAL
010600            FILE STATUS    IS FS-FLWRPT.
010700
010800 DATA DIVISION.
010900 FILE SECTION.
011000******************************************************************
011100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
011200******************************************************************
011300*   BITACORA DE LA CORRIDA (UN SOLO REGISTRO)                    *
011400*   DETALLE POR FUENTE DE LA CORRIDA (DEL INGESTOR)               *
011500*   RESUMEN DEL MOTOR DE PUNTAJE (UN SOLO REGISTRO)               *
011600*   GRUPOS CALIENTES DETECTADOS (DEL MOTOR DE AGRUPACION)         *
011700*   METRICAS DERIVADAS POR PUBLICACION (PARA TOP MOVERS)          *
011800*   MAESTRO DE PUBLICACIONES (TITULO Y ACTOR DE CADA MOVER)       *
011900*   MAESTRO DE ACTORES (ETIQUETA DE DESPLIEGUE)                   *
012000*   REPORTE IMPRESO DE SALIDA (132 COLUMNAS)                      *
012100 FD  FLWRUN.
012200     COPY FLRUN01.
012300 FD  FLWSRC.
012400     COPY FLWSR01.
012500 FD  FLWSCR.
012600     COPY FLWSC01.
012700 FD  FLWCLU.
012800     COPY FLCLU01.
012900 FD  FLWDRM.
013000     COPY FLDRM01.
013100 FD  FLWPST.
013200     COPY FLPST01.
013300 FD  FLWACT.
013400     COPY FLACT01.
013500 FD  FLWRPT
013600     RECORD CONTAINS 132 CHARACTERS.
013700 01  REG-FLWRPT.
013800     05  FILLER                     PIC X(132).
013900
014000 WORKING-STORAGE SECTION.
014100******************************************************************
014200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
014300******************************************************************
014400 01  WKS-FS-STATUS.
014500*      METRICAS DERIVADAS
014600     02  FSE-FLWDRM.
014700         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
014800         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
014900         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
015000*      MAESTRO DE PUBLICACIONES
015100     02  FSE-FLWPST.
015200         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
015300         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
015400         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
015500*      MAESTRO DE ACTORES
015600     02  FSE-FLWACT.
015700         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
015800         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
015900         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
016000*      VARIABLES RUTINA DE FSE
016100     02  PROGRAMA                   PIC X(08) VALUE SPACES.
016200     02  ARCHIVO                    PIC X(08) VALUE SPACES.
016300     02  ACCION                     PIC X(10) VALUE SPACES.
016400     02  LLAVE                      PIC X(32) VALUE SPACES.
016500
016600 01  FS-FLWRUN                      PIC 9(02) VALUE ZEROES.
016700 01  FS-FLWSRC                      PIC 9(02) VALUE ZEROES.
016800 01  FS-FLWSCR                      PIC 9(02) VALUE ZEROES.
016900 01  FS-FLWCLU                      PIC 9(02) VALUE ZEROES.
017000 01  FS-FLWRPT                      PIC 9(02) VALUE ZEROES.
017100
017200******************************************************************
017300*        SWITCHES Y CONTADORES AUTONOMOS (NIVEL 77)              *
017400******************************************************************
017500 77  WKS-FIN-SRC                    PIC 9     COMP VALUE 0.
017600 77  WKS-FIN-CLU                    PIC 9     COMP VALUE 0.
017700 77  WKS-FIN-DRM                    PIC 9     COMP VALUE 0.
017800 77  WKS-I                         PIC 9(4)  COMP VALUE 0.
017900 77  WKS-K                         PIC 9(4)  COMP VALUE 0.
018000 77  WKS-SWAP                      PIC 9     COMP VALUE 0.
018100 77  WKS-RANGO                     PIC 9(4)  COMP VALUE 0.
018200 77  WKS-MOV-TOTAL                 PIC 9(4)  COMP VALUE 0.
018300 77  WKS-TOT-POSTS                  PIC 9(7)  COMP VALUE 0.
018400 77  WKS-TOT-SNAPS                  PIC 9(7)  COMP VALUE 0.
018500 77  WKS-SUB-POSTS                  PIC 9(6)  COMP VALUE 0.
018600 77  WKS-SUB-SNAPS                  PIC 9(6)  COMP VALUE 0.
018700
018800******************************************************************
018900*      FECHA Y HORA DE IMPRESION DEL REPORTE ("HOY")              *
019000******************************************************************
019100 01  WKS-HOY-FECHA-NUM              PIC 9(08) VALUE ZEROES.
019200 01  WKS-HOY-FECHA-R REDEFINES WKS-HOY-FECHA-NUM.
019300     02  WKS-HF-ANIO                PIC 9(04).
019400     02  WKS-HF-MES                 PIC 9(02).
019500     02  WKS-HF-DIA                 PIC 9(02).
019600 01  WKS-HOY-HORA-NUM               PIC 9(08) VALUE ZEROES.
019700 01  WKS-HOY-HORA-R REDEFINES WKS-HOY-HORA-NUM.
019800     02  WKS-HH-HORA                PIC 9(02).
019900     02  WKS-HH-MINUTO              PIC 9(02).
020000     02  WKS-HH-SEGUNDO             PIC 9(02).
020100     02  WKS-HH-CENT                PIC 9(02).
020200 01  WKS-TS-IMPRESION.
020300     02  WKS-TSI-ANIO               PIC 9(04).
020400     02  FILLER                     PIC X(01) VALUE '-'.
020500     02  WKS-TSI-MES                PIC 9(02).
020600     02  FILLER                     PIC X(01) VALUE '-'.
020700     02  WKS-TSI-DIA                PIC 9(02).
020800     02  FILLER                     PIC X(01) VALUE '-'.
020900     02  WKS-TSI-HORA               PIC 9(02).
021000     02  FILLER                     PIC X(01) VALUE '.'.
021100     02  WKS-TSI-MINUTO             PIC 9(02).
021200     02  FILLER                     PIC X(01) VALUE '.'.
021300     02  WKS-TSI-SEGUNDO            PIC 9(02).
021400
021500******************************************************************
021600*     DATOS DE LA BITACORA DE CORRIDA (FLWRUN, UN SOLO RENGLON)  *
021700******************************************************************
021800 01  WKS-RUN-ID-REPORTE             PIC X(08) VALUE SPACES.
021900 01  WKS-RUN-INICIO                 PIC X(19) VALUE SPACES.
022000 01  WKS-RUN-FIN                    PIC X(19) VALUE SPACES.
022100 01  WKS-RUN-ESTADO                 PIC X(08) VALUE SPACES.
022200 01  WKS-RUN-TOT-POSTS              PIC 9(6)  COMP VALUE 0.
022300 01  WKS-RUN-TOT-SNAPS              PIC 9(6)  COMP VALUE 0.
022400
022500******************************************************************
022600*     CONTROL DE QUIEBRE POR FUENTE EN LA TABLA DE INGESTA       *
022700******************************************************************
022800 01  WKS-FUENTE-ANTERIOR            PIC X(08) VALUE SPACES.
022900 01  WKS-PRIMERA-FUENTE             PIC 9(01) VALUE 1.
023000     88  WKS-ES-PRIMERA-FUENTE              VALUE 1.
023100
023200******************************************************************
023300*     TABLA DE PUBLICACIONES CON PUNTAJE DE FLUJO (TOP MOVERS)   *
023400******************************************************************
023500 01  WKS-TABLA-MOVERS.
023600     02  WKS-MOV-RENGLON OCCURS 1 TO 2000 TIMES
023700                           DEPENDING ON WKS-MOV-TOTAL
023800                           INDEXED BY WKS-X-MOV.
023900         04  WKS-MOV-POST-ID        PIC X(30).
024000         04  WKS-MOV-FLUJO          PIC S9(3)V9(4).
024100         04  WKS-MOV-VELOCIDAD      PIC S9(9)V9(4).
024200         04  WKS-MOV-EDAD           PIC 9(5)V99.
024300
024400 01  WKS-MOV-TEMP-R.
024500     02  WKS-MT-POST-ID             PIC X(30).
024600     02  WKS-MT-FLUJO               PIC S9(3)V9(4).
024700     02  WKS-MT-VELOCIDAD           PIC S9(9)V9(4).
024800     02  WKS-MT-EDAD                PIC 9(5)V99.
024900
025000 01  WKS-MOV-ACTOR-ID               PIC X(30) VALUE SPACES.
025100 01  WKS-MOV-ACTOR-LABEL            PIC X(30) VALUE SPACES.
025200 01  WKS-MOV-TITULO                 PIC X(60) VALUE SPACES.
025300
025400******************************************************************
025500*     RENGLONES DE IMPRESION                                     *
025600******************************************************************
025700 01  WKS-LIN-BANNER.
025800     02  FILLER                     PIC X(132)
025900            VALUE 'REPORTE DE CORRIDA - MESON DE ATENCION (FLW)'.
026000
026100 01  WKS-LIN-CORRIDA.
026200     02  FILLER                     PIC X(08) VALUE 'RUN ID: '.
026300     02  LIN-C-RUN-ID               PIC X(08).
026400     02  FILLER                     PIC X(06) VALUE SPACES.
026500     02  FILLER                     PIC X(08) VALUE 'INICIO: '.
026600     02  LIN-C-INICIO               PIC X(19).
026700     02  FILLER                     PIC X(04) VALUE SPACES.
026800     02  FILLER                     PIC X(05) VALUE 'FIN: '.
026900     02  LIN-C-FIN                  PIC X(19).
027000     02  FILLER                     PIC X(04) VALUE SPACES.
027100     02  FILLER                     PIC X(09) VALUE 'IMPRESO: '.
027200     02  LIN-C-IMPRESION            PIC X(19).
027300     02  FILLER                     PIC X(23) VALUE SPACES.
027400
027500 01  WKS-LIN-ING-TITULO.
027600     02  FILLER                     PIC X(08) VALUE 'SOURCE'.
027700     02  FILLER                     PIC X(02) VALUE SPACES.
027800     02  FILLER                     PIC X(08) VALUE 'STATUS'.
027900     02  FILLER                     PIC X(02) VALUE SPACES.
028000     02  FILLER                     PIC X(06) VALUE 'ACTORS'.
028100     02  FILLER                     PIC X(02) VALUE SPACES.
028200     02  FILLER                     PIC X(06) VALUE 'POSTS'.
028300     02  FILLER                     PIC X(02) VALUE SPACES.
028400     02  FILLER                     PIC X(09) VALUE 'SNAPSHOTS'.
028500     02  FILLER                     PIC X(02) VALUE SPACES.
028600     02  FILLER                     PIC X(50) VALUE 'ERRORS'.
028700     02  FILLER                     PIC X(35) VALUE SPACES.
028800
028900 01  WKS-LIN-ING-DET.
029000     02  LIN-ID-SOURCE              PIC X(08).
029100     02  FILLER                     PIC X(02) VALUE SPACES.
029200     02  LIN-ID-STATUS              PIC X(08).
029300     02  FILLER                     PIC X(02) VALUE SPACES.
029400     02  LIN-ID-ACTORS              PIC ZZZ9.
029500     02  FILLER                     PIC X(04) VALUE SPACES.
029600     02  LIN-ID-POSTS               PIC ZZZZZ9.
029700     02  FILLER                     PIC X(02) VALUE SPACES.
029800     02  LIN-ID-SNAPS               PIC ZZZZZZZ9.
029900     02  FILLER                     PIC X(03) VALUE SPACES.
030000     02  LIN-ID-ERRORS              PIC X(50).
030100     02  FILLER                     PIC X(35) VALUE SPACES.
030200 01  WKS-LIN-ING-DET-R REDEFINES WKS-LIN-ING-DET
030300                                      PIC X(132).
030400
030500 01  WKS-LIN-TOTALES.
030600     02  FILLER                     PIC X(25)
030700            VALUE 'TOTALES DE LA CORRIDA: '.
030800     02  FILLER                     PIC X(14) VALUE 'TOTAL POSTS: '.
030900     02  LIN-T-POSTS                PIC ZZZZZZ9.
031000     02  FILLER                     PIC X(04) VALUE SPACES.
031100     02  FILLER                     PIC X(18)
031200            VALUE 'TOTAL SNAPSHOTS: '.
031300     02  LIN-T-SNAPS                PIC ZZZZZZ9.
031400     02  FILLER                     PIC X(04) VALUE SPACES.
031500     02  FILLER                     PIC X(08) VALUE 'STATUS: '.
031600     02  LIN-T-ESTADO               PIC X(08).
031700     02  FILLER                     PIC X(37) VALUE SPACES.
031800
031900 01  WKS-LIN-PNT-TITULO.
032000     02  FILLER                     PIC X(132)
032100            VALUE 'SCORING SECTION'.
032200
032300 01  WKS-LIN-PNT-DET.
032400     02  LIN-PD-ETIQUETA            PIC X(30).
032500     02  FILLER                     PIC X(02) VALUE SPACES.
032600     02  LIN-PD-VALOR               PIC ZZZZZ9.
032700     02  FILLER                     PIC X(94) VALUE SPACES.
032800
032900 01  WKS-LIN-CLU-TITULO.
033000     02  FILLER                     PIC X(06) VALUE 'ID'.
033100     02  FILLER                     PIC X(02) VALUE SPACES.
033200     02  FILLER                     PIC X(08) VALUE 'SOURCE'.
033300     02  FILLER                     PIC X(02) VALUE SPACES.
033400     02  FILLER                     PIC X(06) VALUE 'MEMBER'.
033500     02  FILLER                     PIC X(02) VALUE SPACES.
033600     02  FILLER                     PIC X(06) VALUE 'ACTOR'.
033700     02  FILLER                     PIC X(02) VALUE SPACES.
033800     02  FILLER                     PIC X(09) VALUE 'STRENGTH'.
033900     02  FILLER                     PIC X(02) VALUE SPACES.
034000     02  FILLER                     PIC X(60) VALUE 'SUMMARY'.
034100     02  FILLER                     PIC X(27) VALUE SPACES.
034200
034300 01  WKS-LIN-CLU-DET.
034400     02  LIN-CD-ID                  PIC ZZZZZ9.
034500     02  FILLER                     PIC X(02) VALUE SPACES.
034600     02  LIN-CD-SOURCE              PIC X(08).
034700     02  FILLER                     PIC X(02) VALUE SPACES.
034800     02  LIN-CD-MIEMBROS            PIC ZZZ9.
034900     02  FILLER                     PIC X(05) VALUE SPACES.
035000     02  LIN-CD-ACTORES             PIC ZZZ9.
035100     02  FILLER                     PIC X(05) VALUE SPACES.
035200     02  LIN-CD-FUERZA              PIC -ZZ9.9999.
035300     02  FILLER                     PIC X(02) VALUE SPACES.
035400     02  LIN-CD-RESUMEN             PIC X(60).
035500     02  FILLER                     PIC X(25) VALUE SPACES.
035600 01  WKS-LIN-CLU-DET-R REDEFINES WKS-LIN-CLU-DET
035700                                      PIC X(132).
035800
035900 01  WKS-LIN-MOV-TITULO.
036000     02  FILLER                     PIC X(05) VALUE 'RANK'.
036100     02  FILLER                     PIC X(02) VALUE SPACES.
036200     02  FILLER                     PIC X(20) VALUE 'POST ID'.
036300     02  FILLER                     PIC X(02) VALUE SPACES.
036400     02  FILLER                     PIC X(20) VALUE 'ACTOR LABEL'.
036500     02  FILLER                     PIC X(02) VALUE SPACES.
036600     02  FILLER                     PIC X(09) VALUE 'FLOW SCR'.
036700     02  FILLER                     PIC X(02) VALUE SPACES.
036800     02  FILLER                     PIC X(11) VALUE 'VELOCITY6H'.
036900     02  FILLER                     PIC X(02) VALUE SPACES.
037000     02  FILLER                     PIC X(08) VALUE 'AGE HRS'.
037100     02  FILLER                     PIC X(02) VALUE SPACES.
037200     02  FILLER                     PIC X(47) VALUE 'TITLE'.
037300
037400 01  WKS-LIN-MOV-DET.
037500     02  LIN-MD-RANGO               PIC ZZ9.
037600     02  FILLER                     PIC X(04) VALUE SPACES.
037700     02  LIN-MD-POST-ID             PIC X(20).
037800     02  FILLER                     PIC X(02) VALUE SPACES.
037900     02  LIN-MD-ACTOR-LABEL         PIC X(20).
038000     02  FILLER                     PIC X(02) VALUE SPACES.
038100     02  LIN-MD-FLUJO               PIC -ZZ9.9999.
038200     02  FILLER                     PIC X(02) VALUE SPACES.
038300     02  LIN-MD-VELOCIDAD           PIC -ZZZZ9.9999.
038400     02  FILLER                     PIC X(02) VALUE SPACES.
038500     02  LIN-MD-EDAD                PIC ZZZZ9.99.
038600     02  FILLER                     PIC X(02) VALUE SPACES.
038700     02  LIN-MD-TITULO              PIC X(47).
038800 01  WKS-LIN-MOV-DET-R REDEFINES WKS-LIN-MOV-DET
038900                                      PIC X(132).
039000
039100 PROCEDURE DIVISION.
039200******************************************************************
039300*               S E C C I O N    P R I N C I P A L               *
039400******************************************************************
039500 000-MAIN SECTION.
039600     PERFORM APERTURA-ARCHIVOS
039700     PERFORM LEE-CORRIDA
039800
039900     MOVE 0 TO WKS-TOT-POSTS WKS-TOT-SNAPS
040000
040100     PERFORM IMPRIME-ENCABEZADO
040200     PERFORM IMPRIME-INGESTA
040300     PERFORM IMPRIME-TOTALES
040400     PERFORM IMPRIME-PUNTAJES
040500     PERFORM IMPRIME-CLUSTERS
040600
040700     PERFORM CARGA-TABLA-MOVERS
040800     PERFORM ORDENA-TABLA-MOVERS
040900     PERFORM IMPRIME-TOP-MOVERS
041000
041100     PERFORM CIERRA-ARCHIVOS
041200     STOP RUN.
041300 000-MAIN-E. EXIT.
041400
041500 APERTURA-ARCHIVOS SECTION.
041600     OPEN INPUT  FLWRUN FLWSRC FLWSCR FLWCLU FLWDRM FLWPST FLWACT
041700          OUTPUT FLWRPT
041800
041900     IF FS-FLWRUN NOT = 0 AND NOT = 97
042000        DISPLAY '>>> ERROR AL ABRIR FLWRUN, STATUS: ' FS-FLWRUN
042100                 UPON CONSOLE
042200        MOVE 91 TO RETURN-CODE
042300        STOP RUN
042400     END-IF
042500
042600     IF FS-FLWSRC NOT = 0 AND NOT = 97
042700        DISPLAY '>>> ERROR AL ABRIR FLWSRC, STATUS: ' FS-FLWSRC
042800                 UPON CONSOLE
042900        MOVE 91 TO RETURN-CODE
043000        STOP RUN
043100     END-IF
043200
043300     IF FS-FLWSCR NOT = 0 AND NOT = 97
043400        DISPLAY '>>> ERROR AL ABRIR FLWSCR, STATUS: ' FS-FLWSCR
043500                 UPON CONSOLE
043600        MOVE 91 TO RETURN-CODE
043700        STOP RUN
043800     END-IF
043900
044000     IF FS-FLWCLU NOT = 0 AND NOT = 97
044100        DISPLAY '>>> ERROR AL ABRIR FLWCLU, STATUS: ' FS-FLWCLU
044200                 UPON CONSOLE
044300        MOVE 91 TO RETURN-CODE
044400        STOP RUN
044500     END-IF
044600
044700     MOVE 'FLWRP01' TO PROGRAMA
044800
044900     IF FS-FLWDRM NOT = 0 AND NOT = 97 AND NOT = 35
045000        MOVE 'OPEN'     TO ACCION
045100        MOVE SPACES     TO LLAVE
045200        MOVE 'FLWDRM'   TO ARCHIVO
045300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
045400                              FS-FLWDRM, FSE-FLWDRM
045500        MOVE 91 TO RETURN-CODE
045600        STOP RUN
045700     END-IF
045800
045900     IF FS-FLWPST NOT = 0 AND NOT = 97 AND NOT = 35
046000        MOVE 'OPEN'     TO ACCION
046100        MOVE SPACES     TO LLAVE
046200        MOVE 'FLWPST'   TO ARCHIVO
046300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
046400                              FS-FLWPST, FSE-FLWPST
046500        MOVE 91 TO RETURN-CODE
046600        STOP RUN
046700     END-IF
046800
046900     IF FS-FLWACT NOT = 0 AND NOT = 97 AND NOT = 35
047000        MOVE 'OPEN'     TO ACCION
047100        MOVE SPACES     TO LLAVE
047200        MOVE 'FLWACT'   TO ARCHIVO
047300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
047400                              FS-FLWACT, FSE-FLWACT
047500        MOVE 91 TO RETURN-CODE
047600        STOP RUN
047700     END-IF.
047800 APERTURA-ARCHIVOS-E. EXIT.
047900
048000 CIERRA-ARCHIVOS SECTION.
048100     CLOSE FLWRUN FLWSRC FLWSCR FLWCLU FLWDRM FLWPST FLWACT
048200           FLWRPT.
048300 CIERRA-ARCHIVOS-E. EXIT.
048400
048500*--> FLWRUN LO REESCRIBE POR COMPLETO EL INGESTOR EN CADA CORRIDA  *
048600*    (OPEN OUTPUT), DE MODO QUE CONTIENE UN SOLO RENGLON VIGENTE.  *
048700 LEE-CORRIDA SECTION.
048800     MOVE SPACES TO WKS-RUN-ID-REPORTE WKS-RUN-INICIO WKS-RUN-FIN
048900                    WKS-RUN-ESTADO
049000     MOVE 0 TO WKS-RUN-TOT-POSTS WKS-RUN-TOT-SNAPS
049100
049200     READ FLWRUN
049300       AT END
049400          GO TO LEE-CORRIDA-E
049500     END-READ
049600
049700     MOVE RUN-ID         TO WKS-RUN-ID-REPORTE
049800     MOVE RUN-STARTED-TS TO WKS-RUN-INICIO
049900     MOVE RUN-ENDED-TS   TO WKS-RUN-FIN
050000     MOVE RUN-STATUS     TO WKS-RUN-ESTADO
050100     MOVE RUN-TOTAL-POSTS TO WKS-RUN-TOT-POSTS
050200     MOVE RUN-TOTAL-SNAPS TO WKS-RUN-TOT-SNAPS.
050300 LEE-CORRIDA-E. EXIT.
050400
050500*--> ENCABEZADO DEL REPORTE: TITULO, RUN ID Y LAS TRES MARCAS DE   *
050600*    TIEMPO (INICIO, FIN Y ESTA IMPRESION).                       *
050700 IMPRIME-ENCABEZADO SECTION.
050800     ACCEPT WKS-HOY-FECHA-NUM FROM DATE YYYYMMDD
050900     ACCEPT WKS-HOY-HORA-NUM  FROM TIME
051000     MOVE WKS-HF-ANIO   TO WKS-TSI-ANIO
051100     MOVE WKS-HF-MES    TO WKS-TSI-MES
051200     MOVE WKS-HF-DIA    TO WKS-TSI-DIA
051300     MOVE WKS-HH-HORA   TO WKS-TSI-HORA
051400     MOVE WKS-HH-MINUTO TO WKS-TSI-MINUTO
051500     MOVE WKS-HH-SEGUNDO TO WKS-TSI-SEGUNDO
051600
051700     WRITE REG-FLWRPT FROM WKS-LIN-BANNER
051800     MOVE SPACES TO REG-FLWRPT
051900     WRITE REG-FLWRPT
052000
052100     MOVE WKS-RUN-ID-REPORTE TO LIN-C-RUN-ID
052200     MOVE WKS-RUN-INICIO     TO LIN-C-INICIO
052300     MOVE WKS-RUN-FIN        TO LIN-C-FIN
052400     MOVE WKS-TS-IMPRESION   TO LIN-C-IMPRESION
052500     WRITE REG-FLWRPT FROM WKS-LIN-CORRIDA
052600     MOVE SPACES TO REG-FLWRPT
052700     WRITE REG-FLWRPT.
052800 IMPRIME-ENCABEZADO-E. EXIT.
052900
053000******************************************************************
053100*     T A B L A   D E   I N G E S T A   ( C O N   Q U I E B R E ) *
053200******************************************************************
053300 IMPRIME-INGESTA SECTION.
053400     WRITE REG-FLWRPT FROM WKS-LIN-ING-TITULO
053500     MOVE 1 TO WKS-PRIMERA-FUENTE
053600     MOVE SPACES TO WKS-FUENTE-ANTERIOR
053700     MOVE 0 TO WKS-SUB-POSTS WKS-SUB-SNAPS
053800     MOVE 0 TO WKS-FIN-SRC
053900     PERFORM LEE-UN-RENGLON-SRC UNTIL WKS-FIN-SRC = 1
054000
054100     IF NOT WKS-ES-PRIMERA-FUENTE
054200        PERFORM IMPRIME-SUBTOTAL-FUENTE
054300     END-IF
054400
054500     MOVE SPACES TO REG-FLWRPT
054600     WRITE REG-FLWRPT.
054700 IMPRIME-INGESTA-E. EXIT.
054800
054900 LEE-UN-RENGLON-SRC SECTION.
055000     READ FLWSRC
055100       AT END
055200          MOVE 1 TO WKS-FIN-SRC
055300          GO TO LEE-UN-RENGLON-SRC-E
055400     END-READ
055500
055600     IF NOT WKS-ES-PRIMERA-FUENTE
055700        AND SR-SOURCE NOT = WKS-FUENTE-ANTERIOR
055800        PERFORM IMPRIME-SUBTOTAL-FUENTE
055900     END-IF
056000
056100     MOVE 0 TO WKS-PRIMERA-FUENTE
056200     MOVE SR-SOURCE TO WKS-FUENTE-ANTERIOR
056300     ADD SR-POSTS TO WKS-SUB-POSTS WKS-TOT-POSTS
056400     ADD SR-SNAPS TO WKS-SUB-SNAPS WKS-TOT-SNAPS
056500
056600     MOVE SPACES         TO WKS-LIN-ING-DET-R
056700     MOVE SR-SOURCE      TO LIN-ID-SOURCE
056800     MOVE SR-STATUS      TO LIN-ID-STATUS
056900     MOVE SR-ACTORS-OK   TO LIN-ID-ACTORS
057000     MOVE SR-POSTS       TO LIN-ID-POSTS
057100     MOVE SR-SNAPS       TO LIN-ID-SNAPS
057200     MOVE SR-FIRST-ERROR TO LIN-ID-ERRORS
057300     WRITE REG-FLWRPT FROM WKS-LIN-ING-DET.
057400 LEE-UN-RENGLON-SRC-E. EXIT.
057500
057600*--> SUBTOTAL DE LA FUENTE QUE SE ACABA DE TERMINAR DE LEER, Y SE  *
057700*    REINICIAN LOS ACUMULADORES PARA LA SIGUIENTE FUENTE.         *
057800 IMPRIME-SUBTOTAL-FUENTE SECTION.
057900     MOVE SPACES             TO WKS-LIN-ING-DET-R
058000     STRING WKS-FUENTE-ANTERIOR DELIMITED BY SPACE
058100            ' SUBTOTAL'        DELIMITED BY SIZE
058200            INTO LIN-ID-SOURCE
058300     END-STRING
058400     MOVE WKS-SUB-POSTS TO LIN-ID-POSTS
058500     MOVE WKS-SUB-SNAPS TO LIN-ID-SNAPS
058600     WRITE REG-FLWRPT FROM WKS-LIN-ING-DET
058700
058800     MOVE 0 TO WKS-SUB-POSTS WKS-SUB-SNAPS.
058900 IMPRIME-SUBTOTAL-FUENTE-E. EXIT.
059000
059100*--> LINEA DE TOTALES DE LA CORRIDA, TOMANDO EL ESTADO DE LA       *
059200*    BITACORA (FLWRUN) Y LOS ACUMULADOS DE LA TABLA DE INGESTA.    *
059300 IMPRIME-TOTALES SECTION.
059400     MOVE SPACES         TO WKS-LIN-TOTALES
059500     MOVE WKS-TOT-POSTS  TO LIN-T-POSTS
059600     MOVE WKS-TOT-SNAPS  TO LIN-T-SNAPS
059700     MOVE WKS-RUN-ESTADO TO LIN-T-ESTADO
059800     WRITE REG-FLWRPT FROM WKS-LIN-TOTALES
059900     MOVE SPACES TO REG-FLWRPT
060000     WRITE REG-FLWRPT.
060100 IMPRIME-TOTALES-E. EXIT.
060200
060300******************************************************************
060400*     S E C C I O N   D E   P U N T A J E   ( F L W S C R )       *
060500******************************************************************
060600 IMPRIME-PUNTAJES SECTION.
060700     WRITE REG-FLWRPT FROM WKS-LIN-PNT-TITULO
060800
060900     READ FLWSCR
061000       AT END
061100          GO TO IMPRIME-PUNTAJES-E
061200     END-READ
061300
061400     MOVE SPACES TO WKS-LIN-PNT-DET
061500     MOVE 'POSTS PROCESSED'      TO LIN-PD-ETIQUETA
061600     MOVE SC-POSTS-PROCESSED     TO LIN-PD-VALOR
061700     WRITE REG-FLWRPT FROM WKS-LIN-PNT-DET
061800
061900     MOVE SPACES TO WKS-LIN-PNT-DET
062000     MOVE 'WITH 6H VELOCITY'     TO LIN-PD-ETIQUETA
062100     MOVE SC-WITH-6H-VEL         TO LIN-PD-VALOR
062200     WRITE REG-FLWRPT FROM WKS-LIN-PNT-DET
062300
062400     MOVE SPACES TO WKS-LIN-PNT-DET
062500     MOVE 'WITH 24H VELOCITY'    TO LIN-PD-ETIQUETA
062600     MOVE SC-WITH-24H-VEL        TO LIN-PD-VALOR
062700     WRITE REG-FLWRPT FROM WKS-LIN-PNT-DET
062800
062900     MOVE SPACES TO WKS-LIN-PNT-DET
063000     MOVE 'BASELINES STORED'     TO LIN-PD-ETIQUETA
063100     MOVE SC-BASELINES-STORED    TO LIN-PD-VALOR
063200     WRITE REG-FLWRPT FROM WKS-LIN-PNT-DET
063300
063400     MOVE SPACES TO WKS-LIN-PNT-DET
063500     MOVE 'VALID BASELINES'      TO LIN-PD-ETIQUETA
063600     MOVE SC-BASELINES-VALID     TO LIN-PD-VALOR
063700     WRITE REG-FLWRPT FROM WKS-LIN-PNT-DET
063800
063900     MOVE SPACES TO WKS-LIN-PNT-DET
064000     MOVE 'WITH FLOW SCORE'      TO LIN-PD-ETIQUETA
064100     MOVE SC-WITH-FLOW           TO LIN-PD-VALOR
064200     WRITE REG-FLWRPT FROM WKS-LIN-PNT-DET
064300
064400     MOVE SPACES TO REG-FLWRPT
064500     WRITE REG-FLWRPT.
064600 IMPRIME-PUNTAJES-E. EXIT.
064700
064800******************************************************************
064900*     S E C C I O N   D E   C L U S T E R S   ( F L W C L U )     *
065000******************************************************************
065100 IMPRIME-CLUSTERS SECTION.
065200     WRITE REG-FLWRPT FROM WKS-LIN-CLU-TITULO
065300     MOVE 0 TO WKS-FIN-CLU
065400     PERFORM LEE-UN-CLUSTER UNTIL WKS-FIN-CLU = 1
065500     MOVE SPACES TO REG-FLWRPT
065600     WRITE REG-FLWRPT.
065700 IMPRIME-CLUSTERS-E. EXIT.
065800
065900 LEE-UN-CLUSTER SECTION.
066000     READ FLWCLU
066100       AT END
066200          MOVE 1 TO WKS-FIN-CLU
066300          GO TO LEE-UN-CLUSTER-E
066400     END-READ
066500
066600     MOVE SPACES            TO WKS-LIN-CLU-DET-R
066700     MOVE CL-ID             TO LIN-CD-ID
066800     MOVE CL-SOURCE         TO LIN-CD-SOURCE
066900     MOVE CL-MEMBER-COUNT   TO LIN-CD-MIEMBROS
067000     MOVE CL-ACTOR-COUNT    TO LIN-CD-ACTORES
067100     MOVE CL-STRENGTH       TO LIN-CD-FUERZA
067200     MOVE CL-SUMMARY        TO LIN-CD-RESUMEN
067300     WRITE REG-FLWRPT FROM WKS-LIN-CLU-DET.
067400 LEE-UN-CLUSTER-E. EXIT.
067500
067600******************************************************************
067700*     T O P   M O V E R S   ( F L W D R M ,   T O P   2 0 )       *
067800******************************************************************
067900*--> RECORRIDO COMPLETO DE FLWDRM; SOLO INTERESAN LAS             *
068000*    PUBLICACIONES CON PUNTAJE DE FLUJO PRESENTE, QUE ES EL       *
068100*    CRITERIO DE ORDEN DE ESTA SECCION.                          *
068200 CARGA-TABLA-MOVERS SECTION.
068300     MOVE 0 TO WKS-FIN-DRM
068400     MOVE 0 TO WKS-MOV-TOTAL
068500     MOVE LOW-VALUES TO DM-POST-ID
068600     START FLWDRM KEY NOT LESS THAN DM-POST-ID
068700       INVALID KEY MOVE 1 TO WKS-FIN-DRM
068800     END-START
068900
069000     PERFORM CARGA-UN-MOVER UNTIL WKS-FIN-DRM = 1.
069100 CARGA-TABLA-MOVERS-E. EXIT.
069200
069300 CARGA-UN-MOVER SECTION.
069400     READ FLWDRM NEXT RECORD
069500       AT END
069600          MOVE 1 TO WKS-FIN-DRM
069700          GO TO CARGA-UN-MOVER-E
069800     END-READ
069900
070000     IF DM-FLOW-SCORE-IND NOT = 'Y'
070100        GO TO CARGA-UN-MOVER-E
070200     END-IF
070300
070400     IF WKS-MOV-TOTAL < 2000
070500        ADD 1 TO WKS-MOV-TOTAL
070600        MOVE DM-POST-ID       TO WKS-MOV-POST-ID  (WKS-MOV-TOTAL)
070700        MOVE DM-FLOW-SCORE    TO WKS-MOV-FLUJO     (WKS-MOV-TOTAL)
070800        MOVE DM-POST-AGE-HOURS TO WKS-MOV-EDAD     (WKS-MOV-TOTAL)
070900        IF DM-VELOCITY-6H-IND = 'Y'
071000           MOVE DM-VELOCITY-6H TO
071100                WKS-MOV-VELOCIDAD (WKS-MOV-TOTAL)
071200        ELSE
071300           MOVE 0 TO WKS-MOV-VELOCIDAD (WKS-MOV-TOTAL)
071400        END-IF
071500     END-IF.
071600 CARGA-UN-MOVER-E. EXIT.
071700
071800*--> ORDENAMIENTO DE BURBUJA DESCENDENTE POR PUNTAJE DE FLUJO,     *
071900*    EL MISMO METODO USADO EN EL RESTO DEL MESON.                 *
072000 ORDENA-TABLA-MOVERS SECTION.
072100     IF WKS-MOV-TOTAL < 2
072200        GO TO ORDENA-TABLA-MOVERS-E
072300     END-IF
072400     PERFORM PASADA-MOVERS UNTIL WKS-SWAP = 0.
072500 ORDENA-TABLA-MOVERS-E. EXIT.
072600
072700 PASADA-MOVERS SECTION.
072800     MOVE 0 TO WKS-SWAP
072900     PERFORM COMPARA-MOVERS VARYING WKS-I FROM 1 BY 1
073000             UNTIL WKS-I > WKS-MOV-TOTAL - 1.
073100 PASADA-MOVERS-E. EXIT.
073200
073300 COMPARA-MOVERS SECTION.
073400     IF WKS-MOV-FLUJO (WKS-I) < WKS-MOV-FLUJO (WKS-I + 1)
073500        MOVE WKS-MOV-RENGLON (WKS-I)     TO WKS-MOV-TEMP-R
073600        MOVE WKS-MOV-RENGLON (WKS-I + 1) TO WKS-MOV-RENGLON (WKS-I)
073700        MOVE WKS-MOV-TEMP-R              TO
073800                                   WKS-MOV-RENGLON (WKS-I + 1)
073900        MOVE 1 TO WKS-SWAP
074000     END-IF.
074100 COMPARA-MOVERS-E. EXIT.
074200
074300*--> IMPRIME LOS PRIMEROS 20 RENGLONES DE LA TABLA YA ORDENADA,    *
074400*    BUSCANDO EL TITULO (FLWPST) Y LA ETIQUETA DEL ACTOR (FLWACT)  *
074500*    PARA CADA UNO.                                                *
074600 IMPRIME-TOP-MOVERS SECTION.
074700     WRITE REG-FLWRPT FROM WKS-LIN-MOV-TITULO
074800     MOVE WKS-MOV-TOTAL TO WKS-RANGO
074900     IF WKS-RANGO > 20
075000        MOVE 20 TO WKS-RANGO
075100     END-IF
075200
075300     PERFORM IMPRIME-UN-MOVER VARYING WKS-I FROM 1 BY 1
075400             UNTIL WKS-I > WKS-RANGO.
075500 IMPRIME-TOP-MOVERS-E. EXIT.
075600
075700 IMPRIME-UN-MOVER SECTION.
075800     MOVE SPACES TO WKS-MOV-TITULO WKS-MOV-ACTOR-LABEL
075900                    WKS-MOV-ACTOR-ID
076000
076100     MOVE WKS-MOV-POST-ID (WKS-I) TO PST-ID
076200     READ FLWPST
076300       NOT INVALID KEY
076400          MOVE PST-TITLE    TO WKS-MOV-TITULO
076500          MOVE PST-ACTOR-ID TO WKS-MOV-ACTOR-ID
076600     END-READ
076700
076800     IF WKS-MOV-ACTOR-ID NOT = SPACES
076900        MOVE WKS-MOV-ACTOR-ID TO ACT-ID
077000        READ FLWACT
077100          NOT INVALID KEY
077200             MOVE ACT-LABEL TO WKS-MOV-ACTOR-LABEL
077300        END-READ
077400     END-IF
077500
077600     MOVE SPACES                  TO WKS-LIN-MOV-DET-R
077700     MOVE WKS-I                   TO LIN-MD-RANGO
077800     MOVE WKS-MOV-POST-ID  (WKS-I) TO LIN-MD-POST-ID
077900     MOVE WKS-MOV-ACTOR-LABEL      TO LIN-MD-ACTOR-LABEL
078000     MOVE WKS-MOV-FLUJO     (WKS-I) TO LIN-MD-FLUJO
078100     MOVE WKS-MOV-VELOCIDAD (WKS-I) TO LIN-MD-VELOCIDAD
078200     MOVE WKS-MOV-EDAD      (WKS-I) TO LIN-MD-EDAD
078300     MOVE WKS-MOV-TITULO           TO LIN-MD-TITULO
078400     WRITE REG-FLWRPT FROM WKS-LIN-MOV-DET.
078500 IMPRIME-UN-MOVER-E. EXIT.
