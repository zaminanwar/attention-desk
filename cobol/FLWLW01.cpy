000100******************************************************************
000200*                                                                *
000300*   COPY       : FLWLW01                                        *
000400*   APLICACION : ATENCION / FLUJO DE PUBLICACIONES (FLW)        *
000500*   DESCRIPCION: LAYOUT DE LA LISTA DE VIGILANCIA (WATCHLIST).   *
000600*                ARCHIVO DE TEXTO LINEA-SECUENCIAL CON DOS       *
000700*                TIPOS DE RENGLON, DISTINGUIDOS POR WL-REC-TYPE: *
000800*                  'A' = ACTOR A VIGILAR (FUENTE/HANDLE/ETIQUETA)*
000900*                  'T' = TEMA DE VIGILANCIA (TEXTO LIBRE)        *
001000*                EL ORDEN DE LOS RENGLONES SE RESPETA TAL COMO   *
001100*                VIENE EN EL ARCHIVO (NO SE REORDENA).           *
001200*   ARCHIVO    : FLWLST  (LINEA-SECUENCIAL, ENTRADA)             *
001300*                                                                *
001400*   HISTORIAL DE CAMBIOS                                        *
001500*   --------------------------------------------------------    *
001600*   10/03/2024  PEDR  REQ-31120  VERSION INICIAL                *
001700******************************************************************
001800 01  WL-RENGLON.
001900     05  WL-REC-TYPE                   PIC X(01).
002000         88  WL-ES-ACTOR                        VALUE 'A'.
002100         88  WL-ES-TEMA                          VALUE 'T'.
002200     05  FILLER                        PIC X(01).
002300     05  WL-ACTOR-SOURCE                PIC X(08).
002400     05  FILLER                        PIC X(01).
002500     05  WL-ACTOR-HANDLE                PIC X(30).
002600     05  FILLER                        PIC X(01).
002700     05  WL-ACTOR-LABEL                 PIC X(30).
002800*--------------------------------------------------------------*
002900*    VISTA ALTERNA DEL MISMO RENGLON CUANDO WL-REC-TYPE = 'T'   *
003000*--------------------------------------------------------------*
003100 01  WL-RENGLON-TEMA REDEFINES WL-RENGLON.
003200     05  WL-TEMA-REC-TYPE               PIC X(01).
003300     05  FILLER                        PIC X(01).
003400     05  WL-TEMA-TEXTO                  PIC X(70).
