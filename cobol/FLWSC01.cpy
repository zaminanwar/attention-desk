000100******************************************************************
000200*                                                                *
000300*   COPY       : FLWSC01                                        *
000400*   APLICACION : ATENCION / FLUJO DE PUBLICACIONES (FLW)        *
000500*   DESCRIPCION: RESUMEN INTERMEDIO DEL MOTOR DE METRICAS        *
000600*                (FLWMT01), UN RENGLON POR CORRIDA, LEIDO POR    *
000700*                EL REPORTE DE CORRIDA (FLWRP01) PARA LA         *
000800*                SECCION DE PUNTAJE.                             *
000900*   ARCHIVO    : FLWSCR  (SECUENCIAL, INTERMEDIO)                *
001000*                                                                *
001100*   HISTORIAL DE CAMBIOS                                        *
001200*   --------------------------------------------------------    *
001300*   05/04/2024  PEDR  REQ-31151  VERSION INICIAL                *
001400******************************************************************
001500 01  SC-RENGLON.
001600     05  SC-RUN-ID                     PIC X(08).
001700     05  SC-POSTS-PROCESSED            PIC 9(6)  COMP.
001800     05  SC-WITH-6H-VEL                PIC 9(6)  COMP.
001900     05  SC-WITH-24H-VEL               PIC 9(6)  COMP.
002000     05  SC-BASELINES-STORED           PIC 9(6)  COMP.
002100     05  SC-BASELINES-VALID            PIC 9(6)  COMP.
002200     05  SC-WITH-FLOW                  PIC 9(6)  COMP.
