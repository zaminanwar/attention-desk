000100******************************************************************
000200* FECHA       : 19/08/1993                                       *
000300* PROGRAMADOR : R. VEGA (RVEGA)                                  *
000400* APLICACION  : ATENCION / FLUJO DE PUBLICACIONES                *
000500* PROGRAMA    : FLWCL01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : DETECTA GRUPOS DE PUBLICACIONES "CALIENTES"      *
000800*             : QUE SUBEN DE VOLUMEN AL MISMO TIEMPO, POR        *
000900*             : FUENTE, YA SEA PORQUE COMPARTEN PALABRAS CLAVE   *
001000*             : EN EL TITULO O PORQUE TOCAN UN TEMA DE LA LISTA  *
001100*             : DE VIGILANCIA.                                   *
001200* ARCHIVOS    : FLWLST=E,FLWPST=E,FLWDRM=E,FLWCLU=A               *
001300* ACCION (ES) : A=ACTUALIZA                                      *
001400* PROGRAMA(S) : (NINGUNO)                                        *
001500* CANAL       : BATCH                                            *
001600* INSTALADO   : 01/09/1993                                       *
001700* BPM/RATIONAL: 241057                                           *
001800* NOMBRE      : DETECCION DE GRUPOS DE PUBLICACIONES CALIENTES   *
001900* DESCRIPCION : CORRIDA DE AGRUPACION POSTERIOR AL PUNTAJE        *
002000******************************************************************
002100*                                                                *
002200*   HISTORIAL DE CAMBIOS                                        *
002300*   --------------------------------------------------------    *
002400*   19/08/1993  RVEGA REQ-00503  VERSION INICIAL - DETECTOR DE    *
002500*                               PUBLICACIONES DUPLICADAS POR      *
002600*                               TITULO IDENTICO (SOLO FUENTE      *
002700*                               UNICA "WIRE")                     *
002800*   06/01/1995  PEDR  REQ-00641  SE CAMBIA DE COMPARACION POR     *
002900*                               TITULO IDENTICO A PALABRAS CLAVE  *
003000*                               COMPARTIDAS; SE AGREGA SEGUNDA    *
003100*                               FUENTE "TELEX"                    *
003200*   19/08/1996  RVEGA REQ-00705  SE AGREGA CONTEO DE ACTORES      *
003300*                               DISTINTOS COMO REQUISITO DE GRUPO *
003400*   30/09/1998  PEDR  REQ-00811  REVISION Y2K - CAMPOS DE FECHA   *
003500*                               AMPLIADOS A AAAA (4 DIGITOS)      *
003600*   14/01/1999  PEDR  REQ-00822  PRUEBAS DE CIERRE DE SIGLO OK    *
003700*   11/05/2003  EEDR  REQ-01141  SE RENOMBRAN FUENTES A VIDEO Y   *
003800*                               FORO (ANTES WIRE Y TELEX)         *
003900*   27/02/2009  EEDR  REQ-01603  SE AGREGA RESPALDO POR TEMA DE   *
004000*                               LA LISTA DE VIGILANCIA CUANDO NO  *
004100*                               HAY SUFICIENTES PALABRAS CLAVE    *
004200*                               COMPARTIDAS                       *
004300*   19/10/2015  MXIC  REQ-02211  SE AGREGA REDUCCION POR PREFIJO  *
004400*                               (SHRINK) ANTES DE DESCARTAR EL    *
004500*                               GRUPO POR FALTA DE COINCIDENCIAS  *
004600*   08/06/2021  LTUN  REQ-02734  SE ESTANDARIZA MARCA DE TIEMPO   *
004700*                               A AAAA-MM-DD-HH.MM.SS             *
004800*   15/04/2024  PEDR  REQ-31152  REESCRITURA COMPLETA PARA EL     *
004900*                               MESON DE ATENCION (FLW); SE       *
005000*                               INTRODUCE LA FUERZA DE GRUPO      *
005100*                               (PROMEDIO DE MEJOR Z) Y EL        *
005200*                               RESUMEN LEGIBLE                   *
005300*   19/09/2024  EEDR  REQ-31421  SE AJUSTA LA VENTANA DE          *
005400*                               ELEGIBILIDAD A 48 HORAS SEGUN LA  *
005500*                               NUEVA MARCA DE TIEMPO DE METRICAS *
005600******************************************************************
005700 IDENTIFICATION DIVISION.
005800 PROGRAM-ID.                     FLWCL01.
005900 AUTHOR.                         R. VEGA.
006000 INSTALLATION.                   BANCO INDUSTRIAL, S.A. -
006100                                  DEPARTAMENTO DE SISTEMAS.
006200 DATE-WRITTEN.                   19/08/1993.
006300 DATE-COMPILED.                  19/09/2024.
006400 SECURITY.                       USO INTERNO - CONFIDENCIAL.
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     CLASS MINUSCULAS IS 'a' THRU 'z'
007100     CLASS MAYUSCULAS IS 'A' THRU 'Z'.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT FLWLST ASSIGN TO FLWLST
007600            ORGANIZATION   IS LINE SEQUENTIAL
007700            FILE STATUS    IS FS-FLWLST.
007800
007900     SELECT FLWPST ASSIGN TO FLWPST
008000            ORGANIZATION   IS INDEXED
008100            ACCESS MODE    IS DYNAMIC
008200            RECORD KEY     IS PST-ID
008300            FILE STATUS    IS FS-FLWPST
008400                              FSE-FLWPST.
008500
008600     SELECT FLWDRM ASSIGN TO FLWDRM
008700            ORGANIZATION   IS INDEXED
008800            ACCESS MODE    IS DYNAMIC
008900            RECORD KEY     IS DM-POST-ID
009000            FILE STATUS    IS FS-FLWDRM
009100                              FSE-FLWDRM.
009200
009300     SELECT FLWCLU ASSIGN TO FLWCLU
009400            ORGANIZATION   IS SEQUENTIAL
009500            FILE STATUS    IS FS-FLWCLU.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900******************************************************************
010000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010100******************************************************************
010200*   LISTA DE VIGILANCIA (SOLO INTERESAN LOS RENGLONES DE TEMA)   *
010300*   MAESTRO DE PUBLICACIONES                                     *
010400*   METRICAS DERIVADAS POR PUBLICACION (PUNTAJES YA CALCULADOS)  *
010500*   GRUPOS DE PUBLICACIONES CALIENTES DETECTADOS EN ESTA CORRIDA *
010600 FD  FLWLST.
010700     COPY FLWLW01.
010800 FD  FLWPST.
010900     COPY FLPST01.
011000 FD  FLWDRM.
011100     COPY FLDRM01.
011200 FD  FLWCLU.
011300     COPY FLCLU01.
011400
011500 WORKING-STORAGE SECTION.
011600******************************************************************
011700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011800******************************************************************
011900 01  WKS-FS-STATUS.
012000*      MAESTRO DE PUBLICACIONES
012100     02  FSE-FLWPST.
012200         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
012300         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
012400         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
012500*      METRICAS DERIVADAS
012600     02  FSE-FLWDRM.
012700         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
012800         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
012900         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
013000*      VARIABLES RUTINA DE FSE
013100     02  PROGRAMA                   PIC X(08) VALUE SPACES.
013200     02  ARCHIVO                    PIC X(08) VALUE SPACES.
013300     02  ACCION                     PIC X(10) VALUE SPACES.
013400     02  LLAVE                      PIC X(32) VALUE SPACES.
013500
013600 01  FS-FLWLST                      PIC 9(02) VALUE ZEROES.
013700 01  FS-FLWCLU                      PIC 9(02) VALUE ZEROES.
013800 01  WKS-RUN-ID                     PIC X(08) VALUE SPACES.
013900
014000******************************************************************
014100*        SWITCHES Y CONTADORES AUTONOMOS (NIVEL 77)              *
014200******************************************************************
014300 77  WKS-FIN-DRM                    PIC 9     COMP VALUE 0.
014400 77  WKS-FIN-LST                    PIC 9     COMP VALUE 0.
014500 77  WKS-I                          PIC 9(4)  COMP VALUE 0.
014600 77  WKS-J                          PIC 9(4)  COMP VALUE 0.
014700 77  WKS-K                          PIC 9(4)  COMP VALUE 0.
014800 77  WKS-M                          PIC 9(4)  COMP VALUE 0.
014900 77  WKS-N                          PIC 9(4)  COMP VALUE 0.
015000 77  WKS-ENCONTRADO                 PIC 9     COMP VALUE 0.
015100 77  WKS-SWAP                       PIC 9     COMP VALUE 0.
015200
015300******************************************************************
015400*      CONVERSION GENERICA DE MARCA DE TIEMPO A HORAS DECIMALES  *
015500******************************************************************
015600 01  WKS-TS-CONV                    PIC X(19) VALUE SPACES.
015700 01  WKS-TS-CONV-R REDEFINES WKS-TS-CONV.
015800     02  WKS-TC-ANIO                PIC 9(04).
015900     02  FILLER                     PIC X(01).
016000     02  WKS-TC-MES                 PIC 9(02).
016100     02  FILLER                     PIC X(01).
016200     02  WKS-TC-DIA                 PIC 9(02).
016300     02  FILLER                     PIC X(01).
016400     02  WKS-TC-HORA                PIC 9(02).
016500     02  FILLER                     PIC X(01).
016600     02  WKS-TC-MINUTO              PIC 9(02).
016700     02  FILLER                     PIC X(01).
016800     02  WKS-TC-SEGUNDO             PIC 9(02).
016900 01  WKS-FECHA-JULIANA              PIC 9(08) VALUE ZEROES.
017000 01  WKS-FECHA-JULIANA-R REDEFINES WKS-FECHA-JULIANA.
017100     02  WKS-FJ-ANIO                PIC 9(04).
017200     02  WKS-FJ-MES                 PIC 9(02).
017300     02  WKS-FJ-DIA                 PIC 9(02).
017400 01  WKS-DIAS-ENTEROS               PIC S9(9)       COMP VALUE 0.
017500 01  WKS-HORAS-CONV                 PIC S9(9)V9(4)  VALUE 0.
017600
017700******************************************************************
017800*                 FECHA Y HORA DE CORRIDA ("AHORA")               *
017900******************************************************************
018000 01  WKS-AHORA-FECHA-NUM            PIC 9(08) VALUE ZEROES.
018100 01  WKS-AHORA-FECHA-R REDEFINES WKS-AHORA-FECHA-NUM.
018200     02  WKS-F-ANIO                 PIC 9(04).
018300     02  WKS-F-MES                  PIC 9(02).
018400     02  WKS-F-DIA                  PIC 9(02).
018500 01  WKS-AHORA-HORA-NUM             PIC 9(08) VALUE ZEROES.
018600 01  WKS-AHORA-HORA-R REDEFINES WKS-AHORA-HORA-NUM.
018700     02  WKS-H-HORA                 PIC 9(02).
018800     02  WKS-H-MINUTO               PIC 9(02).
018900     02  WKS-H-SEGUNDO              PIC 9(02).
019000     02  WKS-H-CENT                 PIC 9(02).
019100 01  WKS-AHORA-HORAS                PIC S9(9)V9(4) VALUE 0.
019200
019300 01  WKS-TS-CORRIDA.
019400     02  WKS-TCE-ANIO               PIC 9(04).
019500     02  FILLER                     PIC X(01) VALUE '-'.
019600     02  WKS-TCE-MES                PIC 9(02).
019700     02  FILLER                     PIC X(01) VALUE '-'.
019800     02  WKS-TCE-DIA                PIC 9(02).
019900     02  FILLER                     PIC X(01) VALUE '-'.
020000     02  WKS-TCE-HORA               PIC 9(02).
020100     02  FILLER                     PIC X(01) VALUE '.'.
020200     02  WKS-TCE-MINUTO             PIC 9(02).
020300     02  FILLER                     PIC X(01) VALUE '.'.
020400     02  WKS-TCE-SEGUNDO            PIC 9(02).
020500
020600******************************************************************
020700*     LISTA FIJA DE 38 PALABRAS VACIAS (STOP-WORDS) DEL IDIOMA   *
020800*     INGLES; NO CUENTAN COMO PALABRA CLAVE AL AGRUPAR TITULOS.  *
020900******************************************************************
021000 01  WKS-STOP-WORDS-INIC.
021100     02  FILLER PIC X(10) VALUE 'THIS'.
021200     02  FILLER PIC X(10) VALUE 'THAT'.
021300     02  FILLER PIC X(10) VALUE 'WITH'.
021400     02  FILLER PIC X(10) VALUE 'FROM'.
021500     02  FILLER PIC X(10) VALUE 'HAVE'.
021600     02  FILLER PIC X(10) VALUE 'WILL'.
021700     02  FILLER PIC X(10) VALUE 'WHAT'.
021800     02  FILLER PIC X(10) VALUE 'JUST'.
021900     02  FILLER PIC X(10) VALUE 'ABOUT'.
022000     02  FILLER PIC X(10) VALUE 'LIKE'.
022100     02  FILLER PIC X(10) VALUE 'YOUR'.
022200     02  FILLER PIC X(10) VALUE 'THEY'.
022300     02  FILLER PIC X(10) VALUE 'BEEN'.
022400     02  FILLER PIC X(10) VALUE 'MORE'.
022500     02  FILLER PIC X(10) VALUE 'WHEN'.
022600     02  FILLER PIC X(10) VALUE 'SOME'.
022700     02  FILLER PIC X(10) VALUE 'THERE'.
022800     02  FILLER PIC X(10) VALUE 'WERE'.
022900     02  FILLER PIC X(10) VALUE 'WOULD'.
023000     02  FILLER PIC X(10) VALUE 'INTO'.
023100     02  FILLER PIC X(10) VALUE 'WHICH'.
023200     02  FILLER PIC X(10) VALUE 'THAN'.
023300     02  FILLER PIC X(10) VALUE 'THEN'.
023400     02  FILLER PIC X(10) VALUE 'THEM'.
023500     02  FILLER PIC X(10) VALUE 'THESE'.
023600     02  FILLER PIC X(10) VALUE 'THOSE'.
023700     02  FILLER PIC X(10) VALUE 'COULD'.
023800     02  FILLER PIC X(10) VALUE 'SHOULD'.
023900     02  FILLER PIC X(10) VALUE 'BEING'.
024000     02  FILLER PIC X(10) VALUE 'DOES'.
024100     02  FILLER PIC X(10) VALUE 'DOING'.
024200     02  FILLER PIC X(10) VALUE 'THEIR'.
024300     02  FILLER PIC X(10) VALUE 'HERE'.
024400     02  FILLER PIC X(10) VALUE 'WHERE'.
024500     02  FILLER PIC X(10) VALUE 'WHILE'.
024600     02  FILLER PIC X(10) VALUE 'AFTER'.
024700     02  FILLER PIC X(10) VALUE 'BEFORE'.
024800     02  FILLER PIC X(10) VALUE 'OTHER'.
024900 01  WKS-TABLA-STOP-WORDS REDEFINES WKS-STOP-WORDS-INIC.
025000     02  WKS-STOP-WORD OCCURS 38 TIMES PIC X(10).
025100
025200******************************************************************
025300*     TABLA DE TEMAS DE VIGILANCIA (CARGADA DESDE FLWLST)        *
025400******************************************************************
025500 01  WKS-TABLA-TEMAS.
025600     02  WKS-TEMA-RENGLON OCCURS 1 TO 200 TIMES
025700                            DEPENDING ON WKS-TEMAS-TOTAL
025800                            INDEXED BY WKS-X-TEM
025900                            PIC X(70).
026000 01  WKS-TEMAS-TOTAL                PIC 9(4)  COMP VALUE 0.
026100
026200******************************************************************
026300*     TABLA DE PUBLICACIONES ELEGIBLES (VENTANA DE 48 HORAS),    *
026400*     ORDENADA DESCENDENTE POR PUNTAJE DE FLUJO                  *
026500******************************************************************
026600 01  WKS-TABLA-ELEGIBLES.
026700     02  WKS-ELEG-RENGLON OCCURS 1 TO 2000 TIMES
026800                            DEPENDING ON WKS-ELEG-TOTAL
026900                            INDEXED BY WKS-X-ELE.
027000         04  WKS-ELEG-POST-ID       PIC X(30).
027100         04  WKS-ELEG-SOURCE        PIC X(08).
027200         04  WKS-ELEG-ACTOR-ID      PIC X(30).
027300         04  WKS-ELEG-TITLE         PIC X(60).
027400         04  WKS-ELEG-FLUJO         PIC S9(3)V9(4).
027500         04  WKS-ELEG-MEJOR-Z       PIC S9(2)V9(4).
027600 01  WKS-ELEG-TOTAL                 PIC 9(4)  COMP VALUE 0.
027700
027800******************************************************************
027900*     SUBCONJUNTO DE ELEGIBLES DE UNA SOLA FUENTE, EN EL MISMO   *
028000*     ORDEN DESCENDENTE POR FLUJO DE LA TABLA DE ELEGIBLES       *
028100******************************************************************
028200 01  WKS-TABLA-GRUPO-CL.
028300     02  WKS-GCL-RENGLON OCCURS 1 TO 2000 TIMES
028400                           DEPENDING ON WKS-GCL-TOTAL
028500                           INDEXED BY WKS-X-GCL.
028600         04  WKS-GCL-POST-ID        PIC X(30).
028700         04  WKS-GCL-ACTOR-ID       PIC X(30).
028800         04  WKS-GCL-TITLE          PIC X(60).
028900         04  WKS-GCL-MEJOR-Z        PIC S9(2)V9(4).
029000 01  WKS-GCL-TOTAL                  PIC 9(4)  COMP VALUE 0.
029100
029200******************************************************************
029300*     RESERVA PARA EL CONTEO DE ACTORES DISTINTOS DE UN PREFIJO  *
029400******************************************************************
029500 01  WKS-TABLA-ACTORES-VISTOS.
029600     02  WKS-AV-RENGLON OCCURS 1 TO 2000 TIMES
029700                          DEPENDING ON WKS-AV-TOTAL
029800                          INDEXED BY WKS-X-AV
029900                          PIC X(30).
030000 01  WKS-AV-TOTAL                   PIC 9(4)  COMP VALUE 0.
030100
030200******************************************************************
030300*     TOKENIZACION DE UN TITULO (PALABRAS ALFABETICAS DE 4 O     *
030400*     MAS LETRAS, EN MINUSCULAS, SIN PALABRAS VACIAS)            *
030500******************************************************************
030600 01  WKS-TITULO-NORM                PIC X(60) VALUE SPACES.
030700 01  WKS-TITULO-CHARS REDEFINES WKS-TITULO-NORM.
030800     02  WKS-TC-LETRA  OCCURS 60 TIMES PIC X(01).
030900 01  WKS-CORRIDA-LETRA              PIC X(20) VALUE SPACES.
031000 01  WKS-CORRIDA-LARGO              PIC 9(2)  COMP VALUE 0.
031100
031200 01  WKS-TABLA-TOKENS-TITULO.
031300     02  WKS-TTT-RENGLON OCCURS 1 TO 15 TIMES
031400                           DEPENDING ON WKS-TTT-TOTAL
031500                           INDEXED BY WKS-X-TTT
031600                           PIC X(20).
031700 01  WKS-TTT-TOTAL                  PIC 9(2)  COMP VALUE 0.
031800
031900******************************************************************
032000*     TOKENS COMPARTIDOS (INTERSECCION) ENTRE LOS TITULOS DE UN  *
032100*     GRUPO; SE VA REDUCIENDO CONFORME SE PROCESA CADA MIEMBRO   *
032200******************************************************************
032300 01  WKS-TABLA-TOKENS-COMP.
032400     02  WKS-TKC-RENGLON OCCURS 1 TO 15 TIMES
032500                           DEPENDING ON WKS-TKC-TOTAL
032600                           INDEXED BY WKS-X-TKC.
032700         04  WKS-TKC-TOKEN          PIC X(20).
032800         04  WKS-TKC-VIVO           PIC 9(01).
032900             88  WKS-TKC-SIGUE-VIVO         VALUE 1.
033000 01  WKS-TKC-TOTAL                  PIC 9(2)  COMP VALUE 0.
033100 01  WKS-TKC-VIVOS                  PIC 9(2)  COMP VALUE 0.
033200
033300******************************************************************
033400*     TEMAS DE VIGILANCIA ENCONTRADOS EN EL GRUPO ACEPTADO       *
033500******************************************************************
033600 01  WKS-TABLA-TEMAS-HALLADOS.
033700     02  WKS-TMH-RENGLON OCCURS 1 TO 2 TIMES
033800                           DEPENDING ON WKS-TMH-TOTAL
033900                           INDEXED BY WKS-X-TMH
034000                           PIC X(70).
034100 01  WKS-TMH-TOTAL                  PIC 9(1)  COMP VALUE 0.
034200
034300******************************************************************
034400*     VARIABLES DE TRABAJO DE LA AGRUPACION POR FUENTE           *
034500******************************************************************
034600 01  WKS-FUENTE-ACTUAL              PIC X(08) VALUE SPACES.
034700 01  WKS-GRUPO-ENCONTRADO           PIC 9(01) VALUE 0.
034800     88  WKS-HAY-GRUPO                      VALUE 1.
034900 01  WKS-GRUPO-POR-TEMA             PIC 9(01) VALUE 0.
035000     88  WKS-GRUPO-ES-POR-TEMA              VALUE 1.
035100 01  WKS-TOPE                       PIC 9(4)  COMP VALUE 0.
035200 01  WKS-TITULOS-CONCAT             PIC X(200) VALUE SPACES.
035300 01  WKS-SUMA-Z                     PIC S9(7)V9(4) VALUE 0.
035400 01  WKS-CLUSTER-ID                 PIC 9(6)  COMP VALUE 0.
035500 01  WKS-RESUMEN-TEMP               PIC X(160) VALUE SPACES.
035600 01  WKS-PARTE-TEMAS                PIC X(70)  VALUE SPACES.
035700 01  WKS-PARTE-PALABRAS             PIC X(70)  VALUE SPACES.
035800 01  WKS-TEMA-MINUS                 PIC X(70)  VALUE SPACES.
035900 01  WKS-TEMA-LEN                   PIC 9(2)  COMP VALUE 0.
036000 01  WKS-DELIM-HALLADO              PIC X(70)  VALUE SPACES.
036100 01  WKS-TOKEN-ACTUAL               PIC X(20)  VALUE SPACES.
036200
036300******************************************************************
036400*     RESERVAS PARA INTERCAMBIO DE RENGLONES EN LOS ORDENAMIENTOS *
036500******************************************************************
036600 01  WKS-ELEG-TEMP-R.
036700     02  WKS-ET-POST-ID              PIC X(30).
036800     02  WKS-ET-SOURCE               PIC X(08).
036900     02  WKS-ET-ACTOR-ID             PIC X(30).
037000     02  WKS-ET-TITLE                PIC X(60).
037100     02  WKS-ET-FLUJO                PIC S9(3)V9(4).
037200     02  WKS-ET-MEJOR-Z              PIC S9(2)V9(4).
037300 01  WKS-TKC-TEMP-R.
037400     02  WKS-TT-TOKEN                PIC X(20).
037500     02  WKS-TT-VIVO                 PIC 9(01).
037600
037700 01  WKS-MASCARA                    PIC Z,ZZZ,ZZ9.
037800
037900 PROCEDURE DIVISION.
038000******************************************************************
038100*               S E C C I O N    P R I N C I P A L               *
038200******************************************************************
038300 000-MAIN SECTION.
038400     PERFORM APERTURA-ARCHIVOS
038500     PERFORM ABRE-CORRIDA
038600
038700     PERFORM CARGA-TABLA-TEMAS
038800     PERFORM SELECCIONA-ELEGIBLES
038900     PERFORM ORDENA-ELEGIBLES-POR-FLUJO
039000
039100     MOVE 'VIDEO' TO WKS-FUENTE-ACTUAL
039200     PERFORM AGRUPA-POR-FUENTE
039300
039400     MOVE 'FORUM' TO WKS-FUENTE-ACTUAL
039500     PERFORM AGRUPA-POR-FUENTE
039600
039700     PERFORM CIERRA-ARCHIVOS
039800     STOP RUN.
039900 000-MAIN-E. EXIT.
040000
040100 APERTURA-ARCHIVOS SECTION.
040200     OPEN INPUT  FLWLST FLWPST FLWDRM
040300          OUTPUT FLWCLU
040400
040500     IF FS-FLWLST NOT = 0 AND NOT = 97
040600        DISPLAY '>>> ERROR AL ABRIR FLWLST, STATUS: ' FS-FLWLST
040700                 UPON CONSOLE
040800        MOVE 91 TO RETURN-CODE
040900        STOP RUN
041000     END-IF
041100
041200     MOVE 'FLWCL01' TO PROGRAMA
041300
041400     IF FS-FLWPST NOT = 0 AND NOT = 97 AND NOT = 35
041500        MOVE 'OPEN'     TO ACCION
041600        MOVE SPACES     TO LLAVE
041700        MOVE 'FLWPST'   TO ARCHIVO
041800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
041900                              FS-FLWPST, FSE-FLWPST
042000        MOVE 91 TO RETURN-CODE
042100        STOP RUN
042200     END-IF
042300
042400     IF FS-FLWDRM NOT = 0 AND NOT = 97 AND NOT = 35
042500        MOVE 'OPEN'     TO ACCION
042600        MOVE SPACES     TO LLAVE
042700        MOVE 'FLWDRM'   TO ARCHIVO
042800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
042900                              FS-FLWDRM, FSE-FLWDRM
043000        MOVE 91 TO RETURN-CODE
043100        STOP RUN
043200     END-IF.
043300 APERTURA-ARCHIVOS-E. EXIT.
043400
043500 CIERRA-ARCHIVOS SECTION.
043600     CLOSE FLWLST FLWPST FLWDRM FLWCLU.
043700 CIERRA-ARCHIVOS-E. EXIT.
043800
043900*--> EL RUN-ID Y LA MARCA DE TIEMPO DE DETECCION SON LOS DE ESTA   *
044000*    CORRIDA, IGUAL QUE EN LAS DEMAS CORRIDAS DEL MESON (FLW).    *
044100 ABRE-CORRIDA SECTION.
044200     ACCEPT WKS-RUN-ID          FROM SYSIN
044300     ACCEPT WKS-AHORA-FECHA-NUM FROM DATE YYYYMMDD
044400     ACCEPT WKS-AHORA-HORA-NUM  FROM TIME
044500
044600     MOVE WKS-AHORA-FECHA-NUM TO WKS-FECHA-JULIANA
044700     MOVE WKS-FJ-ANIO  TO WKS-TC-ANIO  WKS-TCE-ANIO
044800     MOVE WKS-FJ-MES   TO WKS-TC-MES   WKS-TCE-MES
044900     MOVE WKS-FJ-DIA   TO WKS-TC-DIA   WKS-TCE-DIA
045000     MOVE WKS-H-HORA   TO WKS-TC-HORA  WKS-TCE-HORA
045100     MOVE WKS-H-MINUTO TO WKS-TC-MINUTO WKS-TCE-MINUTO
045200     MOVE WKS-H-SEGUNDO TO WKS-TC-SEGUNDO WKS-TCE-SEGUNDO
045300
045400     PERFORM CONVIERTE-FECHA-HORAS
045500     MOVE WKS-HORAS-CONV TO WKS-AHORA-HORAS.
045600 ABRE-CORRIDA-E. EXIT.
045700
045800******************************************************************
045900*  CONVIERTE WKS-TS-CONV (AAAA-MM-DD-HH.MM.SS) EN WKS-HORAS-CONV *
046000*  (HORAS DECIMALES DESDE UN ORIGEN FIJO), USANDO EL DIA JULIANO *
046100*  DE LA FUNCION INTRINSECA YA EMPLEADA POR ESTE APLICATIVO.     *
046200******************************************************************
046300 CONVIERTE-FECHA-HORAS SECTION.
046400     MOVE WKS-TC-ANIO TO WKS-FJ-ANIO
046500     MOVE WKS-TC-MES  TO WKS-FJ-MES
046600     MOVE WKS-TC-DIA  TO WKS-FJ-DIA
046700     COMPUTE WKS-DIAS-ENTEROS =
046800             FUNCTION INTEGER-OF-DATE (WKS-FECHA-JULIANA)
046900     COMPUTE WKS-HORAS-CONV ROUNDED =
047000             (WKS-DIAS-ENTEROS * 24) + WKS-TC-HORA
047100             + (WKS-TC-MINUTO / 60) + (WKS-TC-SEGUNDO / 3600).
047200 CONVIERTE-FECHA-HORAS-E. EXIT.
047300
047400******************************************************************
047500*     CARGA SOLO LOS RENGLONES DE TEMA (WL-ES-TEMA) DE LA LISTA  *
047600*     DE VIGILANCIA; LOS RENGLONES DE ACTOR NO INTERESAN AQUI.   *
047700******************************************************************
047800 CARGA-TABLA-TEMAS SECTION.
047900     MOVE 0 TO WKS-FIN-LST
048000     PERFORM LEE-UN-RENGLON-LST UNTIL WKS-FIN-LST = 1.
048100 CARGA-TABLA-TEMAS-E. EXIT.
048200
048300 LEE-UN-RENGLON-LST SECTION.
048400     READ FLWLST
048500       AT END
048600          MOVE 1 TO WKS-FIN-LST
048700          GO TO LEE-UN-RENGLON-LST-E
048800     END-READ
048900
049000     IF WL-REC-TYPE NOT = 'T'
049100        GO TO LEE-UN-RENGLON-LST-E
049200     END-IF
049300
049400     ADD 1 TO WKS-TEMAS-TOTAL
049500     MOVE WL-TEMA-TEXTO TO WKS-TEMA-RENGLON (WKS-TEMAS-TOTAL).
049600 LEE-UN-RENGLON-LST-E. EXIT.
049700
049800******************************************************************
049900*   S E L E C C I O N   D E   E L E G I B L E S   (48 HORAS)     *
050000******************************************************************
050100 SELECCIONA-ELEGIBLES SECTION.
050200     MOVE 0 TO WKS-FIN-DRM
050300     MOVE LOW-VALUES TO DM-POST-ID
050400     START FLWDRM KEY NOT LESS THAN DM-POST-ID
050500       INVALID KEY MOVE 1 TO WKS-FIN-DRM
050600     END-START
050700
050800     PERFORM CARGA-UN-ELEGIBLE UNTIL WKS-FIN-DRM = 1.
050900 SELECCIONA-ELEGIBLES-E. EXIT.
051000
051100 CARGA-UN-ELEGIBLE SECTION.
051200     READ FLWDRM NEXT RECORD
051300       AT END
051400          MOVE 1 TO WKS-FIN-DRM
051500          GO TO CARGA-UN-ELEGIBLE-E
051600     END-READ
051700
051800     MOVE DM-TS TO WKS-TS-CONV
051900     PERFORM CONVIERTE-FECHA-HORAS
052000     COMPUTE WKS-HORAS-CONV = WKS-AHORA-HORAS - WKS-HORAS-CONV
052100     IF WKS-HORAS-CONV < 0 OR WKS-HORAS-CONV NOT < 48
052200        GO TO CARGA-UN-ELEGIBLE-E
052300     END-IF
052400
052500     PERFORM CALCULA-MEJOR-Z
052600
052700     IF WKS-ELEG-MEJOR-Z < 2.0
052800        GO TO CARGA-UN-ELEGIBLE-E
052900     END-IF
053000
053100     MOVE DM-POST-ID TO PST-ID
053200     READ FLWPST
053300       NOT INVALID KEY
053400          IF WKS-ELEG-TOTAL < 2000
053500             ADD 1 TO WKS-ELEG-TOTAL
053600             MOVE DM-POST-ID       TO
053700                  WKS-ELEG-POST-ID  (WKS-ELEG-TOTAL)
053800             MOVE PST-SOURCE       TO
053900                  WKS-ELEG-SOURCE   (WKS-ELEG-TOTAL)
054000             MOVE PST-ACTOR-ID     TO
054100                  WKS-ELEG-ACTOR-ID (WKS-ELEG-TOTAL)
054200             MOVE PST-TITLE        TO
054300                  WKS-ELEG-TITLE    (WKS-ELEG-TOTAL)
054400             MOVE DM-FLOW-SCORE    TO
054500                  WKS-ELEG-FLUJO    (WKS-ELEG-TOTAL)
054600             MOVE WKS-ELEG-MEJOR-Z TO
054700                  WKS-ELEG-MEJOR-Z  (WKS-ELEG-TOTAL)
054800          END-IF
054900     END-READ.
055000 CARGA-UN-ELEGIBLE-E. EXIT.
055100
055200*--> MEJOR Z DE LA PUBLICACION ACTUAL: EL MAYOR DE LOS TRES,      *
055300*    TRATANDO LOS AUSENTES (INDICADOR DISTINTO DE 'Y') COMO CERO *
055400 CALCULA-MEJOR-Z SECTION.
055500     MOVE 0 TO WKS-ELEG-MEJOR-Z
055600
055700     IF DM-Z-VIEWS-6H-IND = 'Y' AND DM-Z-VIEWS-6H > WKS-ELEG-MEJOR-Z
055800        MOVE DM-Z-VIEWS-6H TO WKS-ELEG-MEJOR-Z
055900     END-IF
056000
056100     IF DM-Z-COMMENTS-6H-IND = 'Y'
056200        AND DM-Z-COMMENTS-6H > WKS-ELEG-MEJOR-Z
056300        MOVE DM-Z-COMMENTS-6H TO WKS-ELEG-MEJOR-Z
056400     END-IF
056500
056600     IF DM-Z-VIEWS-24H-IND = 'Y'
056700        AND DM-Z-VIEWS-24H > WKS-ELEG-MEJOR-Z
056800        MOVE DM-Z-VIEWS-24H TO WKS-ELEG-MEJOR-Z
056900     END-IF.
057000 CALCULA-MEJOR-Z-E. EXIT.
057100
057200******************************************************************
057300*     ORDENA LA TABLA DE ELEGIBLES DESCENDENTE POR FLUJO, CON    *
057400*     EL CONOCIDO METODO DE BURBUJA USADO EN EL RESTO DEL MESON  *
057500******************************************************************
057600 ORDENA-ELEGIBLES-POR-FLUJO SECTION.
057700     IF WKS-ELEG-TOTAL < 2
057800        GO TO ORDENA-ELEGIBLES-POR-FLUJO-E
057900     END-IF
058000
058100     PERFORM PASADA-ELEGIBLES UNTIL WKS-SWAP = 0.
058200 ORDENA-ELEGIBLES-POR-FLUJO-E. EXIT.
058300
058400 PASADA-ELEGIBLES SECTION.
058500     MOVE 0 TO WKS-SWAP
058600     PERFORM COMPARA-ELEGIBLES VARYING WKS-I FROM 1 BY 1
058700             UNTIL WKS-I > WKS-ELEG-TOTAL - 1.
058800 PASADA-ELEGIBLES-E. EXIT.
058900
059000 COMPARA-ELEGIBLES SECTION.
059100     IF WKS-ELEG-FLUJO (WKS-I) < WKS-ELEG-FLUJO (WKS-I + 1)
059200        MOVE WKS-ELEG-RENGLON (WKS-I)     TO WKS-ELEG-TEMP-R
059300        MOVE WKS-ELEG-RENGLON (WKS-I + 1) TO WKS-ELEG-RENGLON (WKS-I)
059400        MOVE WKS-ELEG-TEMP-R              TO
059500                                   WKS-ELEG-RENGLON (WKS-I + 1)
059600        MOVE 1 TO WKS-SWAP
059700     END-IF.
059800 COMPARA-ELEGIBLES-E. EXIT.
059900
060000******************************************************************
060100*     A G R U P A C I O N   P O R   F U E N T E                  *
060200******************************************************************
060300 AGRUPA-POR-FUENTE SECTION.
060400     PERFORM CARGA-TABLA-GRUPO-CL
060500
060600     IF WKS-GCL-TOTAL < 5
060700        GO TO AGRUPA-POR-FUENTE-E
060800     END-IF
060900
061000     MOVE 0 TO WKS-GRUPO-ENCONTRADO WKS-GRUPO-POR-TEMA
061100     MOVE WKS-GCL-TOTAL TO WKS-TOPE
061200
061300     PERFORM EVALUA-PREFIJO-GRUPO
061400             UNTIL WKS-HAY-GRUPO OR WKS-TOPE < 5
061500
061600     IF NOT WKS-HAY-GRUPO
061700        MOVE WKS-GCL-TOTAL TO WKS-TOPE
061800        PERFORM ARMA-TITULOS-CONCATENADOS
061900        PERFORM BUSCA-TEMAS-RANGO
062000        IF WKS-TMH-TOTAL > 0
062100           MOVE 1 TO WKS-GRUPO-ENCONTRADO WKS-GRUPO-POR-TEMA
062200        END-IF
062300     END-IF
062400
062500     IF WKS-HAY-GRUPO
062600        PERFORM ARMA-CLUSTER
062700     END-IF.
062800 AGRUPA-POR-FUENTE-E. EXIT.
062900
063000*--> COPIA, EN EL MISMO ORDEN DESCENDENTE POR FLUJO, SOLO LOS     *
063100*    ELEGIBLES DE LA FUENTE QUE SE ESTA PROCESANDO.               *
063200 CARGA-TABLA-GRUPO-CL SECTION.
063300     MOVE 0 TO WKS-GCL-TOTAL
063400     PERFORM COPIA-UN-ELEGIBLE-A-GRUPO
063500             VARYING WKS-I FROM 1 BY 1
063600             UNTIL WKS-I > WKS-ELEG-TOTAL.
063700 CARGA-TABLA-GRUPO-CL-E. EXIT.
063800
063900 COPIA-UN-ELEGIBLE-A-GRUPO SECTION.
064000     IF WKS-ELEG-SOURCE (WKS-I) = WKS-FUENTE-ACTUAL
064100        AND WKS-GCL-TOTAL < 2000
064200        ADD 1 TO WKS-GCL-TOTAL
064300        MOVE WKS-ELEG-POST-ID  (WKS-I) TO
064400             WKS-GCL-POST-ID   (WKS-GCL-TOTAL)
064500        MOVE WKS-ELEG-ACTOR-ID (WKS-I) TO
064600             WKS-GCL-ACTOR-ID  (WKS-GCL-TOTAL)
064700        MOVE WKS-ELEG-TITLE    (WKS-I) TO
064800             WKS-GCL-TITLE     (WKS-GCL-TOTAL)
064900        MOVE WKS-ELEG-MEJOR-Z  (WKS-I) TO
065000             WKS-GCL-MEJOR-Z   (WKS-GCL-TOTAL)
065100     END-IF.
065200 COPIA-UN-ELEGIBLE-A-GRUPO-E. EXIT.
065300
065400*--> PRUEBA EL PREFIJO DE TAMANO WKS-TOPE: SI TIENE 3 O MAS       *
065500*    ACTORES DISTINTOS Y 3 O MAS PALABRAS CLAVE COMPARTIDAS, EL   *
065600*    GRUPO QUEDA ACEPTADO; SI NO, SE REDUCE EL PREFIJO EN 1 Y EL  *
065700*    LLAMADOR LO VUELVE A INTENTAR (BANDERA EN LA CONDICION DEL   *
065800*    PERFORM EN VEZ DE SALTAR FUERA DEL CICLO).                  *
065900 EVALUA-PREFIJO-GRUPO SECTION.
066000     PERFORM CUENTA-ACTORES-RANGO
066100     IF WKS-AV-TOTAL < 3
066200        SUBTRACT 1 FROM WKS-TOPE
066300        GO TO EVALUA-PREFIJO-GRUPO-E
066400     END-IF
066500
066600     PERFORM CALCULA-TOKENS-COMPARTIDOS
066700     IF WKS-TKC-VIVOS >= 3
066800        MOVE 1 TO WKS-GRUPO-ENCONTRADO
066900     ELSE
067000        SUBTRACT 1 FROM WKS-TOPE
067100     END-IF.
067200 EVALUA-PREFIJO-GRUPO-E. EXIT.
067300
067400*--> CUENTA LOS ACTORES DISTINTOS DENTRO DE WKS-GRUPO-CL (1 A     *
067500*    WKS-TOPE), USANDO UNA TABLA DE VISTOS PARA NO CONTAR DOS     *
067600*    VECES AL MISMO ACTOR.                                       *
067700 CUENTA-ACTORES-RANGO SECTION.
067800     MOVE 0 TO WKS-AV-TOTAL
067900     PERFORM ACUMULA-UN-ACTOR-VISTO VARYING WKS-I FROM 1 BY 1
068000             UNTIL WKS-I > WKS-TOPE.
068100 CUENTA-ACTORES-RANGO-E. EXIT.
068200
068300 ACUMULA-UN-ACTOR-VISTO SECTION.
068400     MOVE 0 TO WKS-ENCONTRADO
068500     PERFORM BUSCA-ACTOR-VISTO VARYING WKS-K FROM 1 BY 1
068600             UNTIL WKS-K > WKS-AV-TOTAL OR WKS-ENCONTRADO = 1
068700     IF WKS-ENCONTRADO = 0 AND WKS-AV-TOTAL < 2000
068800        ADD 1 TO WKS-AV-TOTAL
068900        MOVE WKS-GCL-ACTOR-ID (WKS-I) TO
069000             WKS-AV-RENGLON    (WKS-AV-TOTAL)
069100     END-IF.
069200 ACUMULA-UN-ACTOR-VISTO-E. EXIT.
069300
069400 BUSCA-ACTOR-VISTO SECTION.
069500     IF WKS-AV-RENGLON (WKS-K) = WKS-GCL-ACTOR-ID (WKS-I)
069600        MOVE 1 TO WKS-ENCONTRADO
069700     END-IF.
069800 BUSCA-ACTOR-VISTO-E. EXIT.
069900
070000*--> INTERSECCION DE PALABRAS CLAVE SOBRE LOS TITULOS 1 A         *
070100*    WKS-TOPE: EL PRIMER TITULO APORTA EL CANDIDATO INICIAL; LOS  *
070200*    SIGUIENTES SOLO PUEDEN APAGAR ("MATAR") CANDIDATOS, NUNCA    *
070300*    AGREGAR.                                                    *
070400 CALCULA-TOKENS-COMPARTIDOS SECTION.
070500     MOVE WKS-GCL-TITLE (1) TO WKS-TITULO-NORM
070600     PERFORM EXTRAE-TOKENS-DE-TITULO
070700
070800     MOVE 0 TO WKS-TKC-TOTAL
070900     PERFORM CARGA-UN-CANDIDATO VARYING WKS-I FROM 1 BY 1
071000             UNTIL WKS-I > WKS-TTT-TOTAL
071100
071200     IF WKS-TOPE > 1
071300        PERFORM FILTRA-TOKENS-POR-MIEMBRO
071400                VARYING WKS-M FROM 2 BY 1
071500                UNTIL WKS-M > WKS-TOPE
071600     END-IF
071700
071800     PERFORM CUENTA-TOKENS-VIVOS.
071900 CALCULA-TOKENS-COMPARTIDOS-E. EXIT.
072000
072100 CARGA-UN-CANDIDATO SECTION.
072200     IF WKS-TKC-TOTAL < 15
072300        ADD 1 TO WKS-TKC-TOTAL
072400        MOVE WKS-TTT-RENGLON (WKS-I) TO
072500             WKS-TKC-TOKEN   (WKS-TKC-TOTAL)
072600        MOVE 1 TO WKS-TKC-VIVO (WKS-TKC-TOTAL)
072700     END-IF.
072800 CARGA-UN-CANDIDATO-E. EXIT.
072900
073000 FILTRA-TOKENS-POR-MIEMBRO SECTION.
073100     MOVE WKS-GCL-TITLE (WKS-M) TO WKS-TITULO-NORM
073200     PERFORM EXTRAE-TOKENS-DE-TITULO
073300     PERFORM FILTRA-UN-CANDIDATO VARYING WKS-I FROM 1 BY 1
073400             UNTIL WKS-I > WKS-TKC-TOTAL.
073500 FILTRA-TOKENS-POR-MIEMBRO-E. EXIT.
073600
073700 FILTRA-UN-CANDIDATO SECTION.
073800     IF WKS-TKC-SIGUE-VIVO (WKS-I)
073900        MOVE 0 TO WKS-K
074000        PERFORM BUSCA-TOKEN-EN-TITULO VARYING WKS-N FROM 1 BY 1
074100                UNTIL WKS-N > WKS-TTT-TOTAL OR WKS-K = 1
074200        IF WKS-K = 0
074300           MOVE 0 TO WKS-TKC-VIVO (WKS-I)
074400        END-IF
074500     END-IF.
074600 FILTRA-UN-CANDIDATO-E. EXIT.
074700
074800 BUSCA-TOKEN-EN-TITULO SECTION.
074900     IF WKS-TTT-RENGLON (WKS-N) = WKS-TKC-TOKEN (WKS-I)
075000        MOVE 1 TO WKS-K
075100     END-IF.
075200 BUSCA-TOKEN-EN-TITULO-E. EXIT.
075300
075400 CUENTA-TOKENS-VIVOS SECTION.
075500     MOVE 0 TO WKS-TKC-VIVOS
075600     PERFORM SUMA-UN-TOKEN-VIVO VARYING WKS-I FROM 1 BY 1
075700             UNTIL WKS-I > WKS-TKC-TOTAL.
075800 CUENTA-TOKENS-VIVOS-E. EXIT.
075900
076000 SUMA-UN-TOKEN-VIVO SECTION.
076100     IF WKS-TKC-SIGUE-VIVO (WKS-I)
076200        ADD 1 TO WKS-TKC-VIVOS
076300     END-IF.
076400 SUMA-UN-TOKEN-VIVO-E. EXIT.
076500
076600*--> RECORRE WKS-TITULO-CHARS CARACTER POR CARACTER, ACUMULANDO   *
076700*    CORRIDAS ALFABETICAS; LAS DE 4 O MAS LETRAS, EN MINUSCULAS   *
076800*    Y QUE NO SEAN PALABRA VACIA, QUEDAN COMO TOKEN.              *
076900 EXTRAE-TOKENS-DE-TITULO SECTION.
077000     INSPECT WKS-TITULO-NORM
077100             CONVERTING
077200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
077300             TO
077400             'abcdefghijklmnopqrstuvwxyz'
077500
077600     MOVE 0 TO WKS-TTT-TOTAL
077700     MOVE SPACES TO WKS-CORRIDA-LETRA
077800     MOVE 0 TO WKS-CORRIDA-LARGO
077900
078000     PERFORM EXAMINA-UNA-LETRA VARYING WKS-I FROM 1 BY 1
078100             UNTIL WKS-I > 60
078200     PERFORM CIERRA-CORRIDA-ACTUAL.
078300 EXTRAE-TOKENS-DE-TITULO-E. EXIT.
078400
078500 EXAMINA-UNA-LETRA SECTION.
078600     IF WKS-TC-LETRA (WKS-I) IS MINUSCULAS
078700        IF WKS-CORRIDA-LARGO < 20
078800           ADD 1 TO WKS-CORRIDA-LARGO
078900           MOVE WKS-TC-LETRA (WKS-I) TO
079000                WKS-CORRIDA-LETRA (WKS-CORRIDA-LARGO:1)
079100        END-IF
079200     ELSE
079300        PERFORM CIERRA-CORRIDA-ACTUAL
079400     END-IF.
079500 EXAMINA-UNA-LETRA-E. EXIT.
079600
079700*--> CIERRA LA CORRIDA DE LETRAS ACUMULADA EN WKS-CORRIDA-LETRA;  *
079800*    SI CALIFICA (4+ LETRAS, NO PALABRA VACIA) SE AGREGA COMO     *
079900*    TOKEN DE ESTE TITULO.                                       *
080000 CIERRA-CORRIDA-ACTUAL SECTION.
080100     IF WKS-CORRIDA-LARGO >= 4
080200        MOVE 0 TO WKS-ENCONTRADO
080300        PERFORM BUSCA-STOP-WORD VARYING WKS-K FROM 1 BY 1
080400                UNTIL WKS-K > 38 OR WKS-ENCONTRADO = 1
080500        IF WKS-ENCONTRADO = 0 AND WKS-TTT-TOTAL < 15
080600           ADD 1 TO WKS-TTT-TOTAL
080700           MOVE WKS-CORRIDA-LETRA TO
080800                WKS-TTT-RENGLON (WKS-TTT-TOTAL)
080900        END-IF
081000     END-IF
081100     MOVE SPACES TO WKS-CORRIDA-LETRA
081200     MOVE 0      TO WKS-CORRIDA-LARGO.
081300 CIERRA-CORRIDA-ACTUAL-E. EXIT.
081400
081500 BUSCA-STOP-WORD SECTION.
081600     IF WKS-CORRIDA-LARGO <= 10
081700        AND WKS-CORRIDA-LETRA (1:WKS-CORRIDA-LARGO) =
081800              WKS-STOP-WORD (WKS-K) (1:WKS-CORRIDA-LARGO)
081900        AND (WKS-CORRIDA-LARGO = 10 OR
082000             WKS-STOP-WORD (WKS-K) (WKS-CORRIDA-LARGO + 1:1) =
082100                SPACE)
082200        MOVE 1 TO WKS-ENCONTRADO
082300     END-IF.
082400 BUSCA-STOP-WORD-E. EXIT.
082500
082600*--> CONCATENA LOS TITULOS 1 A WKS-TOPE EN UN SOLO CAMPO PARA LA  *
082700*    BUSQUEDA DE TEMAS (SUBCADENA, SIN IMPORTAR MAYUS/MINUS).     *
082800 ARMA-TITULOS-CONCATENADOS SECTION.
082900     MOVE SPACES TO WKS-TITULOS-CONCAT
083000     PERFORM AGREGA-UN-TITULO VARYING WKS-I FROM 1 BY 1
083100             UNTIL WKS-I > WKS-TOPE.
083200 ARMA-TITULOS-CONCATENADOS-E. EXIT.
083300
083400 AGREGA-UN-TITULO SECTION.
083500     STRING WKS-TITULOS-CONCAT DELIMITED BY '  '
083600            ' '                DELIMITED BY SIZE
083700            WKS-GCL-TITLE (WKS-I) DELIMITED BY SIZE
083800            INTO WKS-TITULOS-CONCAT
083900     END-STRING.
084000 AGREGA-UN-TITULO-E. EXIT.
084100
084200*--> BUSCA, ENTRE LOS TEMAS DE VIGILANCIA, CUALES APARECEN COMO   *
084300*    SUBCADENA (SIN IMPORTAR MAYUS/MINUS) DE LOS TITULOS DEL      *
084400*    GRUPO; SE CONSERVAN LOS PRIMEROS DOS QUE COINCIDEN.          *
084500 BUSCA-TEMAS-RANGO SECTION.
084600     MOVE 0 TO WKS-TMH-TOTAL
084700     INSPECT WKS-TITULOS-CONCAT
084800             CONVERTING
084900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
085000             TO
085100             'abcdefghijklmnopqrstuvwxyz'
085200     PERFORM EVALUA-UN-TEMA VARYING WKS-I FROM 1 BY 1
085300             UNTIL WKS-I > WKS-TEMAS-TOTAL OR WKS-TMH-TOTAL = 2.
085400 BUSCA-TEMAS-RANGO-E. EXIT.
085500
085600 EVALUA-UN-TEMA SECTION.
085700     MOVE WKS-TEMA-RENGLON (WKS-I) TO WKS-TEMA-MINUS
085800     INSPECT WKS-TEMA-MINUS
085900             CONVERTING
086000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
086100             TO
086200             'abcdefghijklmnopqrstuvwxyz'
086300
086400     IF WKS-TITULOS-CONCAT = SPACES OR WKS-TEMA-MINUS = SPACES
086500        GO TO EVALUA-UN-TEMA-E
086600     END-IF
086700
086800     PERFORM CALCULA-LARGO-TEMA
086900     IF WKS-TEMA-LEN = 0
087000        GO TO EVALUA-UN-TEMA-E
087100     END-IF
087200
087300     MOVE SPACES TO WKS-DELIM-HALLADO
087400     UNSTRING WKS-TITULOS-CONCAT
087500              DELIMITED BY WKS-TEMA-MINUS (1:WKS-TEMA-LEN)
087600              INTO WKS-TOKEN-ACTUAL
087700              DELIMITER IN WKS-DELIM-HALLADO
087800     END-UNSTRING
087900
088000     IF WKS-DELIM-HALLADO NOT = SPACES
088100        ADD 1 TO WKS-TMH-TOTAL
088200        MOVE WKS-TEMA-RENGLON (WKS-I) TO
088300             WKS-TMH-RENGLON (WKS-TMH-TOTAL)
088400     END-IF.
088500 EVALUA-UN-TEMA-E. EXIT.
088600
088700*--> LARGO REAL DEL TEMA (SIN LOS ESPACIOS DE RELLENO A LA        *
088800*    DERECHA), RETROCEDIENDO DESDE LA ULTIMA POSICION DEL CAMPO.  *
088900 CALCULA-LARGO-TEMA SECTION.
089000     MOVE 70 TO WKS-TEMA-LEN
089100     PERFORM RETROCEDE-POR-ESPACIO
089200             UNTIL WKS-TEMA-LEN = 0
089300                OR WKS-TEMA-MINUS (WKS-TEMA-LEN:1) NOT = SPACE.
089400 CALCULA-LARGO-TEMA-E. EXIT.
089500
089600 RETROCEDE-POR-ESPACIO SECTION.
089700     SUBTRACT 1 FROM WKS-TEMA-LEN.
089800 RETROCEDE-POR-ESPACIO-E. EXIT.
089900
090000*--> ARMA Y ESCRIBE EL REGISTRO DE CLUSTER PARA EL PREFIJO        *
090100*    ACEPTADO (1 A WKS-TOPE) DE LA FUENTE ACTUAL.                *
090200 ARMA-CLUSTER SECTION.
090300     IF NOT WKS-GRUPO-POR-TEMA
090400        PERFORM ARMA-TITULOS-CONCATENADOS
090500        PERFORM BUSCA-TEMAS-RANGO
090600     END-IF
090700
090800     IF WKS-GRUPO-POR-TEMA
090900        PERFORM CALCULA-TOKENS-COMPARTIDOS
091000     END-IF
091100
091200     PERFORM CUENTA-ACTORES-RANGO
091300     PERFORM CALCULA-FUERZA-CLUSTER
091400     PERFORM ARMA-RESUMEN-CLUSTER
091500
091600     MOVE SPACES           TO REG-FLWCLU
091700     ADD 1 TO WKS-CLUSTER-ID
091800     MOVE WKS-CLUSTER-ID   TO CL-ID
091900     MOVE WKS-TS-CORRIDA   TO CL-TS
092000     MOVE WKS-FUENTE-ACTUAL TO CL-SOURCE
092100     IF WKS-TMH-TOTAL > 0
092200        MOVE 'TOPIC'         TO CL-TYPE
092300     ELSE
092400        MOVE 'TOKEN-OVERLAP' TO CL-TYPE
092500     END-IF
092600     MOVE WKS-TOPE        TO CL-MEMBER-COUNT
092700     MOVE WKS-AV-TOTAL    TO CL-ACTOR-COUNT
092800     MOVE WKS-RESUMEN-TEMP(1:60) TO CL-SUMMARY
092900     MOVE WKS-SUMA-Z      TO CL-STRENGTH
093000     WRITE REG-FLWCLU.
093100 ARMA-CLUSTER-E. EXIT.
093200
093300*--> FUERZA = PROMEDIO DEL MEJOR Z (YA CALCULADO EN LA TABLA DE   *
093400*    ELEGIBLES, TRATANDO NULOS COMO CERO) DE LOS MIEMBROS 1 A     *
093500*    WKS-TOPE.                                                   *
093600 CALCULA-FUERZA-CLUSTER SECTION.
093700     MOVE 0 TO WKS-SUMA-Z
093800     PERFORM SUMA-UN-MIEMBRO VARYING WKS-I FROM 1 BY 1
093900             UNTIL WKS-I > WKS-TOPE
094000     COMPUTE WKS-SUMA-Z ROUNDED = WKS-SUMA-Z / WKS-TOPE.
094100 CALCULA-FUERZA-CLUSTER-E. EXIT.
094200
094300 SUMA-UN-MIEMBRO SECTION.
094400     ADD WKS-GCL-MEJOR-Z (WKS-I) TO WKS-SUMA-Z.
094500 SUMA-UN-MIEMBRO-E. EXIT.
094600
094700*--> RESUMEN: "TOPIC: T1, T2" Y/O "KEYWORDS: K1..K5" (ASCENDENTE) *
094800*    UNIDOS CON " | "; SI NINGUNO, "<FUENTE> CLUSTER (N POSTS)".  *
094900 ARMA-RESUMEN-CLUSTER SECTION.
095000     MOVE SPACES TO WKS-RESUMEN-TEMP WKS-PARTE-TEMAS
095100                    WKS-PARTE-PALABRAS
095200
095300     IF WKS-TMH-TOTAL > 0
095400        PERFORM ARMA-PARTE-TEMAS
095500     END-IF
095600
095700     IF WKS-TKC-VIVOS > 0
095800        PERFORM ORDENA-TOKENS-COMPARTIDOS
095900        PERFORM ARMA-PARTE-PALABRAS
096000     END-IF
096100
096200     IF WKS-PARTE-TEMAS NOT = SPACES
096300        AND WKS-PARTE-PALABRAS NOT = SPACES
096400        STRING WKS-PARTE-TEMAS    DELIMITED BY '  '
096500               ' | '               DELIMITED BY SIZE
096600               WKS-PARTE-PALABRAS DELIMITED BY '  '
096700               INTO WKS-RESUMEN-TEMP
096800        END-STRING
096900     ELSE
097000        IF WKS-PARTE-TEMAS NOT = SPACES
097100           MOVE WKS-PARTE-TEMAS TO WKS-RESUMEN-TEMP
097200        ELSE
097300           IF WKS-PARTE-PALABRAS NOT = SPACES
097400              MOVE WKS-PARTE-PALABRAS TO WKS-RESUMEN-TEMP
097500           ELSE
097600              MOVE ZEROES TO WKS-MASCARA
097700              MOVE WKS-TOPE TO WKS-MASCARA
097800              STRING WKS-FUENTE-ACTUAL DELIMITED BY SPACE
097900                     ' CLUSTER (' DELIMITED BY SIZE
098000                     WKS-MASCARA  DELIMITED BY SIZE
098100                     ' POSTS)'    DELIMITED BY SIZE
098200                     INTO WKS-RESUMEN-TEMP
098300              END-STRING
098400           END-IF
098500        END-IF
098600     END-IF.
098700 ARMA-RESUMEN-CLUSTER-E. EXIT.
098800
098900 ARMA-PARTE-TEMAS SECTION.
099000     STRING 'Topic: ' DELIMITED BY SIZE
099100            INTO WKS-PARTE-TEMAS
099200     END-STRING
099300     PERFORM AGREGA-UN-TEMA-PARTE VARYING WKS-I FROM 1 BY 1
099400             UNTIL WKS-I > WKS-TMH-TOTAL.
099500 ARMA-PARTE-TEMAS-E. EXIT.
099600
099700 AGREGA-UN-TEMA-PARTE SECTION.
099800     IF WKS-I = 1
099900        STRING WKS-PARTE-TEMAS            DELIMITED BY '  '
100000               WKS-TMH-RENGLON (WKS-I)     DELIMITED BY '  '
100100               INTO WKS-PARTE-TEMAS
100200        END-STRING
100300     ELSE
100400        STRING WKS-PARTE-TEMAS            DELIMITED BY '  '
100500               ', '                        DELIMITED BY SIZE
100600               WKS-TMH-RENGLON (WKS-I)     DELIMITED BY '  '
100700               INTO WKS-PARTE-TEMAS
100800        END-STRING
100900     END-IF.
101000 AGREGA-UN-TEMA-PARTE-E. EXIT.
101100
101200 ARMA-PARTE-PALABRAS SECTION.
101300     STRING 'Keywords: ' DELIMITED BY SIZE
101400            INTO WKS-PARTE-PALABRAS
101500     END-STRING
101600     MOVE 0 TO WKS-K
101700     PERFORM AGREGA-UNA-PALABRA-PARTE VARYING WKS-I FROM 1 BY 1
101800             UNTIL WKS-I > WKS-TKC-TOTAL OR WKS-K = 5.
101900 ARMA-PARTE-PALABRAS-E. EXIT.
102000
102100 AGREGA-UNA-PALABRA-PARTE SECTION.
102200     IF WKS-TKC-SIGUE-VIVO (WKS-I)
102300        ADD 1 TO WKS-K
102400        IF WKS-K = 1
102500           STRING WKS-PARTE-PALABRAS    DELIMITED BY '  '
102600                  WKS-TKC-TOKEN (WKS-I) DELIMITED BY '  '
102700                  INTO WKS-PARTE-PALABRAS
102800           END-STRING
102900        ELSE
103000           STRING WKS-PARTE-PALABRAS    DELIMITED BY '  '
103100                  ', '                  DELIMITED BY SIZE
103200                  WKS-TKC-TOKEN (WKS-I) DELIMITED BY '  '
103300                  INTO WKS-PARTE-PALABRAS
103400           END-STRING
103500        END-IF
103600     END-IF.
103700 AGREGA-UNA-PALABRA-PARTE-E. EXIT.
103800
103900*--> ORDENA LOS TOKENS COMPARTIDOS VIVOS EN FORMA ASCENDENTE,     *
104000*    IGUAL METODO DE BURBUJA; LOS TOKENS APAGADOS QUEDAN AL       *
104100*    FINAL PORQUE SON "ALTOS" (ESPACIOS) EN LA COMPARACION.       *
104200 ORDENA-TOKENS-COMPARTIDOS SECTION.
104300     PERFORM AMORTIGUA-TOKEN-APAGADO VARYING WKS-I FROM 1 BY 1
104400             UNTIL WKS-I > WKS-TKC-TOTAL
104500     IF WKS-TKC-TOTAL < 2
104600        GO TO ORDENA-TOKENS-COMPARTIDOS-E
104700     END-IF
104800     PERFORM PASADA-TOKENS UNTIL WKS-SWAP = 0.
104900 ORDENA-TOKENS-COMPARTIDOS-E. EXIT.
105000
105100 AMORTIGUA-TOKEN-APAGADO SECTION.
105200     IF NOT WKS-TKC-SIGUE-VIVO (WKS-I)
105300        MOVE HIGH-VALUES TO WKS-TKC-TOKEN (WKS-I)
105400     END-IF.
105500 AMORTIGUA-TOKEN-APAGADO-E. EXIT.
105600
105700 PASADA-TOKENS SECTION.
105800     MOVE 0 TO WKS-SWAP
105900     PERFORM COMPARA-TOKENS VARYING WKS-I FROM 1 BY 1
106000             UNTIL WKS-I > WKS-TKC-TOTAL - 1.
106100 PASADA-TOKENS-E. EXIT.
106200
106300 COMPARA-TOKENS SECTION.
106400     IF WKS-TKC-TOKEN (WKS-I) > WKS-TKC-TOKEN (WKS-I + 1)
106500        MOVE WKS-TKC-RENGLON (WKS-I)     TO WKS-TKC-TEMP-R
106600        MOVE WKS-TKC-RENGLON (WKS-I + 1) TO WKS-TKC-RENGLON (WKS-I)
106700        MOVE WKS-TKC-TEMP-R              TO
106800                                   WKS-TKC-RENGLON (WKS-I + 1)
106900        MOVE 1 TO WKS-SWAP
107000     END-IF.
107100 COMPARA-TOKENS-E. EXIT.
