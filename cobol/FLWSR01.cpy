000100******************************************************************
000200*                                                                *
000300*   COPY       : FLWSR01                                        *
000400*   APLICACION : ATENCION / FLUJO DE PUBLICACIONES (FLW)        *
000500*   DESCRIPCION: BITACORA INTERMEDIA DE RESULTADOS POR FUENTE,   *
000600*                ESCRITA POR EL INGESTOR (FLWIN01) Y LEIDA POR   *
000700*                EL REPORTE DE CORRIDA (FLWRP01).  UN RENGLON    *
000800*                POR FUENTE PROCESADA EN LA CORRIDA.             *
000900*   ARCHIVO    : FLWSRC  (SECUENCIAL, INTERMEDIO)                *
001000*                                                                *
001100*   HISTORIAL DE CAMBIOS                                        *
001200*   --------------------------------------------------------    *
001300*   22/03/2024  PEDR  REQ-31122  VERSION INICIAL                *
001400******************************************************************
001500 01  SR-RENGLON.
001600     05  SR-RUN-ID                     PIC X(08).
001700     05  SR-SOURCE                     PIC X(08).
001800     05  SR-STATUS                     PIC X(08).
001900         88  SR-FUENTE-OK                        VALUE 'OK'.
002000         88  SR-FUENTE-FALLO                     VALUE 'FAILED'.
002100     05  SR-ACTORS-TOTAL               PIC 9(4)  COMP.
002200     05  SR-ACTORS-OK                  PIC 9(4)  COMP.
002300     05  SR-POSTS                      PIC 9(6)  COMP.
002400     05  SR-SNAPS                      PIC 9(6)  COMP.
002500     05  SR-FIRST-ERROR                PIC X(50).
