000100******************************************************************
000200*                                                                *
000300*   COPY       : FLCLU01                                        *
000400*   APLICACION : ATENCION / FLUJO DE PUBLICACIONES (FLW)        *
000500*   DESCRIPCION: GRUPOS DE PUBLICACIONES CALIENTES DETECTADOS    *
000600*                SIMULTANEAMENTE ("CLUSTERS"), POR PALABRAS      *
000700*                CLAVE COMPARTIDAS O POR TEMA DE LA LISTA DE     *
000800*                VIGILANCIA.                                     *
000900*   ARCHIVO    : FLWCLU  (SECUENCIAL, SALIDA, SOLO-AGREGADO)     *
001000*                                                                *
001100*   HISTORIAL DE CAMBIOS                                        *
001200*   --------------------------------------------------------    *
001300*   06/01/1995  PEDR  REQ-00640  VERSION INICIAL - GRUPOS DE     *
001400*                               PUBLICACIONES CALIENTES          *
001500*   30/09/1998  PEDR  REQ-00811  REVISION Y2K - SIN CAMBIO DE    *
001600*                               LAYOUT                           *
001700*   15/04/2024  PEDR  REQ-31152  SE REESCRIBE PARA EL MESON DE   *
001800*                               ATENCION (FLW)                   *
001900******************************************************************
002000 01  REG-FLWCLU.
002100*--------------------------------------------------------------*
002200*    NUMERO DE SECUENCIA DEL GRUPO, UNICO POR CORRIDA           *
002300*--------------------------------------------------------------*
002400     05  CL-ID                         PIC 9(6)  COMP.
002500*--------------------------------------------------------------*
002600*    FECHA-HORA DE DETECCION                                   *
002700*--------------------------------------------------------------*
002800     05  CL-TS                         PIC X(19).
002900*--------------------------------------------------------------*
003000*    FUENTE DE LAS PUBLICACIONES DEL GRUPO                     *
003100*--------------------------------------------------------------*
003200     05  CL-SOURCE                     PIC X(08).
003300*--------------------------------------------------------------*
003400*    TIPO DE COINCIDENCIA QUE FORMO EL GRUPO                   *
003500*--------------------------------------------------------------*
003600     05  CL-TYPE                       PIC X(14).
003700         88  CL-TIPO-TEMA                       VALUE 'TOPIC'.
003800         88  CL-TIPO-PALABRA                     VALUE
003900                                           'TOKEN-OVERLAP'.
004000*--------------------------------------------------------------*
004100*    TAMANO DEL GRUPO                                           *
004200*--------------------------------------------------------------*
004300     05  CL-MEMBER-COUNT               PIC 9(4)  COMP.
004400     05  CL-ACTOR-COUNT                PIC 9(4)  COMP.
004500*--------------------------------------------------------------*
004600*    RESUMEN LEGIBLE (TEMAS Y/O PALABRAS CLAVE)                 *
004700*--------------------------------------------------------------*
004800     05  CL-SUMMARY                    PIC X(60).
004900*--------------------------------------------------------------*
005000*    FUERZA DEL GRUPO (PROMEDIO DEL MEJOR Z DE CADA MIEMBRO)    *
005100*--------------------------------------------------------------*
005200     05  CL-STRENGTH                   PIC S9(3)V9(4).
005300*--------------------------------------------------------------*
005400*    RESERVA PARA CAMPOS FUTUROS                                *
005500*--------------------------------------------------------------*
005600     05  FILLER                        PIC X(20).
