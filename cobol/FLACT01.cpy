000100******************************************************************
000200*                                                                *
000300*   COPY       : FLACT01                                         *
000400*   APLICACION : ATENCION / FLUJO DE PUBLICACIONES (FLW)         *
000500*   DESCRIPCION: MAESTRO DE ACTORES (PUBLICADORES) VIGILADOS.    *
000600*                UN REGISTRO POR CADA CANAL DE VIDEO O COMUNIDAD *
000700*                DE FORO INCLUIDO EN LA LISTA DE VIGILANCIA.     *
000800*                LA LLAVE ES UNICA POR FUENTE+IDENTIFICADOR.     *
000900*   ARCHIVO    : FLWACT  (INDEXADO, LLAVE ACT-ID)                *
001000*                                                                *
001100*   HISTORIAL DE CAMBIOS                                        *
001200*   --------------------------------------------------------    *
001300*   22/11/1989  JCAS  REQ-00201  VERSION INICIAL - MAESTRO DE    *
001400*                               ACTORES CON LLAVE FUENTE:HANDLE  *
001500*   30/09/1998  PEDR  REQ-00811  REVISION Y2K - SIN CAMBIO DE    *
001600*                               LAYOUT                           *
001700*   11/05/2003  EEDR  REQ-01140  SE RENOMBRAN LAS FUENTES A      *
001800*                               VIDEO Y FORUM (ANTES WIRE/TELEX) *
001900*   10/03/2024  PEDR  REQ-31120  SE REESCRIBE PARA EL MESON DE   *
002000*                               ATENCION (FLW)                   *
002100*   22/07/2024  EEDR  REQ-31288  SE AGREGA FILLER DE RESERVA     *
002200*                               PARA CRECIMIENTO FUTURO DEL      *
002300*                               REGISTRO SIN REORGANIZAR         *
002400******************************************************************
002500 01  REG-FLWACT.
002600*--------------------------------------------------------------*
002700*    LLAVE PRIMARIA: FUENTE:HANDLE  (EJ. VIDEO:UCXXXX,           *
002800*    FORUM:NOMBRECOMUNIDAD)                                     *
002900*--------------------------------------------------------------*
003000     05  ACT-ID                       PIC X(30).
003100*--------------------------------------------------------------*
003200*    FUENTE DEL ACTOR: 'VIDEO   ' O 'FORUM   '                  *
003300*--------------------------------------------------------------*
003400     05  ACT-SOURCE                    PIC X(08).
003500         88  ACT-FUENTE-VIDEO                   VALUE 'VIDEO'.
003600         88  ACT-FUENTE-FORO                     VALUE 'FORUM'.
003700*--------------------------------------------------------------*
003800*    ETIQUETA DE DESPLIEGUE (NOMBRE DEL CANAL O COMUNIDAD)      *
003900*--------------------------------------------------------------*
004000     05  ACT-LABEL                     PIC X(30).
004100*--------------------------------------------------------------*
004200*    RESERVA PARA CAMPOS FUTUROS (CONTEO DE SEGUIDORES,         *
004300*    CATEGORIA DEL ACTOR, ETC.) - NO USAR SIN AMPLIAR COPY      *
004400*--------------------------------------------------------------*
004500     05  FILLER                        PIC X(40).
