000100******************************************************************
000200*                                                                *
000300*   COPY       : FLPST01                                        *
000400*   APLICACION : ATENCION / FLUJO DE PUBLICACIONES (FLW)        *
000500*   DESCRIPCION: MAESTRO DE PUBLICACIONES ("POSTS").  UN         *
000600*                REGISTRO POR VIDEO O PUBLICACION DE FORO YA     *
000700*                DETECTADO POR EL INGESTOR.  SE ACTUALIZA        *
000800*                (TITULO/FECHA) SI LA PUBLICACION YA EXISTIA.    *
000900*   ARCHIVO    : FLWPST  (INDEXADO, LLAVE PST-ID)                *
001000*                                                                *
001100*   HISTORIAL DE CAMBIOS                                        *
001200*   --------------------------------------------------------    *
001300*   22/11/1989  JCAS  REQ-00201  VERSION INICIAL - MAESTRO DE    *
001400*                               PUBLICACIONES                    *
001500*   19/08/1993  RVEGA REQ-00502  SE AGREGA PST-ACTOR-ID COMO     *
001600*                               LLAVE FORANEA HACIA EL MAESTRO   *
001700*                               DE ACTORES                       *
001800*   30/09/1998  PEDR  REQ-00811  REVISION Y2K - SIN CAMBIO DE    *
001900*                               LAYOUT                           *
002000*   10/03/2024  PEDR  REQ-31120  SE REESCRIBE PARA EL MESON DE   *
002100*                               ATENCION (FLW)                   *
002200*   05/09/2024  EEDR  REQ-31410  SE AMPLIA PST-TITLE A X(60)     *
002300*                               SEGUN ESPECIFICACION DE DESK     *
002400******************************************************************
002500 01  REG-FLWPST.
002600*--------------------------------------------------------------*
002700*    LLAVE PRIMARIA: FUENTE:ID-EXTERNO (EJ. VIDEO:DQW4W9WGXCQ)  *
002800*--------------------------------------------------------------*
002900     05  PST-ID                        PIC X(30).
003000*--------------------------------------------------------------*
003100*    FUENTE DE LA PUBLICACION                                  *
003200*--------------------------------------------------------------*
003300     05  PST-SOURCE                    PIC X(08).
003400         88  PST-FUENTE-VIDEO                   VALUE 'VIDEO'.
003500         88  PST-FUENTE-FORO                     VALUE 'FORUM'.
003600*--------------------------------------------------------------*
003700*    ACTOR PROPIETARIO (LLAVE FORANEA HACIA FLWACT)             *
003800*--------------------------------------------------------------*
003900     05  PST-ACTOR-ID                  PIC X(30).
004000*--------------------------------------------------------------*
004100*    TITULO DE LA PUBLICACION (INSUMO PARA AGRUPACION POR       *
004200*    PALABRAS CLAVE EN FLWCL01)                                 *
004300*--------------------------------------------------------------*
004400     05  PST-TITLE                     PIC X(60).
004500*--------------------------------------------------------------*
004600*    FECHA/HORA DE PUBLICACION, FORMATO AAAA-MM-DD-HH.MM.SS     *
004700*--------------------------------------------------------------*
004800     05  PST-PUBLISHED-TS              PIC X(19).
004900*--------------------------------------------------------------*
005000*    RESERVA PARA CAMPOS FUTUROS (DURACION, IDIOMA, ETC.)       *
005100*--------------------------------------------------------------*
005200     05  FILLER                        PIC X(30).
