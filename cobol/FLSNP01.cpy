000100******************************************************************
000200*                                                                *
000300*   COPY       : FLSNP01                                        *
000400*   APLICACION : ATENCION / FLUJO DE PUBLICACIONES (FLW)        *
000500*   DESCRIPCION: BITACORA DE FOTOGRAFIAS DE ENGAGEMENT           *
000600*                ("SNAPSHOTS"), UNA POR PUBLICACION POR CORRIDA. *
000700*                ARCHIVO DE SOLO-AGREGADO; LA LLAVE COMPUESTA    *
000800*                PUBLICACION+FECHA-HORA GARANTIZA QUE NO SE      *
000900*                DUPLIQUE LA MISMA OBSERVACION DOS VECES.        *
001000*   ARCHIVO    : FLWSNP  (INDEXADO, LLAVE SNP-LLAVE)             *
001100*                                                                *
001200*   LOS CONTADORES DE VIDEO (VISTAS/LIKES/COMENTARIOS) Y LOS     *
001300*   DE FORO (PUNTAJE/NUM-COMENTARIOS) COMPARTEN EL MISMO         *
001400*   REGISTRO; CADA UNO LLEVA SU PROPIO INDICADOR DE PRESENCIA    *
001500*   'S'/'N' PORQUE LA FUENTE ORIGINAL LOS PUEDE OMITIR.          *
001600*                                                                *
001700*   HISTORIAL DE CAMBIOS                                        *
001800*   --------------------------------------------------------    *
001900*   04/02/1991  RVEGA REQ-00355  VERSION INICIAL - CONTROL DE    *
002000*                               DUPLICADOS POR FOTOGRAFIA        *
002100*                               (POST+FECHA-HORA)                *
002200*   30/09/1998  PEDR  REQ-00811  REVISION Y2K - SIN CAMBIO DE    *
002300*                               LAYOUT                           *
002400*   17/03/2024  PEDR  REQ-31121  SE REESCRIBE PARA EL MESON DE   *
002500*                               ATENCION (FLW)                   *
002600*   14/11/2024  EEDR  REQ-31455  SE AGREGAN INDICADORES DE       *
002700*                               PRESENCIA POR CONTADOR (ANTES    *
002800*                               SE ASUMIA CERO = AUSENTE, LO     *
002900*                               CUAL CONFUNDIA AL MOTOR DE       *
003000*                               VELOCIDAD)                      *
003100******************************************************************
003200 01  REG-FLWSNP.
003300*--------------------------------------------------------------*
003400*    LLAVE COMPUESTA: PUBLICACION + FECHA-HORA DE OBSERVACION   *
003500*--------------------------------------------------------------*
003600     05  SNP-LLAVE.
003700         10  SNP-POST-ID               PIC X(30).
003800         10  SNP-TS                    PIC X(19).
003900*--------------------------------------------------------------*
004000*    CORRIDA QUE PRODUJO ESTA FOTOGRAFIA                       *
004100*--------------------------------------------------------------*
004200     05  SNP-RUN-ID                    PIC X(08).
004300*--------------------------------------------------------------*
004400*    CONTADORES EXCLUSIVOS DE VIDEO                             *
004500*--------------------------------------------------------------*
004600     05  SNP-VIEW-COUNT                PIC S9(09).
004700     05  SNP-VIEW-IND                  PIC X(01).
004800         88  SNP-VIEW-PRESENTE                  VALUE 'Y'.
004900     05  SNP-LIKE-COUNT                PIC S9(09).
005000     05  SNP-LIKE-IND                  PIC X(01).
005100         88  SNP-LIKE-PRESENTE                  VALUE 'Y'.
005200     05  SNP-COMMENT-COUNT             PIC S9(09).
005300     05  SNP-COMMENT-IND               PIC X(01).
005400         88  SNP-COMMENT-PRESENTE                VALUE 'Y'.
005500*--------------------------------------------------------------*
005600*    CONTADORES EXCLUSIVOS DE FORO                               *
005700*--------------------------------------------------------------*
005800     05  SNP-SCORE                     PIC S9(09).
005900     05  SNP-SCORE-IND                 PIC X(01).
006000         88  SNP-SCORE-PRESENTE                  VALUE 'Y'.
006100     05  SNP-NUM-COMMENTS              PIC S9(09).
006200     05  SNP-NUM-COMMENTS-IND          PIC X(01).
006300         88  SNP-NUM-COMMENTS-PRESENTE          VALUE 'Y'.
006400*--------------------------------------------------------------*
006500*    RESERVA PARA CONTADORES FUTUROS (COMPARTICIONES, ETC.)    *
006600*--------------------------------------------------------------*
006700     05  FILLER                        PIC X(20).
