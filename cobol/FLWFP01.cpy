000100******************************************************************
000200*                                                                *
000300*   COPY       : FLWFP01                                        *
000400*   APLICACION : ATENCION / FLUJO DE PUBLICACIONES (FLW)        *
000500*   DESCRIPCION: LAYOUT DE PUBLICACIONES PRE-EXTRAIDAS POR       *
000600*                ACTOR.  SUSTITUYE LA LLAMADA EN VIVO A LA API   *
000700*                DE CADA FUENTE; EL ARCHIVO YA TRAE, PARA CADA   *
000800*                ACTOR DE LA LISTA DE VIGILANCIA, SUS            *
000900*                PUBLICACIONES MAS RECIENTES CON CONTADORES DE   *
001000*                ENGAGEMENT Y LOS INDICADORES DE PRESENCIA.      *
001100*   ARCHIVO    : FLWFET  (SECUENCIAL DE LONGITUD FIJA, ENTRADA)  *
001200*                                                                *
001300*   HISTORIAL DE CAMBIOS                                        *
001400*   --------------------------------------------------------    *
001500*   10/03/2024  PEDR  REQ-31120  VERSION INICIAL                *
001600******************************************************************
001700 01  FP-RENGLON.
001800     05  FP-SOURCE                     PIC X(08).
001900     05  FP-ACTOR-HANDLE               PIC X(30).
002000     05  FP-POST-ID                    PIC X(30).
002100     05  FP-TITLE                      PIC X(60).
002200     05  FP-PUBLISHED-TS               PIC X(19).
002300*--------------------------------------------------------------*
002400*    CONTADORES DE VIDEO                                        *
002500*--------------------------------------------------------------*
002600     05  FP-VIEW-COUNT                 PIC S9(09).
002700     05  FP-VIEW-IND                   PIC X(01).
002800     05  FP-LIKE-COUNT                 PIC S9(09).
002900     05  FP-LIKE-IND                   PIC X(01).
003000     05  FP-COMMENT-COUNT              PIC S9(09).
003100     05  FP-COMMENT-IND                PIC X(01).
003200*--------------------------------------------------------------*
003300*    CONTADORES DE FORO                                         *
003400*--------------------------------------------------------------*
003500     05  FP-SCORE                      PIC S9(09).
003600     05  FP-SCORE-IND                  PIC X(01).
003700     05  FP-NUM-COMMENTS               PIC S9(09).
003800     05  FP-NUM-COMMENTS-IND           PIC X(01).
