000100******************************************************************
000200*                                                                *
000300*   COPY       : FLDRM01                                        *
000400*   APLICACION : ATENCION / FLUJO DE PUBLICACIONES (FLW)        *
000500*   DESCRIPCION: METRICAS DERIVADAS POR PUBLICACION.  UN SOLO    *
000600*                REGISTRO VIGENTE POR PUBLICACION; EL MOTOR DE   *
000700*                VELOCIDAD Y EL MOTOR DE PUNTAJE REESCRIBEN      *
000800*                (REWRITE) EL MISMO REGISTRO CADA CORRIDA.       *
000900*   ARCHIVO    : FLWDRM  (INDEXADO, LLAVE DM-POST-ID)            *
001000*                                                                *
001100*   LOS CAMPOS NUMERICOS CON INDICADOR "-IND" SON OPCIONALES;    *
001200*   CUANDO EL INDICADOR NO ES 'Y' EL VALOR NUMERICO DEBE         *
001300*   IGNORARSE (EQUIVALE A NULO EN EL SISTEMA ORIGEN).            *
001400*                                                                *
001500*   HISTORIAL DE CAMBIOS                                        *
001600*   --------------------------------------------------------    *
001700*   04/02/1991  RVEGA REQ-00355  VERSION INICIAL - METRICAS DE   *
001800*                               VELOCIDAD POR PUBLICACION        *
001900*   30/09/1998  PEDR  REQ-00811  REVISION Y2K - SIN CAMBIO DE    *
002000*                               LAYOUT                           *
002100*   02/04/2024  PEDR  REQ-31150  SE REESCRIBE PARA EL MESON DE   *
002200*                               ATENCION (FLW)                   *
002300*   19/09/2024  EEDR  REQ-31420  SE AGREGA DM-FLOW-SCORE Y SU    *
002400*                               INDICADOR DE PRESENCIA (ANTES    *
002500*                               EL PUNTAJE SE CALCULABA APARTE)  *
002600******************************************************************
002700 01  REG-FLWDRM.
002800*--------------------------------------------------------------*
002900*    LLAVE PRIMARIA                                             *
003000*--------------------------------------------------------------*
003100     05  DM-POST-ID                    PIC X(30).
003200*--------------------------------------------------------------*
003300*    FECHA-HORA DEL CALCULO MAS RECIENTE                        *
003400*--------------------------------------------------------------*
003500     05  DM-TS                         PIC X(19).
003600*--------------------------------------------------------------*
003700*    VELOCIDADES (CAMBIO DE METRICA POR HORA)                  *
003800*--------------------------------------------------------------*
003900     05  DM-VELOCITY-6H                PIC S9(9)V9(4).
004000     05  DM-VELOCITY-6H-IND            PIC X(01).
004100         88  DM-VELOCITY-6H-PRESENTE            VALUE 'Y'.
004200     05  DM-VELOCITY-24H               PIC S9(9)V9(4).
004300     05  DM-VELOCITY-24H-IND           PIC X(01).
004400         88  DM-VELOCITY-24H-PRESENTE           VALUE 'Y'.
004500*--------------------------------------------------------------*
004600*    PUNTAJES Z, LIMITADOS A +-10.0000                         *
004700*--------------------------------------------------------------*
004800     05  DM-Z-VIEWS-6H                 PIC S9(2)V9(4).
004900     05  DM-Z-VIEWS-6H-IND             PIC X(01).
005000         88  DM-Z-VIEWS-6H-PRESENTE             VALUE 'Y'.
005100     05  DM-Z-COMMENTS-6H              PIC S9(2)V9(4).
005200     05  DM-Z-COMMENTS-6H-IND          PIC X(01).
005300         88  DM-Z-COMMENTS-6H-PRESENTE          VALUE 'Y'.
005400     05  DM-Z-VIEWS-24H                PIC S9(2)V9(4).
005500     05  DM-Z-VIEWS-24H-IND            PIC X(01).
005600         88  DM-Z-VIEWS-24H-PRESENTE            VALUE 'Y'.
005700*--------------------------------------------------------------*
005800*    CONTEO DE FOTOGRAFIAS VISTAS Y EDAD DE LA PUBLICACION      *
005900*--------------------------------------------------------------*
006000     05  DM-SNAPSHOT-COUNT             PIC 9(4)  COMP.
006100     05  DM-POST-AGE-HOURS             PIC 9(5)V99.
006200*--------------------------------------------------------------*
006300*    PUNTAJE COMPUESTO DE FLUJO ("FLOW SCORE")                  *
006400*--------------------------------------------------------------*
006500     05  DM-FLOW-SCORE                 PIC S9(3)V9(4).
006600     05  DM-FLOW-SCORE-IND             PIC X(01).
006700         88  DM-FLOW-SCORE-PRESENTE              VALUE 'Y'.
006800*--------------------------------------------------------------*
006900*    RESERVA PARA METRICAS FUTURAS (VELOCIDAD 72H, ETC.)        *
007000*--------------------------------------------------------------*
007100     05  FILLER                        PIC X(20).
